000100 IDENTIFICATION DIVISION.                                        SBCK0010
000200 PROGRAM-ID.  SUBCHK.                                            SBCK0020
000300 AUTHOR. PATRICIA QUINLAN.                                       SBCK0030
000400 INSTALLATION. COBOL DEV CENTER.                                 SBCK0040
000500 DATE-WRITTEN. 02/27/99.                                         SBCK0050
000600 DATE-COMPILED. 02/27/99.                                        SBCK0060
000700 SECURITY. NON-CONFIDENTIAL.                                     SBCK0070
000800*                                                                SBCK0080
000900******************************************************************
001000*REMARKS.                                                        SBCK0090
001100*                                                                SBCK0100
001200*          THIS PROGRAM CHECKS WHETHER EVERY STAFF MEMBER ON     SBCK0110
001300*          FILE HAS SUBMITTED AT LEAST ONE REQUEST RECORD FOR    SBCK0120
001400*          THE TARGET MONTH.  IT IS THE GATE-KEEPER RUN BEFORE   SBCK0130
001500*          A ROSTER IS ALLOWED TO BE SAVED AS FINAL - IF ANYONE  SBCK0140
001600*          IS MISSING, THE FINAL SAVE MUST BE REJECTED AND THE   SBCK0150
001700*          MISSING NAMES SENT BACK TO THE SCHEDULING OFFICE.     SBCK0160
001800*                                                                SBCK0170
001900*          RETURN-CODE COMES BACK ZERO WHEN EVERYONE HAS         SBCK0180
002000*          SUBMITTED AND THE FINAL SAVE MAY PROCEED, OR 4 WHEN   SBCK0190
002100*          ONE OR MORE STAFF ARE MISSING AND THE SAVE MUST BE    SBCK0200
002200*          REJECTED.  THE CALLING JOB STEP TESTS COND-CODE.      SBCK0210
002300*                                                                SBCK0220
002400*          THIS REPLACES THE OLD DALYUPDT DAILY-UPDATE PROGRAM - SBCK0230
002500*          THE STAFF-TABLE/MATCH-AND-REPORT SHAPE CARRIES OVER   SBCK0240
002600*          BUT THE PATIENT-MASTER VSAM UPDATE LOGIC IS GONE.     SBCK0250
002700*                                                                SBCK0260
002800******************************************************************
002900*                                                                SBCK0270
003000*          INPUT FILE   TARGET MONTH          -  PARAM-FILE      SBCK0280
003100*          INPUT FILE   STAFF LIST            -  STAFF-FILE      SBCK0290
003200*          INPUT FILE   REQUEST RECORDS       -  REQST-FILE      SBCK0300
003300*          OUTPUT FILE  MISSING-SUBMISSION RPT -  STATUS-FILE    SBCK0310
003400*          DUMP FILE                           -  SYSOUT         SBCK0320
003500*                                                                SBCK0330
003600******************************************************************
003700*    CHANGE LOG                                                  SBCK0340
003800*    022799 PDQ  ORIGINAL CODING AS DALYUPDT                     SBCK0350
003900*    081006 JS   REWORKED AS MONTHLY SUBMISSION-STATUS/FINAL-SAVE SBCK0360
004000*                 GATE, TICKET 131 - DROPPED PATIENT-MASTER VSAM  SBCK0370
004100*                 UPDATE LOGIC, ADDED RETURN-CODE 4 REJECT PATH   SBCK0380
004150*    081006 JS   MOVED THE EOF/MISSING SWITCHES BACK TO 77-LEVEL SBCK0385
004160*                 ITEMS THE WAY DALYUPDT HAD THEM, ADDED A       SBCK0386
004170*                 DISPLAY REDEFINES OF THE COUNTER GROUP         SBCK0387
004180*    081006 JS   020-VALIDATE-MONTH WAS ABENDING ON THE PARAM     SBCK0388
004182*                 FILE'S YYYY NEN M GATSU TEXT FORM - ADDED THE   SBCK0389
004184*                 025-PARSE-TEXT-MONTH FALLBACK AND CALPARS CALL  SBCK0390A
004186*                 RQSTEDIT/ROSTGEN ALREADY HAD                    SBCK0390B
004200******************************************************************
004300*                                                                SBCK0390
004400 ENVIRONMENT DIVISION.                                           SBCK0400
004500 CONFIGURATION SECTION.                                          SBCK0410
004600 SOURCE-COMPUTER. IBM-390.                                       SBCK0420
004700 OBJECT-COMPUTER. IBM-390.                                       SBCK0430
004800 SPECIAL-NAMES.                                                  SBCK0440
004900     C01 IS NEXT-PAGE.                                           SBCK0450
005000 INPUT-OUTPUT SECTION.                                           SBCK0460
005100 FILE-CONTROL.                                                   SBCK0470
005200     SELECT SYSOUT                                               SBCK0480
005300     ASSIGN TO UT-S-SYSOUT                                       SBCK0490
005400       ORGANIZATION IS SEQUENTIAL.                               SBCK0500
005500*                                                                 SBCK0510
005600     SELECT PARAM-FILE                                          SBCK0520
005700     ASSIGN TO UT-S-PARAMS                                       SBCK0530
005800       ACCESS MODE IS SEQUENTIAL                                 SBCK0540
005900       FILE STATUS IS OFCODE.                                    SBCK0550
006000*                                                                 SBCK0560
006100     SELECT STAFF-FILE                                           SBCK0570
006200     ASSIGN TO UT-S-STAFF                                        SBCK0580
006300       ACCESS MODE IS SEQUENTIAL                                 SBCK0590
006400       FILE STATUS IS OFCODE.                                    SBCK0600
006500*                                                                 SBCK0610
006600     SELECT REQST-FILE                                           SBCK0620
006700     ASSIGN TO UT-S-REQST                                        SBCK0630
006800       ACCESS MODE IS SEQUENTIAL                                 SBCK0640
006900       FILE STATUS IS OFCODE.                                    SBCK0650
007000*                                                                 SBCK0660
007100     SELECT STATUS-FILE                                         SBCK0670
007200     ASSIGN TO UT-S-STATUS                                       SBCK0680
007300       ACCESS MODE IS SEQUENTIAL                                 SBCK0690
007400       FILE STATUS IS OFCODE.                                    SBCK0700
007500*                                                                 SBCK0710
007600 DATA DIVISION.                                                  SBCK0720
007700 FILE SECTION.                                                   SBCK0730
007800 FD  SYSOUT                                                      SBCK0740
007900     RECORDING MODE IS F                                         SBCK0750
008000     LABEL RECORDS ARE STANDARD                                  SBCK0760
008100     RECORD CONTAINS 130 CHARACTERS                               SBCK0770
008200     BLOCK CONTAINS 0 RECORDS                                    SBCK0780
008300     DATA RECORD IS SYSOUT-REC.                                  SBCK0790
008400 01  SYSOUT-REC                     PIC X(130).                  SBCK0800
008500*                                                                 SBCK0810
008600 FD  PARAM-FILE                                                  SBCK0820
008700     RECORDING MODE IS F                                         SBCK0830
008800     LABEL RECORDS ARE STANDARD                                  SBCK0840
008900     RECORD CONTAINS 30 CHARACTERS                               SBCK0850
009000     BLOCK CONTAINS 0 RECORDS                                    SBCK0860
009100     DATA RECORD IS PARAM-FILE-REC.                              SBCK0870
009200 01  PARAM-FILE-REC.                                             SBCK0880
009300     05  WS-PARAM-LINE               PIC X(30).                 SBCK0890
009400*                                                                 SBCK0900
009500 01  WS-PARAM-NUMERIC-VIEW REDEFINES PARAM-FILE-REC.             SBCK0910
009600     05  WS-PARAM-YEAR-TXT            PIC X(04).                SBCK0920
009700     05  WS-PARAM-MONTH-TXT           PIC X(02).                SBCK0930
009800     05  FILLER                       PIC X(24).                SBCK0940
009900*                                                                 SBCK0950
010000 FD  STAFF-FILE                                                  SBCK0960
010100     RECORDING MODE IS F                                         SBCK0970
010200     LABEL RECORDS ARE STANDARD                                  SBCK0980
010300     RECORD CONTAINS 20 CHARACTERS                                SBCK0990
010400     BLOCK CONTAINS 0 RECORDS                                    SBCK1000
010500     DATA RECORD IS STAFF-FILE-REC.                               SBCK1010
010600 01  STAFF-FILE-REC.                                              SBCK1020
010700     05  STF-NAME                   PIC X(20).                   SBCK1030
010800*                                                                 SBCK1040
010900 FD  REQST-FILE                                                  SBCK1050
011000     RECORDING MODE IS F                                         SBCK1060
011100     LABEL RECORDS ARE STANDARD                                  SBCK1070
011200     RECORD CONTAINS 228 CHARACTERS                              SBCK1080
011300     BLOCK CONTAINS 0 RECORDS                                    SBCK1090
011400     DATA RECORD IS REQST-FILE-REC.                              SBCK1100
011500 01  REQST-FILE-REC.                                              SBCK1110
011600     05  REQ-MONTH-YEAR              PIC 9(04).                  SBCK1120
011700     05  REQ-MONTH-MM                PIC 9(02).                  SBCK1130
011800     05  REQ-DOCTOR                  PIC X(20).                  SBCK1140
011900     05  REQ-TEXT                    PIC X(200).                 SBCK1150
012000*                                                                 SBCK1160
012100 FD  STATUS-FILE                                                 SBCK1170
012200     RECORDING MODE IS F                                         SBCK1180
012300     LABEL RECORDS ARE STANDARD                                  SBCK1190
012400     RECORD CONTAINS 79 CHARACTERS                                SBCK1200
012500     BLOCK CONTAINS 0 RECORDS                                    SBCK1210
012600     DATA RECORD IS STATUS-FD-REC.                               SBCK1220
012700 01  STATUS-FD-REC                  PIC X(79).                  SBCK1230
012800*                                                                 SBCK1240
012900 WORKING-STORAGE SECTION.                                        SBCK1250
013000 01  WS-PROGRAM-NAME                PIC X(08) VALUE 'SUBCHK'.   SBCK1260
013100 01  PARA-NAME                      PIC X(30) VALUE SPACES.      SBCK1270
013200*                                                                 SBCK1280
013300 01  FILE-STATUS-CODES.                                          SBCK1290
013400     05  OFCODE                     PIC X(02).                  SBCK1300
013500         88  CODE-WRITE                VALUE SPACES.            SBCK1310
013600*                                                                 SBCK1320
013700 77  MORE-STAFF-SW                  PIC X(01) VALUE 'Y'.        SBCK1340
013720     88  NO-MORE-STAFF                  VALUE 'N'.               SBCK1342
013740 77  MORE-REQST-SW                  PIC X(01) VALUE 'Y'.        SBCK1360
013760     88  NO-MORE-REQST                  VALUE 'N'.               SBCK1362
013780 77  WS-MISSING-SW                  PIC X(01) VALUE 'N'.        SBCK1380
013790     88  ANY-STAFF-MISSING              VALUE 'Y'.               SBCK1382
014400*                                                                 SBCK1450
014500 01  WS-TARGET-MONTH-FIELDS.                                     SBCK1460
014600     05  WS-TARGET-YEAR             PIC 9(04).                  SBCK1470
014700     05  WS-TARGET-MONTH            PIC 9(02).                  SBCK1480
014800*                                                                 SBCK1490
014900 01  WS-MONTH-TEXT-FIELDS.                                       SBCK1500
015000     05  WS-MONTH-TEXT              PIC X(10) VALUE SPACES.     SBCK1510
015100*                                                                 SBCK1520
015110 01  WS-TOK-A                       PIC X(200) VALUE SPACES.    SBCK1521
015120 01  WS-TOK-B                       PIC X(200) VALUE SPACES.    SBCK1522
015130 01  WS-TOK-C                       PIC X(200) VALUE SPACES.    SBCK1523
015140 01  WS-TOK-D                       PIC X(200) VALUE SPACES.    SBCK1524
015150*                                                                 SBCK1525
015160 01  CALPARS-LINKAGE-W.                                          SBCK1526
015170     05  CALPW-FUNCTION              PIC X(01).                 SBCK1527
015180     05  CALPW-YEAR                  PIC 9(04).                 SBCK1528
015190     05  CALPW-MONTH                 PIC 9(02).                 SBCK1529
015200     05  CALPW-DAY                   PIC 9(02).                 SBCK1530A
015210     05  CALPW-DAYS-IN-MONTH         PIC 9(02).                 SBCK1531
015220     05  CALPW-WEEKDAY-NUM           PIC 9(01).                 SBCK1532
015230     05  CALPW-WEEKEND-FLAG          PIC X(01).                 SBCK1533
015240     05  CALPW-HOLIDAY-FLAG          PIC X(01).                 SBCK1534
015250     05  CALPW-ISO-WEEK-NUM          PIC 9(02).                 SBCK1535
015260     05  CALPW-RETURN-CODE           PIC S9(04) COMP.           SBCK1536
015270     05  FILLER                      PIC X(06).                SBCK1537
015280*                                                                 SBCK1538
015290 01  RETURN-CD-W                     PIC 9(04) COMP.             SBCK1539
015305*                                                                 SBCK1540A
015310 01  COUNTERS-IDXS-AND-ACCUMULATORS.                            SBCK1530
015320     05  STAFF-COUNT                PIC S9(03) COMP.            SBCK1540
015400     05  STF-TBL-IDX                PIC S9(03) COMP.            SBCK1550
015500     05  MISSING-COUNT              PIC S9(03) COMP.            SBCK1560
015600     05  RECORDS-READ               PIC S9(07) COMP.            SBCK1570
015620*                                                                 SBCK1575
015640 01  COUNTERS-IDXS-AND-ACCUM-DISPLAY                             SBCK1576
015660     REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.                   SBCK1577
015680     05  STAFF-COUNT-D              PIC S9(03).                 SBCK1578
015700     05  STF-TBL-IDX-D              PIC S9(03).                 SBCK1579
015720     05  MISSING-COUNT-D            PIC S9(03).                 SBCK1580
015740     05  RECORDS-READ-D             PIC S9(07).                 SBCK1581
015760*                                                                 SBCK1582
015800 01  STAFF-TABLE.                                                SBCK1590
015900     05  STAFF-TBL-ENTRY OCCURS 60 TIMES                        SBCK1600
016000                         INDEXED BY STF-TBL-IDX2.                 SBCK1610
016100         10  STF-TBL-NAME           PIC X(20).                  SBCK1620
016200         10  STF-TBL-HAS-REQ        PIC X(01).                  SBCK1630
016300             88  STF-TBL-SUBMITTED      VALUE 'Y'.               SBCK1640
016400*                                                                 SBCK1650
016500 01  STAFF-TABLE-ALT REDEFINES STAFF-TABLE.                     SBCK1660
016600     05  STAFF-TBL-FLAT             PIC X(1260).                SBCK1670
016700*                                                                 SBCK1680
016800     COPY RPTRECS.                                               SBCK1690
016900     COPY ABENDREC.                                              SBCK1700
017000*                                                                 SBCK1710
017100 PROCEDURE DIVISION.                                             SBCK1720
017200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                    SBCK1730
017300     PERFORM 400-READ-ONE-REQUEST THRU 400-EXIT                 SBCK1740
017400         UNTIL NO-MORE-REQST.                                    SBCK1750
017500     PERFORM 600-WRITE-STATUS-REPORT THRU 600-EXIT.              SBCK1760
017600     PERFORM 900-CLEANUP THRU 900-EXIT.                          SBCK1770
017700     IF ANY-STAFF-MISSING                                        SBCK1780
017800         MOVE 4 TO RETURN-CODE                                   SBCK1790
017900     ELSE                                                        SBCK1800
018000         MOVE ZERO TO RETURN-CODE.                                SBCK1810
018100     GOBACK.                                                     SBCK1820
018200*                                                                 SBCK1830
018300 000-HOUSEKEEPING.                                               SBCK1840
018400     MOVE '000-HOUSEKEEPING' TO PARA-NAME.                      SBCK1850
018500     DISPLAY '******** BEGIN JOB SUBCHK ********'.               SBCK1860
018600     OPEN INPUT PARAM-FILE, STAFF-FILE, REQST-FILE.             SBCK1870
018700     OPEN OUTPUT STATUS-FILE, SYSOUT.                            SBCK1880
018800     PERFORM 020-VALIDATE-MONTH THRU 020-EXIT.                  SBCK1890
018900     PERFORM 050-LOAD-STAFF-TABLE THRU 050-EXIT                 SBCK1900
019000         VARYING STF-TBL-IDX FROM 1 BY 1                         SBCK1910
019100         UNTIL NO-MORE-STAFF OR STF-TBL-IDX > 60.                SBCK1920
019200     IF STAFF-COUNT = 0                                          SBCK1930
019300         MOVE 'EMPTY STAFF FILE' TO ABEND-REASON                 SBCK1940
019400         GO TO 1000-ABEND-RTN.                                   SBCK1950
019500 000-EXIT.                                                       SBCK1960
019600     EXIT.                                                       SBCK1970
019700*                                                                 SBCK1980
019800 020-VALIDATE-MONTH.                                             SBCK1990
019900     MOVE '020-VALIDATE-MONTH' TO PARA-NAME.                    SBCK2000
020000     READ PARAM-FILE                                             SBCK2010
020100         AT END                                                  SBCK2020
020200             MOVE 'MISSING PARAM RECORD' TO ABEND-REASON        SBCK2030
020300             GO TO 1000-ABEND-RTN                                SBCK2040
020400     END-READ.                                                   SBCK2050
020500     IF WS-PARAM-YEAR-TXT IS NUMERIC                            SBCK2060
020600         AND WS-PARAM-MONTH-TXT IS NUMERIC                      SBCK2070
020700         MOVE WS-PARAM-YEAR-TXT TO WS-TARGET-YEAR                SBCK2080
020800         MOVE WS-PARAM-MONTH-TXT TO WS-TARGET-MONTH              SBCK2090
020900     ELSE                                                        SBCK2100
020910         PERFORM 025-PARSE-TEXT-MONTH THRU 025-EXIT.             SBCK2105
020920     MOVE 'V' TO CALPW-FUNCTION.                                 SBCK2106
020930     MOVE WS-TARGET-YEAR TO CALPW-YEAR.                          SBCK2107
020940     MOVE WS-TARGET-MONTH TO CALPW-MONTH.                        SBCK2108
020950     CALL 'CALPARS' USING CALPARS-LINKAGE-W.                     SBCK2109
020960     IF CALPW-RETURN-CODE NOT = 0                                SBCK2110A
020970         MOVE 'INVALID TARGET MONTH - YYYY NEN M GATSU' TO       SBCK2110B
020980             ABEND-REASON                                        SBCK2110C
020990         GO TO 1000-ABEND-RTN.                                   SBCK2120
021200     MOVE WS-TARGET-YEAR TO WS-MONTH-TEXT(1:4).                  SBCK2130
021300     MOVE '/' TO WS-MONTH-TEXT(5:1).                             SBCK2140
021400     MOVE WS-TARGET-MONTH TO WS-MONTH-TEXT(6:2).                 SBCK2150
021500 020-EXIT.                                                       SBCK2160
021600     EXIT.                                                       SBCK2170
021610 025-PARSE-TEXT-MONTH.                                           SBCK2171
021620     MOVE '025-PARSE-TEXT-MONTH' TO PARA-NAME.                   SBCK2172
021630     MOVE 0 TO WS-TARGET-YEAR WS-TARGET-MONTH.                   SBCK2173
021640     UNSTRING WS-PARAM-LINE DELIMITED BY '年'                    SBCK2174
021650         INTO WS-TOK-A WS-TOK-B.                                 SBCK2175
021660     IF WS-TOK-A(1:4) IS NUMERIC                                 SBCK2176
021670         MOVE WS-TOK-A(1:4) TO WS-TARGET-YEAR.                   SBCK2177
021680     UNSTRING WS-TOK-B DELIMITED BY '月'                         SBCK2178
021690         INTO WS-TOK-C WS-TOK-D.                                 SBCK2179
021700     IF WS-TOK-C(1:2) IS NUMERIC                                 SBCK2180A
021710         MOVE WS-TOK-C(1:2) TO WS-TARGET-MONTH                   SBCK2181
021720     ELSE IF WS-TOK-C(1:1) IS NUMERIC                            SBCK2182
021730         MOVE WS-TOK-C(1:1) TO WS-TARGET-MONTH.                  SBCK2183
021740 025-EXIT.                                                       SBCK2184
021750     EXIT.                                                       SBCK2185
021760*                                                                 SBCK2186
021800 050-LOAD-STAFF-TABLE.                                           SBCK2190
021900     MOVE '050-LOAD-STAFF-TABLE' TO PARA-NAME.                   SBCK2200
022000     READ STAFF-FILE                                             SBCK2210
022100         AT END                                                  SBCK2220
022200             MOVE 'N' TO MORE-STAFF-SW                          SBCK2230
022300             GO TO 050-EXIT                                      SBCK2240
022400     END-READ.                                                   SBCK2250
022500     ADD 1 TO STAFF-COUNT.                                       SBCK2260
022600     MOVE STF-NAME TO STF-TBL-NAME (STF-TBL-IDX).                SBCK2270
022700     MOVE 'N' TO STF-TBL-HAS-REQ (STF-TBL-IDX).                  SBCK2280
022800 050-EXIT.                                                       SBCK2290
022900     EXIT.                                                       SBCK2300
023000*                                                                 SBCK2310
023100 400-READ-ONE-REQUEST.                                           SBCK2320
023200     MOVE '400-READ-ONE-REQUEST' TO PARA-NAME.                  SBCK2330
023300     READ REQST-FILE                                             SBCK2340
023400         AT END                                                  SBCK2350
023500             MOVE 'N' TO MORE-REQST-SW                          SBCK2360
023600             GO TO 400-EXIT                                      SBCK2370
023700     END-READ.                                                   SBCK2380
023800     ADD 1 TO RECORDS-READ.                                      SBCK2390
023900     IF REQ-MONTH-YEAR NOT = WS-TARGET-YEAR                     SBCK2400
024000         OR REQ-MONTH-MM NOT = WS-TARGET-MONTH                  SBCK2410
024100         GO TO 400-EXIT.                                         SBCK2420
024200     PERFORM 420-MARK-STAFF-SUBMITTED THRU 420-EXIT.            SBCK2430
024300 400-EXIT.                                                       SBCK2440
024400     EXIT.                                                       SBCK2450
024500*                                                                 SBCK2460
024600 420-MARK-STAFF-SUBMITTED.                                       SBCK2470
024700     MOVE '420-MARK-STAFF-SUBMITTED' TO PARA-NAME.               SBCK2480
024800     SET STF-TBL-IDX2 TO 1.                                      SBCK2490
024900     SEARCH STAFF-TBL-ENTRY                                      SBCK2500
025000         AT END                                                  SBCK2510
025100             NEXT SENTENCE                                       SBCK2520
025200         WHEN STF-TBL-NAME (STF-TBL-IDX2) = REQ-DOCTOR           SBCK2530
025300             MOVE 'Y' TO STF-TBL-HAS-REQ (STF-TBL-IDX2).         SBCK2540
025400 420-EXIT.                                                       SBCK2550
025500     EXIT.                                                       SBCK2560
025600*                                                                 SBCK2570
025700 600-WRITE-STATUS-REPORT.                                        SBCK2480
025800     MOVE '600-WRITE-STATUS-REPORT' TO PARA-NAME.                SBCK2490
025900     MOVE 'MONTH     NAME                 REASON' TO STHL-TEXT. SBCK2500
026000     WRITE STATUS-FD-REC FROM WS-STATUS-HDR-LINE.                SBCK2510
026100     PERFORM 620-WRITE-ONE-STATUS-LINE THRU 620-EXIT             SBCK2520
026200         VARYING STF-TBL-IDX FROM 1 BY 1                         SBCK2530
026300         UNTIL STF-TBL-IDX > STAFF-COUNT.                        SBCK2540
026400     IF MISSING-COUNT = 0                                       SBCK2550
026500         MOVE WS-MONTH-TEXT TO STL-MONTH-TEXT                   SBCK2560
026600         MOVE 'ALL STAFF SUBMITTED' TO STL-NAME                 SBCK2570
026700         MOVE SPACES TO STL-REASON                              SBCK2580
026800         MOVE 'Y' TO STL-FINAL-OK                                SBCK2590
026900         WRITE STATUS-FD-REC FROM WS-STATUS-LINE.                SBCK2600
027000 600-EXIT.                                                       SBCK2610
027100     EXIT.                                                       SBCK2620
027200*                                                                 SBCK2630
027300 620-WRITE-ONE-STATUS-LINE.                                      SBCK2640
027400     MOVE '620-WRITE-ONE-STATUS-LINE' TO PARA-NAME.              SBCK2650
027500     IF STF-TBL-SUBMITTED (STF-TBL-IDX)                          SBCK2660
027600         GO TO 620-EXIT.                                         SBCK2670
027700     ADD 1 TO MISSING-COUNT.                                     SBCK2680
027800     MOVE 'Y' TO WS-MISSING-SW.                                  SBCK2690
027900     MOVE WS-MONTH-TEXT TO STL-MONTH-TEXT.                       SBCK2700
028000     MOVE STF-TBL-NAME (STF-TBL-IDX) TO STL-NAME.                SBCK2710
028100     MOVE 'NO REQUEST RECORD FOR MONTH' TO STL-REASON.           SBCK2720
028200     MOVE 'N' TO STL-FINAL-OK.                                   SBCK2730
028300     WRITE STATUS-FD-REC FROM WS-STATUS-LINE.                    SBCK2740
028400 620-EXIT.                                                       SBCK2750
028500     EXIT.                                                       SBCK2760
028600*                                                                 SBCK2770
028700 700-CLOSE-FILES.                                                SBCK2780
028800     MOVE '700-CLOSE-FILES' TO PARA-NAME.                       SBCK2790
028900     CLOSE PARAM-FILE, STAFF-FILE, REQST-FILE, STATUS-FILE,      SBCK2800
029000                     SYSOUT.                                      SBCK2810
029100 700-EXIT.                                                       SBCK2820
029200     EXIT.                                                       SBCK2830
029300*                                                                 SBCK2840
029500 900-CLEANUP.                                                    SBCK2850
029600     MOVE '900-CLEANUP' TO PARA-NAME.                           SBCK2860
029700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                     SBCK2870
029800     DISPLAY '** STAFF ON FILE **'.                              SBCK2880
029900     DISPLAY STAFF-COUNT.                                        SBCK2890
030000     DISPLAY '** STAFF MISSING A REQUEST **'.                   SBCK2900
030100     DISPLAY MISSING-COUNT.                                      SBCK2910
030200     DISPLAY '******** NORMAL END OF JOB SUBCHK ********'.      SBCK2930
030300 900-EXIT.                                                       SBCK2940
030400     EXIT.                                                       SBCK2950
030500*                                                                 SBCK2960
030600 1000-ABEND-RTN.                                                 SBCK2950
030700     MOVE WS-PROGRAM-NAME TO ABEND-PGM.                          SBCK2953
030800     MOVE PARA-NAME TO ABEND-PARA.                               SBCK2956
031000     WRITE SYSOUT-REC FROM ABEND-REC.                            SBCK2960
031100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                     SBCK2970
031200     DISPLAY '*** ABNORMAL END OF JOB-SUBCHK ***' UPON CONSOLE.  SBCK2980
031300     DIVIDE ZERO-VAL INTO ONE-VAL.                                SBCK2990
