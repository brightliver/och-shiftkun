000100 IDENTIFICATION DIVISION.                                        CNTP0010
000200 PROGRAM-ID.  CNTPARS.                                           CNTP0020
000300 AUTHOR. JON SAYLES.                                             CNTP0030
000400 INSTALLATION. COBOL DEV CENTER.                                 CNTP0040
000500 DATE-WRITTEN. 06/22/06.                                         CNTP0050
000600 DATE-COMPILED. 06/22/06.                                        CNTP0060
000700 SECURITY. NON-CONFIDENTIAL.                                     CNTP0070
000800*                                                                CNTP0080
000900******************************************************************
001000*REMARKS.                                                        CNTP0090
001100*                                                                CNTP0100
001200*          THIS PROGRAM RE-DERIVES THE MONTHLY SHIFT COUNTS      CNTP0110
001300*          DIRECTLY FROM THE RENDERED ROSTER TABLE, INSTEAD OF   CNTP0120
001400*          TRUSTING THE RUNNING TOTALS ROSTGEN KEPT IN MEMORY.   CNTP0130
001500*          IT IS RUN AS A BALANCING STEP - IF ITS COUNTS EVER    CNTP0140
001600*          DISAGREE WITH THE ONES ROSTGEN WROTE, SOMETHING IN    CNTP0150
001700*          THE TABLE GOT HAND-EDITED AFTER THE FACT.             CNTP0160
001800*                                                                CNTP0170
001900*          EACH ROSTER LINE IS SCANNED FOR ITS FOUR NAME         CNTP0180
002000*          COLUMNS (EARLY/DAY/SWING/NIGHT).  HEADER, SEPARATOR   CNTP0190
002100*          AND SHORT LINES ARE SKIPPED, AS ARE VACANCY MARKERS.  CNTP0200
002200*                                                                CNTP0210
002300*          THIS REPLACES THE OLD PATLIST LAB-BILLING LIST        CNTP0220
002400*          PROGRAM - THE SEQUENTIAL-READ/ACCUMULATE/WRITE SHAPE  CNTP0230
002500*          OF THAT PROGRAM IS KEPT HERE, BUT THE PATMSTR/PATINS  CNTP0240
002600*          VSAM LOOK-UPS AND THE LAB-CHARGE CALCULATIONS ARE     CNTP0250
002700*          GONE - THERE IS NOTHING KEYED IN THIS JOB STREAM.     CNTP0260
002800*                                                                CNTP0270
002900******************************************************************
003000*                                                                CNTP0280
003100*          INPUT FILE   STAFF LIST            -  STAFF-FILE      CNTP0290
003200*          INPUT FILE   ROSTER TABLE          -  ROSTER-FILE     CNTP0300
003300*          OUTPUT FILE  COUNTS SUMMARY        -  COUNTS-FILE     CNTP0310
003400*          DUMP FILE                          -  SYSOUT          CNTP0320
003500*                                                                CNTP0330
003600******************************************************************
003700*    CHANGE LOG                                                  CNTP0340
003800*    012388 JS   ORIGINAL CODING AS PATLIST                      CNTP0350
003900*    062206 JS   REWORKED AS ROSTER-TABLE COUNT REBUILD/BALANCE  CNTP0360
004000*                 STEP, TICKET 131 - DROPPED PATMSTR/PATINS/     CNTP0370
004100*                 PATPERSN VSAM ACCESS, NO KEYED FILES REMAIN    CNTP0380
004150*    081006 JS   MOVED THE SIMPLE EOF SWITCHES BACK TO 77-LEVEL  CNTP0385
004160*                 ITEMS THE WAY PATLIST HAD THEM, AND ADDED THE CNTP0386
004170*                 DISPLAY/FLAT REDEFINES FOR SYSOUT DEBUG DUMPS  CNTP0387
004200******************************************************************
004300*                                                                CNTP0390
004400 ENVIRONMENT DIVISION.                                           CNTP0400
004500 CONFIGURATION SECTION.                                          CNTP0410
004600 SOURCE-COMPUTER. IBM-390.                                       CNTP0420
004700 OBJECT-COMPUTER. IBM-390.                                       CNTP0430
004800 SPECIAL-NAMES.                                                  CNTP0440
004900     C01 IS NEXT-PAGE.                                           CNTP0450
005000 INPUT-OUTPUT SECTION.                                           CNTP0460
005100 FILE-CONTROL.                                                   CNTP0470
005200     SELECT SYSOUT                                               CNTP0480
005300     ASSIGN TO UT-S-SYSOUT                                       CNTP0490
005400       ORGANIZATION IS SEQUENTIAL.                               CNTP0500
005500*                                                                CNTP0510
005600     SELECT STAFF-FILE                                           CNTP0520
005700     ASSIGN TO UT-S-STAFF                                        CNTP0530
005800       ACCESS MODE IS SEQUENTIAL                                 CNTP0540
005900       FILE STATUS IS OFCODE.                                    CNTP0550
006000*                                                                CNTP0560
006100     SELECT ROSTER-FILE                                          CNTP0570
006200     ASSIGN TO UT-S-ROSTER                                       CNTP0580
006300       ACCESS MODE IS SEQUENTIAL                                 CNTP0590
006400       FILE STATUS IS OFCODE.                                    CNTP0600
006500*                                                                CNTP0610
006600     SELECT COUNTS-FILE                                          CNTP0620
006700     ASSIGN TO UT-S-COUNTS                                       CNTP0630
006800       ACCESS MODE IS SEQUENTIAL                                 CNTP0640
006900       FILE STATUS IS OFCODE.                                    CNTP0650
007000*                                                                CNTP0660
007100 DATA DIVISION.                                                  CNTP0670
007200 FILE SECTION.                                                   CNTP0680
007300 FD  SYSOUT                                                      CNTP0690
007400     RECORDING MODE IS F                                         CNTP0700
007500     LABEL RECORDS ARE STANDARD                                  CNTP0710
007600     RECORD CONTAINS 130 CHARACTERS                              CNTP0720
007700     BLOCK CONTAINS 0 RECORDS                                    CNTP0730
007800     DATA RECORD IS SYSOUT-REC.                                  CNTP0740
007900 01  SYSOUT-REC                     PIC X(130).                  CNTP0750
008000*                                                                CNTP0760
008100 FD  STAFF-FILE                                                  CNTP0770
008200     RECORDING MODE IS F                                         CNTP0780
008300     LABEL RECORDS ARE STANDARD                                  CNTP0790
008400     RECORD CONTAINS 20 CHARACTERS                               CNTP0800
008500     BLOCK CONTAINS 0 RECORDS                                    CNTP0810
008600     DATA RECORD IS STAFF-FILE-REC.                               CNTP0820
008700 01  STAFF-FILE-REC.                                              CNTP0830
008800     05  STF-NAME                   PIC X(20).                   CNTP0840
008900*                                                                 CNTP0850
009000 FD  ROSTER-FILE                                                 CNTP0860
009100     RECORDING MODE IS F                                         CNTP0870
009200     LABEL RECORDS ARE STANDARD                                  CNTP0880
009300     RECORD CONTAINS 101 CHARACTERS                              CNTP0890
009400     BLOCK CONTAINS 0 RECORDS                                    CNTP0900
009500     DATA RECORD IS ROSTER-FD-REC.                               CNTP0910
009600 01  ROSTER-FD-REC                  PIC X(101).                  CNTP0920
009700*                                                                CNTP0930
009800 FD  COUNTS-FILE                                                 CNTP0940
009900     RECORDING MODE IS F                                         CNTP0950
010000     LABEL RECORDS ARE STANDARD                                  CNTP0960
010100     RECORD CONTAINS 46 CHARACTERS                               CNTP0970
010200     BLOCK CONTAINS 0 RECORDS                                    CNTP0980
010300     DATA RECORD IS COUNTS-FD-REC.                               CNTP0990
010400 01  COUNTS-FD-REC                  PIC X(46).                   CNTP1000
010500*                                                                CNTP1010
010600 WORKING-STORAGE SECTION.                                        CNTP1020
010700 01  WS-PROGRAM-NAME                PIC X(08) VALUE 'CNTPARS'.   CNTP1030
010800 01  PARA-NAME                      PIC X(30) VALUE SPACES.      CNTP1040
010900*                                                                CNTP1050
011000 01  FILE-STATUS-CODES.                                          CNTP1060
011100     05  OFCODE                     PIC X(02).                   CNTP1070
011200         88  CODE-WRITE                VALUE SPACES.             CNTP1080
011300*                                                                CNTP1090
011400 77  MORE-STAFF-SW                  PIC X(01) VALUE 'Y'.         CNTP1110
011420     88  NO-MORE-STAFF                  VALUE 'N'.                CNTP1112
011440 77  MORE-ROSTER-SW                 PIC X(01) VALUE 'Y'.         CNTP1130
011460     88  NO-MORE-ROSTER                 VALUE 'N'.                CNTP1132
011480 77  WS-FOUND-SW                    PIC X(01) VALUE 'N'.         CNTP1150
011490     88  NAME-WAS-FOUND                 VALUE 'Y'.                CNTP1152
012100*                                                                CNTP1170
012200 01  COUNTERS-IDXS-AND-ACCUMULATORS.                             CNTP1180
012300     05  STAFF-COUNT                PIC S9(03) COMP.             CNTP1190
012400     05  STF-IDX                    PIC S9(03) COMP.             CNTP1200
012500     05  RECORDS-READ               PIC S9(07) COMP.             CNTP1210
012600     05  LINES-SKIPPED              PIC S9(07) COMP.             CNTP1220
012700     05  WS-PIPE-COUNT              PIC S9(04) COMP.             CNTP1230
012800     05  WS-HDR-TEST                PIC S9(04) COMP.             CNTP1240
012900     05  WS-SEP-TEST                PIC S9(04) COMP.             CNTP1250
012950*                                                                CNTP1255
012960 01  COUNTERS-IDXS-AND-ACCUM-DISPLAY                             CNTP1256
012970     REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.                   CNTP1257
012980     05  STAFF-COUNT-D              PIC S9(03).                  CNTP1258
012990     05  STF-IDX-D                  PIC S9(03).                  CNTP1259
013000     05  RECORDS-READ-D             PIC S9(07).                  CNTP1260
013010     05  LINES-SKIPPED-D            PIC S9(07).                  CNTP1261
013020     05  WS-PIPE-COUNT-D            PIC S9(04).                  CNTP1262
013030     05  WS-HDR-TEST-D              PIC S9(04).                  CNTP1263
013040     05  WS-SEP-TEST-D              PIC S9(04).                  CNTP1264
013050*                                                                CNTP1260
013100 01  WS-SLOT-TYPE                   PIC X(01) VALUE SPACE.       CNTP1270
013200 01  WS-SCAN-NAME                   PIC X(20) VALUE SPACES.      CNTP1280
013300*                                                                CNTP1290
013400 01  STAFF-TABLE.                                                CNTP1300
013500     05  STAFF-TBL-ENTRY OCCURS 60 TIMES                         CNTP1310
013600                         INDEXED BY STF-TBL-IDX.                  CNTP1320
013700         10  STF-TBL-NAME           PIC X(20).                   CNTP1330
013800*                                                                 CNTP1340
013900 01  STAFF-TABLE-ALT REDEFINES STAFF-TABLE.                      CNTP1350
014000     05  STAFF-TBL-FLAT             PIC X(1200).                 CNTP1360
014100*                                                                 CNTP1370
014200 01  PERSON-COUNT-TABLE.                                         CNTP1380
014300     05  PCT-ENTRY OCCURS 60 TIMES                               CNTP1390
014400                   INDEXED BY PCT-IDX.                            CNTP1400
014500         10  PCT-NAME               PIC X(20).                   CNTP1410
014600         10  PCT-E                  PIC S9(02) COMP.              CNTP1420
014700         10  PCT-D                  PIC S9(02) COMP.              CNTP1430
014800         10  PCT-S                  PIC S9(02) COMP.              CNTP1440
014900         10  PCT-N                  PIC S9(02) COMP.              CNTP1450
014950*                                                                 CNTP1455
014960 01  PERSON-COUNT-TABLE-ALT REDEFINES PERSON-COUNT-TABLE.         CNTP1456
014970     05  PCT-TBL-FLAT               PIC X(1680).                 CNTP1457
015000*                                                                 CNTP1460
015100     COPY RPTRECS.                                               CNTP1470
015200     COPY ABENDREC.                                              CNTP1480
015300*                                                                 CNTP1490
015400 PROCEDURE DIVISION.                                             CNTP1500
015500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                     CNTP1510
015600     PERFORM 200-READ-ROSTER-LINE THRU 200-EXIT                 CNTP1520
015700         UNTIL NO-MORE-ROSTER.                                   CNTP1530
015800     PERFORM 500-WRITE-COUNTS THRU 500-EXIT.                     CNTP1540
015900     PERFORM 900-CLEANUP THRU 900-EXIT.                          CNTP1550
016000     MOVE ZERO TO RETURN-CODE.                                   CNTP1560
016100     GOBACK.                                                     CNTP1570
016200*                                                                CNTP1580
016300 000-HOUSEKEEPING.                                               CNTP1590
016400     MOVE '000-HOUSEKEEPING' TO PARA-NAME.                       CNTP1600
016500     DISPLAY '******** BEGIN JOB CNTPARS ********'.              CNTP1610
016600     OPEN INPUT STAFF-FILE, ROSTER-FILE.                         CNTP1620
016700     OPEN OUTPUT COUNTS-FILE, SYSOUT.                            CNTP1630
016800     PERFORM 050-LOAD-STAFF-TABLE THRU 050-EXIT                  CNTP1640
016900         VARYING STF-TBL-IDX FROM 1 BY 1                         CNTP1650
017000         UNTIL NO-MORE-STAFF OR STF-TBL-IDX > 60.                CNTP1660
017100     IF STAFF-COUNT = 0                                          CNTP1670
017200         MOVE 'EMPTY STAFF FILE' TO ABEND-REASON                 CNTP1680
017300         GO TO 1000-ABEND-RTN.                                   CNTP1690
017400 000-EXIT.                                                       CNTP1700
017500     EXIT.                                                       CNTP1710
017600*                                                                CNTP1720
017700 050-LOAD-STAFF-TABLE.                                           CNTP1730
017800     MOVE '050-LOAD-STAFF-TABLE' TO PARA-NAME.                   CNTP1740
017900     READ STAFF-FILE                                             CNTP1750
018000         AT END                                                  CNTP1760
018100             MOVE 'N' TO MORE-STAFF-SW                           CNTP1770
018200             GO TO 050-EXIT                                      CNTP1780
018300     END-READ.                                                   CNTP1790
018400     ADD 1 TO STAFF-COUNT.                                       CNTP1800
018500     MOVE STF-NAME TO STF-TBL-NAME (STF-TBL-IDX).                CNTP1810
018600     MOVE STF-NAME TO PCT-NAME (STF-TBL-IDX).                    CNTP1820
018700     MOVE 0 TO PCT-E (STF-TBL-IDX)                               CNTP1830
018800                PCT-D (STF-TBL-IDX)                               CNTP1840
018900                PCT-S (STF-TBL-IDX)                               CNTP1850
019000                PCT-N (STF-TBL-IDX).                              CNTP1860
019100 050-EXIT.                                                       CNTP1870
019200     EXIT.                                                       CNTP1880
019300*                                                                CNTP1890
019400 200-READ-ROSTER-LINE.                                           CNTP1900
019500     MOVE '200-READ-ROSTER-LINE' TO PARA-NAME.                   CNTP1910
019600     READ ROSTER-FILE INTO WS-ROSTER-LINE                        CNTP1920
019700         AT END                                                  CNTP1930
019800             MOVE 'N' TO MORE-ROSTER-SW                          CNTP1940
019900             GO TO 200-EXIT                                      CNTP1950
020000     END-READ.                                                   CNTP1960
020100     ADD 1 TO RECORDS-READ.                                      CNTP1970
020200     PERFORM 220-VALIDATE-TABLE-LINE THRU 220-EXIT.              CNTP1980
020300 200-EXIT.                                                       CNTP1990
020400     EXIT.                                                       CNTP2000
020500*                                                                CNTP2010
020600 220-VALIDATE-TABLE-LINE.                                        CNTP2020
020700     MOVE '220-VALIDATE-TABLE-LINE' TO PARA-NAME.                CNTP2030
020800     MOVE 0 TO WS-PIPE-COUNT.                                    CNTP2040
020900     INSPECT WS-ROSTER-LINE TALLYING WS-PIPE-COUNT               CNTP2050
021000         FOR ALL '|'.                                            CNTP2060
021100     IF WS-PIPE-COUNT < 7                                        CNTP2070
021200         ADD 1 TO LINES-SKIPPED                                  CNTP2080
021300         GO TO 220-EXIT.                                         CNTP2090
021400     MOVE 0 TO WS-HDR-TEST.                                      CNTP2100
021500     INSPECT WS-ROSTER-LINE TALLYING WS-HDR-TEST                 CNTP2110
021600         FOR ALL '日付'.                                          CNTP2120
021700     IF WS-HDR-TEST > 0                                          CNTP2130
021800         ADD 1 TO LINES-SKIPPED                                  CNTP2140
021900         GO TO 220-EXIT.                                         CNTP2150
022000     MOVE 0 TO WS-SEP-TEST.                                      CNTP2160
022100     INSPECT WS-ROSTER-LINE TALLYING WS-SEP-TEST                 CNTP2170
022200         FOR ALL '---'.                                          CNTP2180
022300     IF WS-SEP-TEST > 0                                          CNTP2190
022400         ADD 1 TO LINES-SKIPPED                                  CNTP2200
022500         GO TO 220-EXIT.                                         CNTP2210
022600     PERFORM 240-BUMP-ONE-NAME THRU 240-EXIT.                    CNTP2220
022700 220-EXIT.                                                       CNTP2230
022800     EXIT.                                                       CNTP2240
022900*                                                                CNTP2250
023000 240-BUMP-ONE-NAME.                                              CNTP2260
023100     MOVE '240-BUMP-ONE-NAME' TO PARA-NAME.                      CNTP2270
023200     MOVE 'E' TO WS-SLOT-TYPE.                                   CNTP2280
023300     MOVE ROS-EARLY TO WS-SCAN-NAME.                             CNTP2290
023400     PERFORM 260-BUMP-COLUMN-COUNT THRU 260-EXIT.                CNTP2300
023500     MOVE 'D' TO WS-SLOT-TYPE.                                   CNTP2310
023600     MOVE ROS-DAYSHIFT TO WS-SCAN-NAME.                          CNTP2320
023700     PERFORM 260-BUMP-COLUMN-COUNT THRU 260-EXIT.                CNTP2330
023800     MOVE 'S' TO WS-SLOT-TYPE.                                   CNTP2340
023900     MOVE ROS-SWING TO WS-SCAN-NAME.                             CNTP2350
024000     PERFORM 260-BUMP-COLUMN-COUNT THRU 260-EXIT.                CNTP2360
024100     MOVE 'N' TO WS-SLOT-TYPE.                                   CNTP2370
024200     MOVE ROS-NIGHT TO WS-SCAN-NAME.                             CNTP2380
024300     PERFORM 260-BUMP-COLUMN-COUNT THRU 260-EXIT.                CNTP2390
024400 240-EXIT.                                                       CNTP2400
024500     EXIT.                                                       CNTP2410
024600*                                                                CNTP2420
024700 260-BUMP-COLUMN-COUNT.                                          CNTP2430
024800     MOVE '260-BUMP-COLUMN-COUNT' TO PARA-NAME.                  CNTP2440
024900     IF WS-SCAN-NAME = SPACES                                    CNTP2450
025000         OR WS-SCAN-NAME = '欠員'                                 CNTP2460
025100         OR WS-SCAN-NAME = '空欄'                                 CNTP2470
025200         GO TO 260-EXIT.                                         CNTP2480
025300     MOVE 'N' TO WS-FOUND-SW.                                    CNTP2490
025400     SET PCT-IDX TO 1.                                           CNTP2500
025500     SEARCH PCT-ENTRY                                            CNTP2510
025600         AT END                                                  CNTP2520
025700             NEXT SENTENCE                                       CNTP2530
025800         WHEN PCT-NAME (PCT-IDX) = WS-SCAN-NAME                  CNTP2540
025900             MOVE 'Y' TO WS-FOUND-SW.                            CNTP2550
026000     IF NOT NAME-WAS-FOUND                                       CNTP2560
026100         GO TO 260-EXIT.                                         CNTP2570
026200     EVALUATE WS-SLOT-TYPE                                       CNTP2580
026300         WHEN 'E'                                                CNTP2590
026400             ADD 1 TO PCT-E (PCT-IDX)                            CNTP2600
026500         WHEN 'D'                                                CNTP2610
026600             ADD 1 TO PCT-D (PCT-IDX)                            CNTP2620
026700         WHEN 'S'                                                CNTP2630
026800             ADD 1 TO PCT-S (PCT-IDX)                            CNTP2640
026900         WHEN 'N'                                                CNTP2650
027000             ADD 1 TO PCT-N (PCT-IDX)                            CNTP2660
027100     END-EVALUATE.                                               CNTP2670
027200 260-EXIT.                                                       CNTP2680
027300     EXIT.                                                       CNTP2690
027400*                                                                CNTP2700
027500 500-WRITE-COUNTS.                                               CNTP2710
027600     MOVE '500-WRITE-COUNTS' TO PARA-NAME.                       CNTP2720
027700     MOVE '医師,早番,日勤,準夜,夜勤,合計' TO CNTH-TEXT.            CNTP2730
027800     WRITE COUNTS-FD-REC FROM WS-COUNT-HDR-LINE.                 CNTP2740
027900     PERFORM 520-WRITE-ONE-COUNT-LINE THRU 520-EXIT              CNTP2750
028000         VARYING STF-TBL-IDX FROM 1 BY 1                        CNTP2760
028100         UNTIL STF-TBL-IDX > STAFF-COUNT.                        CNTP2770
028200 500-EXIT.                                                       CNTP2780
028300     EXIT.                                                       CNTP2790
028400*                                                                CNTP2800
028500 520-WRITE-ONE-COUNT-LINE.                                       CNTP2810
028600     MOVE '520-WRITE-ONE-COUNT-LINE' TO PARA-NAME.               CNTP2820
028700     MOVE PCT-NAME (STF-TBL-IDX) TO CNT-NAME.                    CNTP2830
028800     MOVE PCT-E (STF-TBL-IDX) TO CNT-E.                          CNTP2840
028900     MOVE PCT-D (STF-TBL-IDX) TO CNT-D.                          CNTP2850
029000     MOVE PCT-S (STF-TBL-IDX) TO CNT-S.                          CNTP2860
029100     MOVE PCT-N (STF-TBL-IDX) TO CNT-N.                          CNTP2870
029200     COMPUTE CNT-TOTAL = PCT-E (STF-TBL-IDX)                     CNTP2880
029300                       + PCT-D (STF-TBL-IDX)                     CNTP2890
029400                       + PCT-S (STF-TBL-IDX)                     CNTP2900
029500                       + PCT-N (STF-TBL-IDX).                    CNTP2910
029600     WRITE COUNTS-FD-REC FROM WS-COUNT-LINE.                     CNTP2920
029700 520-EXIT.                                                       CNTP2930
029800     EXIT.                                                       CNTP2940
029900*                                                                CNTP2950
030000 700-CLOSE-FILES.                                                CNTP2960
030100     MOVE '700-CLOSE-FILES' TO PARA-NAME.                        CNTP2970
030200     CLOSE STAFF-FILE, ROSTER-FILE, COUNTS-FILE, SYSOUT.         CNTP2980
030300 700-EXIT.                                                       CNTP2990
030400     EXIT.                                                       CNTP3000
030500*                                                                CNTP3010
030600 900-CLEANUP.                                                    CNTP3020
030700     MOVE '900-CLEANUP' TO PARA-NAME.                            CNTP3030
030800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                      CNTP3040
030900     DISPLAY '** STAFF ON FILE **'.                              CNTP3050
031000     DISPLAY STAFF-COUNT.                                        CNTP3060
031100     DISPLAY '** ROSTER LINES READ **'.                          CNTP3070
031200     DISPLAY RECORDS-READ.                                       CNTP3080
031300     DISPLAY '** HEADER/SEPARATOR/SHORT LINES SKIPPED **'.       CNTP3090
031400     DISPLAY LINES-SKIPPED.                                      CNTP3100
031500     DISPLAY '******** NORMAL END OF JOB CNTPARS ********'.      CNTP3110
031600 900-EXIT.                                                       CNTP3120
031700     EXIT.                                                       CNTP3130
031800*                                                                CNTP3140
031900 1000-ABEND-RTN.                                                 CNTP3150
031950     MOVE WS-PROGRAM-NAME TO ABEND-PGM.                          CNTP3155
031970     MOVE PARA-NAME TO ABEND-PARA.                               CNTP3158
032000     WRITE SYSOUT-REC FROM ABEND-REC.                            CNTP3160
032100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                      CNTP3170
032200     DISPLAY '*** ABNORMAL END OF JOB-CNTPARS ***' UPON CONSOLE. CNTP3180
032300     DIVIDE ZERO-VAL INTO ONE-VAL.                               CNTP3190
