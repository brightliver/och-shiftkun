000100 IDENTIFICATION DIVISION.                                        FSCR0010
000200******************************************************************
000300 PROGRAM-ID.  FAIRSCR.                                           FSCR0020
000400 AUTHOR. JON SAYLES.                                              FSCR0030
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          FSCR0040
000600 DATE-WRITTEN. 01/01/08.                                          FSCR0050
000700 DATE-COMPILED. 01/01/08.                                         FSCR0060
000800 SECURITY. NON-CONFIDENTIAL.                                      FSCR0070
000900*                                                                 FSCR0080
001000******************************************************************
001100*REMARKS.                                                        FSCR0090
001200*                                                                 FSCR0100
001300*          THIS SUBPROGRAM IS CALLED ONCE PER CANDIDATE BY        FSCR0110
001400*          ROSTGEN'S SLOT-FILL LOGIC.  IT RETURNS THE FAIRNESS    FSCR0120
001500*          SCORE USED TO CHOOSE WHO GETS AN OPEN SHIFT WHEN MORE  FSCR0130
001600*          THAN ONE STAFF MEMBER QUALIFIES - LOWEST SCORE WINS.   FSCR0140
001700*          THIS REPLACES THE OLD LAB/EQUIPMENT NET-COST ROUTINE,  FSCR0150
001800*          KEPT TO THE SAME ONE-CALL-PER-CANDIDATE SHAPE.         FSCR0160
001900*                                                                 FSCR0170
002000*          CALLED AS -                                            FSCR0180
002100*            CALL 'FAIRSCR' USING FAIRSCR-LINKAGE.                 FSCR0190
002200*                                                                  FSCR0200
002300*    CHANGE LOG                                                    FSCR0210
002400*    010108 JS   ORIGINAL CODING - CARRIED OVER FROM CLCLBCST      FSCR0220
002500*    051298 MM   ADDED CONSECUTIVE-WORK-DAY TERM PER SCHED RULES   FSCR0230
002600*    022599 PDQ  Y2K - NO DATE FIELDS HELD HERE, NO CHANGE MADE    FSCR0240
002650*    081006 JS   ADDED FLAT REDEFINES OF THE LINKAGE REC FOR A     FSCR0245
002660*                 SYSOUT TRACE DUMP WHEN RUN UNDER UPSI-1          FSCR0246
002670*    081006 JS   RETURN-CD MOVED BACK TO A 77-LEVEL ITEM THE WAY   FSCR0247
002680*                 THE OLDER CALL-CHAIN SUBPROGRAMS HAD IT          FSCR0248
002690*    081006 JS   ADDED A SECOND DISPLAY REDEFINES OF THE LINKAGE  FSCR0249
002695*                 REC FOR READABLE SYSOUT DUMPS OF THE NUMERICS   FSCR0249A
002700******************************************************************
002800*                                                                 FSCR0250
002900 ENVIRONMENT DIVISION.                                            FSCR0260
003000 CONFIGURATION SECTION.                                           FSCR0270
003100 SOURCE-COMPUTER. IBM-390.                                        FSCR0280
003200 OBJECT-COMPUTER. IBM-390.                                        FSCR0290
003300*                                                                  FSCR0300
003400 DATA DIVISION.                                                   FSCR0310
003500 WORKING-STORAGE SECTION.                                         FSCR0320
003600 01  MISC-FIELDS.                                                 FSCR0330
003700     05  TEMP-SCORE                  PIC S9(05)V9(01) COMP-3.     FSCR0340
003800     05  TEMP-SAME-TYPE-TERM         PIC S9(05)V9(01) COMP-3.     FSCR0350
003900     05  TEMP-CONSEC-TERM            PIC S9(05)V9(01) COMP-3.     FSCR0360
004000     05  FILLER                      PIC X(04).                 FSCR0370
004100*                                                                 FSCR0380
004200 01  MISC-FIELDS-DISPLAY REDEFINES MISC-FIELDS.                   FSCR0390
004300     05  TEMP-SCORE-D                PIC S9(05)V9(01).            FSCR0400
004400     05  TEMP-SAME-TYPE-D            PIC S9(05)V9(01).            FSCR0410
004500     05  TEMP-CONSEC-D               PIC S9(05)V9(01).            FSCR0420
004600     05  FILLER                      PIC X(04).                 FSCR0430
004700*                                                                 FSCR0440
004800 LINKAGE SECTION.                                                 FSCR0450
004900 01  FAIRSCR-LINKAGE.                                             FSCR0460
005000     05  FSC-TOTAL-SHIFTS            PIC S9(03) COMP.             FSCR0470
005100     05  FSC-SAME-TYPE-COUNT         PIC S9(02) COMP.             FSCR0480
005200     05  FSC-SAME-AS-LAST-FLAG       PIC X(01).                   FSCR0490
005300         88  FSC-SAME-AS-LAST            VALUE 'Y'.                FSCR0500
005400     05  FSC-CONSEC-WORK-DAYS        PIC S9(02) COMP.              FSCR0510
005500     05  FSC-FAIRNESS-SCORE          PIC S9(05)V9(01) COMP-3.      FSCR0520
005600     05  FILLER                      PIC X(08).                  FSCR0530
005700*                                                                  FSCR0540
005750 01  FAIRSCR-LINKAGE-FLAT REDEFINES FAIRSCR-LINKAGE.               FSCR0545
005760     05  FSCF-ALL-FIELDS             PIC X(20).                   FSCR0546
005770*                                                                  FSCR0547
005780 01  FAIRSCR-LINKAGE-DISPLAY REDEFINES FAIRSCR-LINKAGE.            FSCR0548
005782     05  FSC-TOTAL-SHIFTS-D          PIC S9(03).                  FSCR0549
005784     05  FSC-SAME-TYPE-COUNT-D       PIC S9(02).                  FSCR0549A
005786     05  FILLER                      PIC X(01).                   FSCR0549B
005788     05  FSC-CONSEC-WORK-DAYS-D      PIC S9(02).                  FSCR0549C
005790     05  FSC-FAIRNESS-SCORE-D        PIC S9(05)V9(01).            FSCR0549D
005792     05  FILLER                      PIC X(08).                  FSCR0549E
005794*                                                                  FSCR0549F
005800 77  RETURN-CD                       PIC 9(04) COMP.               FSCR0550
005900*                                                                  FSCR0560
006000 PROCEDURE DIVISION USING FAIRSCR-LINKAGE, RETURN-CD.              FSCR0570
006100     PERFORM 100-CALC-FAIRNESS-SCORE.                              FSCR0580
006200     MOVE ZERO TO RETURN-CD.                                       FSCR0590
006300     GOBACK.                                                       FSCR0600
006400*                                                                  FSCR0610
006500 100-CALC-FAIRNESS-SCORE.                                          FSCR0620
006600     COMPUTE TEMP-SAME-TYPE-TERM =                                 FSCR0630
006700         FSC-SAME-TYPE-COUNT * 0.8.                                FSCR0640
006800     COMPUTE TEMP-CONSEC-TERM =                                    FSCR0650
006900         FSC-CONSEC-WORK-DAYS * 0.3.                               FSCR0660
007000     COMPUTE TEMP-SCORE =                                          FSCR0670
007100         FSC-TOTAL-SHIFTS + TEMP-SAME-TYPE-TERM                    FSCR0680
007200         + TEMP-CONSEC-TERM.                                       FSCR0690
007300     IF FSC-SAME-AS-LAST                                           FSCR0700
007400         ADD 1.5 TO TEMP-SCORE.                                    FSCR0710
007500     MOVE TEMP-SCORE TO FSC-FAIRNESS-SCORE.                        FSCR0720
007600 100-CALC-FAIRNESS-SCORE-EXIT.                                     FSCR0730
007700     EXIT.                                                        FSCR0740
