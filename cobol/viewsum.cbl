000100 IDENTIFICATION DIVISION.                                        VWSM0010
000200 PROGRAM-ID.  VIEWSUM.                                           VWSM0020
000300 AUTHOR. JON SAYLES.                                             VWSM0030
000400 INSTALLATION. COBOL DEV CENTER.                                 VWSM0040
000500 DATE-WRITTEN. 08/15/96.                                         VWSM0050
000600 DATE-COMPILED. 08/15/96.                                        VWSM0060
000700 SECURITY. NON-CONFIDENTIAL.                                     VWSM0070
000800*                                                                VWSM0080
000900******************************************************************
001000*REMARKS.                                                        VWSM0090
001100*                                                                VWSM0100
001200*          THIS PROGRAM MERGES THE COUNTS SUMMARY WITH TRAVEL    VWSM0110
001300*          DAYS SO THE SCHEDULING OFFICE CAN SEE A PERSON'S      VWSM0120
001400*          TOTAL DUTY DAYS PLUS TRAVEL IN ONE VIEW.              VWSM0130
001500*                                                                VWSM0140
001600*          FOR EACH NAME ON COUNTS-OUT, TRAVEL-OUT IS LOOKED UP  VWSM0150
001700*          FOR THE TARGET MONTH (0 DAYS IF NO RECORD THERE).     VWSM0160
001800*          SOME MONTHS THE TRAVEL FEED NEVER ARRIVES AT ALL - IF VWSM0170
001900*          TRAVEL-OUT HAS ZERO RECORDS FOR THE TARGET MONTH,     VWSM0180
002000*          THIS PROGRAM FALLS BACK TO COUNTING THE WORD '出張'    VWSM0190
002100*          IN EACH DOCTOR'S OWN REQUEST TEXT FOR THAT MONTH      VWSM0200
002200*          INSTEAD (THE NOTE SUFFIX AFTER '/ 備考:' IS STRIPPED  VWSM0210
002300*          FIRST SO A MENTION IN A FREE-TEXT NOTE DOES NOT COUNT).VWSM0220
002400*                                                                VWSM0230
002500*          THIS REPLACES THE OLD TRMTSRCH TREATMENT-HISTORY      VWSM0240
002600*          SEARCH PROGRAM - THE READ/LOOK-UP/WRITE SHAPE CARRIES VWSM0250
002700*          OVER BUT THE PATIENT/TREATMENT VSAM ACCESS IS GONE.   VWSM0260
002800*                                                                VWSM0270
002900******************************************************************
003000*                                                                VWSM0280
003100*          INPUT FILE   TARGET MONTH          -  PARAM-FILE      VWSM0290
003200*          INPUT FILE   TRAVEL DAYS           -  TRAVEL-FILE     VWSM0300
003300*          INPUT FILE   REQUEST TEXT (BACKUP)  -  REQST-FILE     VWSM0310
003400*          INPUT FILE   COUNTS SUMMARY         -  COUNTS-FILE    VWSM0320
003500*          OUTPUT FILE  TRAVEL VIEW SUMMARY     -  VIEW-FILE     VWSM0330
003600*          DUMP FILE                            -  SYSOUT        VWSM0340
003700*                                                                VWSM0350
003800******************************************************************
003900*    CHANGE LOG                                                  VWSM0360
004000*    081596 RBH  ORIGINAL CODING AS TRMTSRCH                     VWSM0370
004100*    081006 JS   REWORKED AS TRAVEL/COUNTS VIEW MERGE STEP,       VWSM0380
004200*                 TICKET 131 - DROPPED PATIENT/TREATMENT VSAM     VWSM0390
004300*                 ACCESS, ADDED 出張 TEXT-SCAN FALLBACK WHEN THE   VWSM0400
004400*                 TRAVEL FEED IS MISSING FOR THE MONTH            VWSM0410
004450*    081006 JS   MOVED THE EOF/FALLBACK/FOUND SWITCHES BACK TO    VWSM0412
004460*                 77-LEVEL ITEMS THE WAY TRMTSRCH HAD THEM,       VWSM0413
004470*                 ADDED A DISPLAY REDEFINES OF THE COUNTER GROUP  VWSM0414
004480*    081006 JS   020-VALIDATE-MONTH WAS ABENDING ON THE PARAM     VWSM0415
004482*                 FILE'S YYYY NEN M GATSU TEXT FORM - ADDED THE   VWSM0416
004484*                 025-PARSE-TEXT-MONTH FALLBACK AND CALPARS CALL  VWSM0417
004486*                 RQSTEDIT/ROSTGEN ALREADY HAD, TICKET 131        VWSM0418
004500******************************************************************
004600*                                                                VWSM0420
004700 ENVIRONMENT DIVISION.                                           VWSM0430
004800 CONFIGURATION SECTION.                                          VWSM0440
004900 SOURCE-COMPUTER. IBM-390.                                       VWSM0450
005000 OBJECT-COMPUTER. IBM-390.                                       VWSM0460
005100 SPECIAL-NAMES.                                                  VWSM0470
005200     C01 IS NEXT-PAGE.                                           VWSM0480
005300 INPUT-OUTPUT SECTION.                                           VWSM0490
005400 FILE-CONTROL.                                                   VWSM0500
005500     SELECT SYSOUT                                               VWSM0510
005600     ASSIGN TO UT-S-SYSOUT                                       VWSM0520
005700       ORGANIZATION IS SEQUENTIAL.                               VWSM0530
005800*                                                                VWSM0540
005900     SELECT PARAM-FILE                                          VWSM0550
006000     ASSIGN TO UT-S-PARAMS                                       VWSM0560
006100       ACCESS MODE IS SEQUENTIAL                                 VWSM0570
006200       FILE STATUS IS OFCODE.                                    VWSM0580
006300*                                                                 VWSM0590
006400     SELECT TRAVEL-FILE                                          VWSM0600
006500     ASSIGN TO UT-S-TRAVEL                                       VWSM0610
006600       ACCESS MODE IS SEQUENTIAL                                 VWSM0620
006700       FILE STATUS IS OFCODE.                                    VWSM0630
006800*                                                                 VWSM0640
006900     SELECT REQST-FILE                                           VWSM0650
007000     ASSIGN TO UT-S-REQST                                        VWSM0660
007100       ACCESS MODE IS SEQUENTIAL                                 VWSM0670
007200       FILE STATUS IS OFCODE.                                    VWSM0680
007300*                                                                 VWSM0690
007400     SELECT COUNTS-FILE                                          VWSM0700
007500     ASSIGN TO UT-S-COUNTS                                       VWSM0710
007600       ACCESS MODE IS SEQUENTIAL                                 VWSM0720
007700       FILE STATUS IS OFCODE.                                    VWSM0730
007800*                                                                 VWSM0740
007900     SELECT VIEW-FILE                                            VWSM0750
008000     ASSIGN TO UT-S-VIEW                                         VWSM0760
008100       ACCESS MODE IS SEQUENTIAL                                 VWSM0770
008200       FILE STATUS IS OFCODE.                                    VWSM0780
008300*                                                                 VWSM0790
008400 DATA DIVISION.                                                  VWSM0800
008500 FILE SECTION.                                                   VWSM0810
008600 FD  SYSOUT                                                      VWSM0820
008700     RECORDING MODE IS F                                         VWSM0830
008800     LABEL RECORDS ARE STANDARD                                  VWSM0840
008900     RECORD CONTAINS 130 CHARACTERS                               VWSM0850
009000     BLOCK CONTAINS 0 RECORDS                                    VWSM0860
009100     DATA RECORD IS SYSOUT-REC.                                  VWSM0870
009200 01  SYSOUT-REC                     PIC X(130).                  VWSM0880
009300*                                                                 VWSM0890
009400 FD  PARAM-FILE                                                  VWSM0900
009500     RECORDING MODE IS F                                         VWSM0910
009600     LABEL RECORDS ARE STANDARD                                  VWSM0920
009700     RECORD CONTAINS 30 CHARACTERS                               VWSM0930
009800     BLOCK CONTAINS 0 RECORDS                                    VWSM0940
009900     DATA RECORD IS PARAM-FILE-REC.                              VWSM0950
010000 01  PARAM-FILE-REC.                                             VWSM0960
010100     05  WS-PARAM-LINE               PIC X(30).                 VWSM0970
010200*                                                                 VWSM0980
010300 01  WS-PARAM-NUMERIC-VIEW REDEFINES PARAM-FILE-REC.             VWSM0990
010400     05  WS-PARAM-YEAR-TXT            PIC X(04).                VWSM1000
010500     05  WS-PARAM-MONTH-TXT           PIC X(02).                VWSM1010
010600     05  FILLER                       PIC X(24).                VWSM1020
010700*                                                                 VWSM1030
010800 FD  TRAVEL-FILE                                                 VWSM1040
010900     RECORDING MODE IS F                                         VWSM1050
011000     LABEL RECORDS ARE STANDARD                                  VWSM1060
011100     RECORD CONTAINS 128 CHARACTERS                              VWSM1070
011200     BLOCK CONTAINS 0 RECORDS                                    VWSM1080
011300     DATA RECORD IS TRAVEL-FILE-REC.                             VWSM1090
011400 01  TRAVEL-FILE-REC.                                             VWSM1100
011500     05  TRV-YEAR                    PIC 9(04).                  VWSM1110
011600     05  TRV-MONTH                   PIC 9(02).                  VWSM1120
011700     05  TRV-DOCTOR                  PIC X(20).                  VWSM1130
011800     05  TRV-DAYS                    PIC 9(02).                  VWSM1140
011900     05  TRV-DATES                   PIC X(100).                 VWSM1150
012000*                                                                 VWSM1160
012100 FD  REQST-FILE                                                  VWSM1170
012200     RECORDING MODE IS F                                         VWSM1180
012300     LABEL RECORDS ARE STANDARD                                  VWSM1190
012400     RECORD CONTAINS 228 CHARACTERS                              VWSM1200
012500     BLOCK CONTAINS 0 RECORDS                                    VWSM1210
012600     DATA RECORD IS REQST-FILE-REC.                              VWSM1220
012700 01  REQST-FILE-REC.                                              VWSM1230
012800     05  REQ-MONTH-YEAR              PIC 9(04).                  VWSM1240
012900     05  REQ-MONTH-MM                PIC 9(02).                  VWSM1250
013000     05  REQ-DOCTOR                  PIC X(20).                  VWSM1260
013100     05  REQ-TEXT                    PIC X(200).                 VWSM1270
013200*                                                                 VWSM1280
013300 FD  COUNTS-FILE                                                 VWSM1290
013400     RECORDING MODE IS F                                         VWSM1300
013500     LABEL RECORDS ARE STANDARD                                  VWSM1310
013600     RECORD CONTAINS 46 CHARACTERS                               VWSM1320
013700     BLOCK CONTAINS 0 RECORDS                                    VWSM1330
013800     DATA RECORD IS COUNTS-FD-REC.                               VWSM1340
013900 01  COUNTS-FD-REC                  PIC X(46).                   VWSM1350
014000*                                                                 VWSM1360
014100 FD  VIEW-FILE                                                   VWSM1370
014200     RECORDING MODE IS F                                         VWSM1380
014300     LABEL RECORDS ARE STANDARD                                  VWSM1390
014400     RECORD CONTAINS 49 CHARACTERS                               VWSM1400
014500     BLOCK CONTAINS 0 RECORDS                                    VWSM1410
014600     DATA RECORD IS VIEW-FD-REC.                                 VWSM1420
014700 01  VIEW-FD-REC                    PIC X(49).                   VWSM1430
014800*                                                                 VWSM1440
014900 WORKING-STORAGE SECTION.                                        VWSM1450
015000 01  WS-PROGRAM-NAME                PIC X(08) VALUE 'VIEWSUM'.  VWSM1460
015100 01  PARA-NAME                      PIC X(30) VALUE SPACES.      VWSM1470
015200*                                                                 VWSM1480
015300 01  FILE-STATUS-CODES.                                          VWSM1490
015400     05  OFCODE                     PIC X(02).                  VWSM1500
015500         88  CODE-WRITE                VALUE SPACES.            VWSM1510
015600*                                                                 VWSM1520
015700 77  MORE-TRAVEL-SW                 PIC X(01) VALUE 'Y'.        VWSM1540
015720     88  NO-MORE-TRAVEL                 VALUE 'N'.               VWSM1542
015740 77  MORE-REQST-SW                  PIC X(01) VALUE 'Y'.        VWSM1560
015760     88  NO-MORE-REQST                  VALUE 'N'.               VWSM1562
015780 77  MORE-COUNTS-SW                 PIC X(01) VALUE 'Y'.        VWSM1580
015800     88  NO-MORE-COUNTS                 VALUE 'N'.               VWSM1582
015820 77  WS-FALLBACK-SW                 PIC X(01) VALUE 'N'.        VWSM1600
015840     88  USE-FALLBACK                   VALUE 'Y'.               VWSM1602
015860 77  ENTRY-FOUND-SW                 PIC X(01) VALUE 'N'.        VWSM1620
015880     88  ENTRY-FOUND                    VALUE 'Y'.               VWSM1622
016800*                                                                 VWSM1640
016900 01  WS-TARGET-MONTH-FIELDS.                                     VWSM1650
017000     05  WS-TARGET-YEAR             PIC 9(04).                  VWSM1660
017100     05  WS-TARGET-MONTH            PIC 9(02).                  VWSM1670
017200*                                                                 VWSM1680
017300 01  COUNTERS-IDXS-AND-ACCUMULATORS.                            VWSM1690
017400     05  TRAVEL-COUNT-FOR-MONTH     PIC S9(05) COMP.            VWSM1700
017500     05  TRV-TBL-COUNT              PIC S9(03) COMP.            VWSM1710
017600     05  TRV-TBL-IDX                PIC S9(03) COMP.            VWSM1720
017700     05  RECORDS-READ               PIC S9(07) COMP.            VWSM1730
017800     05  LINES-SKIPPED              PIC S9(07) COMP.            VWSM1740
017900     05  WS-COMMA-COUNT             PIC S9(04) COMP.            VWSM1750
018000     05  WS-SUBSTR-CNT              PIC S9(04) COMP.            VWSM1760
018020*                                                                 VWSM1765
018040 01  COUNTERS-IDXS-AND-ACCUM-DISPLAY                             VWSM1766
018060     REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.                   VWSM1767
018080     05  TRAVEL-COUNT-FOR-MONTH-D   PIC S9(05).                  VWSM1768
018100     05  TRV-TBL-COUNT-D            PIC S9(03).                  VWSM1769
018120     05  TRV-TBL-IDX-D              PIC S9(03).                  VWSM1770
018140     05  RECORDS-READ-D             PIC S9(07).                  VWSM1771
018160     05  LINES-SKIPPED-D            PIC S9(07).                  VWSM1772
018180     05  WS-COMMA-COUNT-D           PIC S9(04).                  VWSM1773
018200     05  WS-SUBSTR-CNT-D            PIC S9(04).                  VWSM1774
018220*                                                                 VWSM1775
018240 01  WS-TEXT-WORK                   PIC X(200) VALUE SPACES.    VWSM1780
018300 01  WS-TOK-A                       PIC X(200) VALUE SPACES.    VWSM1790
018400 01  WS-TOK-B                       PIC X(200) VALUE SPACES.    VWSM1800
018420 01  WS-TOK-C                       PIC X(200) VALUE SPACES.    VWSM1802
018440 01  WS-TOK-D                       PIC X(200) VALUE SPACES.    VWSM1804
018500*                                                                 VWSM1810
018510 01  CALPARS-LINKAGE-W.                                          VWSM1812
018520     05  CALPW-FUNCTION              PIC X(01).                 VWSM1814
018530     05  CALPW-YEAR                  PIC 9(04).                 VWSM1816
018540     05  CALPW-MONTH                 PIC 9(02).                 VWSM1818
018550     05  CALPW-DAY                   PIC 9(02).                 VWSM1820
018560     05  CALPW-DAYS-IN-MONTH         PIC 9(02).                 VWSM1822
018570     05  CALPW-WEEKDAY-NUM           PIC 9(01).                 VWSM1824
018580     05  CALPW-WEEKEND-FLAG          PIC X(01).                 VWSM1826
018590     05  CALPW-HOLIDAY-FLAG          PIC X(01).                 VWSM1828
018600     05  CALPW-ISO-WEEK-NUM          PIC 9(02).                 VWSM1830
018610     05  CALPW-RETURN-CODE           PIC S9(04) COMP.           VWSM1832
018620     05  FILLER                      PIC X(06).                VWSM1834
018630*                                                                 VWSM1836
018632 01  RETURN-CD-W                     PIC 9(04) COMP.             VWSM1837
018634*                                                                 VWSM1838
018640 01  TRAVEL-TABLE.                                               VWSM1820
018700     05  TRV-TBL-ENTRY OCCURS 60 TIMES                          VWSM1830
018800                       INDEXED BY TRV-TBL-IDX2.                  VWSM1840
018900         10  TRV-TBL-NAME           PIC X(20).                  VWSM1850
019000         10  TRV-TBL-DAYS           PIC S9(02) COMP.            VWSM1860
019100*                                                                 VWSM1870
019200 01  TRAVEL-TABLE-ALT REDEFINES TRAVEL-TABLE.                   VWSM1880
019300     05  TRV-TBL-FLAT               PIC X(1320).                VWSM1890
019400*                                                                 VWSM1900
019500     COPY RPTRECS.                                               VWSM1910
019600     COPY ABENDREC.                                              VWSM1920
019700*                                                                 VWSM1930
019800 PROCEDURE DIVISION.                                             VWSM1940
019900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                    VWSM1950
020000     PERFORM 300-READ-COUNTS-LINE THRU 300-EXIT                 VWSM1960
020100         UNTIL NO-MORE-COUNTS.                                   VWSM1970
020200     PERFORM 900-CLEANUP THRU 900-EXIT.                          VWSM1980
020300     MOVE ZERO TO RETURN-CODE.                                  VWSM1990
020400     GOBACK.                                                     VWSM2000
020500*                                                                 VWSM2010
020600 000-HOUSEKEEPING.                                               VWSM2020
020700     MOVE '000-HOUSEKEEPING' TO PARA-NAME.                      VWSM2030
020800     DISPLAY '******** BEGIN JOB VIEWSUM ********'.              VWSM2040
020900     OPEN INPUT PARAM-FILE, TRAVEL-FILE, REQST-FILE, COUNTS-FILE.VWSM2050
021000     OPEN OUTPUT VIEW-FILE, SYSOUT.                              VWSM2060
021100     PERFORM 020-VALIDATE-MONTH THRU 020-EXIT.                  VWSM2070
021200     MOVE 'VCT-NAME,VCT-TOTAL,VCT-TRAVEL,VCT-TOTAL-W-TRAVEL'    VWSM2080
021300         TO VCTH-TEXT.                                           VWSM2090
021400     WRITE VIEW-FD-REC FROM WS-VIEWCNT-HDR-LINE.                VWSM2100
021500     PERFORM 100-LOAD-TRAVEL-TABLE THRU 100-EXIT                VWSM2110
021600         UNTIL NO-MORE-TRAVEL.                                   VWSM2120
021700     IF TRAVEL-COUNT-FOR-MONTH = 0                              VWSM2130
021800         MOVE 'Y' TO WS-FALLBACK-SW.                            VWSM2140
021900 000-EXIT.                                                       VWSM2150
022000     EXIT.                                                       VWSM2160
022100*                                                                 VWSM2170
022200 020-VALIDATE-MONTH.                                             VWSM2180
022300     MOVE '020-VALIDATE-MONTH' TO PARA-NAME.                    VWSM2190
022400     READ PARAM-FILE                                             VWSM2200
022500         AT END                                                  VWSM2210
022600             MOVE 'MISSING PARAM RECORD' TO ABEND-REASON        VWSM2220
022700             GO TO 1000-ABEND-RTN                                VWSM2230
022800     END-READ.                                                   VWSM2240
022900     IF WS-PARAM-YEAR-TXT IS NUMERIC                            VWSM2250
023000         AND WS-PARAM-MONTH-TXT IS NUMERIC                      VWSM2260
023100         MOVE WS-PARAM-YEAR-TXT TO WS-TARGET-YEAR                VWSM2270
023200         MOVE WS-PARAM-MONTH-TXT TO WS-TARGET-MONTH              VWSM2280
023300     ELSE                                                        VWSM2290
023310         PERFORM 025-PARSE-TEXT-MONTH THRU 025-EXIT.             VWSM2295
023320     MOVE 'V' TO CALPW-FUNCTION.                                 VWSM2296
023330     MOVE WS-TARGET-YEAR TO CALPW-YEAR.                          VWSM2297
023340     MOVE WS-TARGET-MONTH TO CALPW-MONTH.                        VWSM2298
023350     CALL 'CALPARS' USING CALPARS-LINKAGE-W.                     VWSM2299
023360     IF CALPW-RETURN-CODE NOT = 0                                VWSM2300A
023370         MOVE 'INVALID TARGET MONTH - YYYY NEN M GATSU' TO       VWSM2300B
023380             ABEND-REASON                                        VWSM2300C
023390         GO TO 1000-ABEND-RTN.                                   VWSM2310
023600 020-EXIT.                                                       VWSM2320
023700     EXIT.                                                       VWSM2330
023800*                                                                 VWSM2340
023810 025-PARSE-TEXT-MONTH.                                           VWSM2341
023820     MOVE '025-PARSE-TEXT-MONTH' TO PARA-NAME.                   VWSM2342
023830     MOVE 0 TO WS-TARGET-YEAR WS-TARGET-MONTH.                   VWSM2343
023840     UNSTRING WS-PARAM-LINE DELIMITED BY '年'                    VWSM2344
023850         INTO WS-TOK-A WS-TOK-B.                                 VWSM2345
023860     IF WS-TOK-A(1:4) IS NUMERIC                                 VWSM2346
023870         MOVE WS-TOK-A(1:4) TO WS-TARGET-YEAR.                   VWSM2347
023880     UNSTRING WS-TOK-B DELIMITED BY '月'                         VWSM2348
023890         INTO WS-TOK-C WS-TOK-D.                                 VWSM2349
023900     IF WS-TOK-C(1:2) IS NUMERIC                                 VWSM2350
023910         MOVE WS-TOK-C(1:2) TO WS-TARGET-MONTH                   VWSM2351
023920     ELSE IF WS-TOK-C(1:1) IS NUMERIC                            VWSM2352
023930         MOVE WS-TOK-C(1:1) TO WS-TARGET-MONTH.                  VWSM2353
023940 025-EXIT.                                                       VWSM2354
023950     EXIT.                                                       VWSM2355
023960*                                                                 VWSM2356
023970 100-LOAD-TRAVEL-TABLE.                                          VWSM2350
024000     MOVE '100-LOAD-TRAVEL-TABLE' TO PARA-NAME.                 VWSM2360
024100     READ TRAVEL-FILE                                            VWSM2370
024200         AT END                                                  VWSM2380
024300             MOVE 'N' TO MORE-TRAVEL-SW                         VWSM2390
024400             GO TO 100-EXIT                                      VWSM2400
024500     END-READ.                                                   VWSM2410
024600     IF TRV-YEAR = WS-TARGET-YEAR                               VWSM2420
024700         AND TRV-MONTH = WS-TARGET-MONTH                        VWSM2430
024800         ADD 1 TO TRAVEL-COUNT-FOR-MONTH                        VWSM2440
024900         PERFORM 120-MERGE-TRAVEL-ENTRY THRU 120-EXIT.           VWSM2450
025000 100-EXIT.                                                       VWSM2460
025100     EXIT.                                                       VWSM2470
025200*                                                                 VWSM2480
025300 120-MERGE-TRAVEL-ENTRY.                                         VWSM2490
025400     MOVE '120-MERGE-TRAVEL-ENTRY' TO PARA-NAME.                VWSM2500
025500     MOVE 'N' TO ENTRY-FOUND-SW.                                VWSM2510
025600     SET TRV-TBL-IDX2 TO 1.                                      VWSM2520
025700     SEARCH TRV-TBL-ENTRY                                        VWSM2530
025800         AT END                                                  VWSM2540
025900             NEXT SENTENCE                                       VWSM2550
026000         WHEN TRV-TBL-NAME (TRV-TBL-IDX2) = TRV-DOCTOR           VWSM2560
026100             MOVE 'Y' TO ENTRY-FOUND-SW.                        VWSM2570
026200     IF NOT ENTRY-FOUND                                          VWSM2580
026300         ADD 1 TO TRV-TBL-COUNT                                 VWSM2590
026400         SET TRV-TBL-IDX2 TO TRV-TBL-COUNT                      VWSM2600
026500         MOVE TRV-DOCTOR TO TRV-TBL-NAME (TRV-TBL-IDX2)          VWSM2610
026600         MOVE TRV-DAYS TO TRV-TBL-DAYS (TRV-TBL-IDX2)            VWSM2620
026700     ELSE                                                        VWSM2630
026800         MOVE TRV-DAYS TO TRV-TBL-DAYS (TRV-TBL-IDX2).           VWSM2640
026900 120-EXIT.                                                       VWSM2650
027000     EXIT.                                                       VWSM2660
027100*                                                                 VWSM2670
027200 300-READ-COUNTS-LINE.                                           VWSM2680
027300     MOVE '300-READ-COUNTS-LINE' TO PARA-NAME.                  VWSM2690
027400     READ COUNTS-FILE INTO WS-COUNT-LINE                        VWSM2700
027500         AT END                                                  VWSM2710
027600             MOVE 'N' TO MORE-COUNTS-SW                         VWSM2720
027700             GO TO 300-EXIT                                      VWSM2730
027800     END-READ.                                                   VWSM2740
027900     ADD 1 TO RECORDS-READ.                                      VWSM2750
028000     MOVE 0 TO WS-COMMA-COUNT.                                   VWSM2760
028100     INSPECT WS-COUNT-LINE TALLYING WS-COMMA-COUNT FOR ALL ','.  VWSM2770
028200     IF WS-COMMA-COUNT < 5                                       VWSM2780
028300         ADD 1 TO LINES-SKIPPED                                 VWSM2790
028400         GO TO 300-EXIT.                                         VWSM2800
028500     IF CNT-TOTAL NOT NUMERIC                                    VWSM2810
028600         ADD 1 TO LINES-SKIPPED                                 VWSM2820
028700         GO TO 300-EXIT.                                         VWSM2830
028800     PERFORM 320-BUILD-VIEW-LINE THRU 320-EXIT.                 VWSM2840
028900 300-EXIT.                                                       VWSM2850
029000     EXIT.                                                       VWSM2860
029100*                                                                 VWSM2870
029200 320-BUILD-VIEW-LINE.                                            VWSM2880
029300     MOVE '320-BUILD-VIEW-LINE' TO PARA-NAME.                   VWSM2890
029400     MOVE CNT-NAME TO VCT-NAME.                                  VWSM2900
029500     MOVE CNT-TOTAL TO VCT-TOTAL.                                VWSM2910
029600     IF USE-FALLBACK                                             VWSM2920
029700         PERFORM 340-SCAN-REQUEST-TEXT THRU 340-EXIT            VWSM2930
029800     ELSE                                                        VWSM2940
029900         PERFORM 360-LOOK-UP-TRAVEL-TABLE THRU 360-EXIT.        VWSM2950
030000     COMPUTE VCT-TOTAL-WITH-TRAVEL = CNT-TOTAL + VCT-TRAVEL.     VWSM2960
030100     WRITE VIEW-FD-REC FROM WS-VIEWCNT-LINE.                    VWSM2970
030200 320-EXIT.                                                       VWSM2980
030300     EXIT.                                                       VWSM2990
030400*                                                                 VWSM3000
030500 340-SCAN-REQUEST-TEXT.                                          VWSM3010
030600     MOVE '340-SCAN-REQUEST-TEXT' TO PARA-NAME.                 VWSM3020
030700     MOVE 0 TO VCT-TRAVEL.                                       VWSM3030
030800     MOVE 'Y' TO MORE-REQST-SW.                                  VWSM3040
030900     PERFORM 345-SCAN-ONE-REQUEST THRU 345-EXIT                 VWSM3050
031000         UNTIL NO-MORE-REQST.                                    VWSM3060
031100     CLOSE REQST-FILE.                                           VWSM3070
031200     OPEN INPUT REQST-FILE.                                      VWSM3080
031300 340-EXIT.                                                       VWSM3090
031400     EXIT.                                                       VWSM3100
031500*                                                                 VWSM3110
031600 345-SCAN-ONE-REQUEST.                                           VWSM3120
031700     MOVE '345-SCAN-ONE-REQUEST' TO PARA-NAME.                  VWSM3130
031800     READ REQST-FILE                                             VWSM3140
031900         AT END                                                  VWSM3150
032000             MOVE 'N' TO MORE-REQST-SW                          VWSM3160
032100             GO TO 345-EXIT                                      VWSM3170
032200     END-READ.                                                   VWSM3180
032300     IF REQ-MONTH-YEAR NOT = WS-TARGET-YEAR                     VWSM3190
032400         OR REQ-MONTH-MM NOT = WS-TARGET-MONTH                  VWSM3200
032500         OR REQ-DOCTOR NOT = VCT-NAME                            VWSM3210
032600         GO TO 345-EXIT.                                         VWSM3220
032700     MOVE REQ-TEXT TO WS-TEXT-WORK.                              VWSM3230
032800     UNSTRING WS-TEXT-WORK DELIMITED BY '/ 備考:'                VWSM3240
032900         INTO WS-TOK-A WS-TOK-B.                                 VWSM3250
033000     MOVE 0 TO WS-SUBSTR-CNT.                                    VWSM3260
033100     INSPECT WS-TOK-A TALLYING WS-SUBSTR-CNT FOR ALL '出張'.     VWSM3270
033200     ADD WS-SUBSTR-CNT TO VCT-TRAVEL.                            VWSM3280
033300 345-EXIT.                                                       VWSM3290
033400     EXIT.                                                       VWSM3300
033500*                                                                 VWSM3310
033600 360-LOOK-UP-TRAVEL-TABLE.                                       VWSM3320
033700     MOVE '360-LOOK-UP-TRAVEL-TABLE' TO PARA-NAME.               VWSM3330
033800     MOVE 0 TO VCT-TRAVEL.                                       VWSM3340
033900     MOVE 'N' TO ENTRY-FOUND-SW.                                 VWSM3350
034000     SET TRV-TBL-IDX2 TO 1.                                      VWSM3360
034100     SEARCH TRV-TBL-ENTRY                                        VWSM3370
034200         AT END                                                  VWSM3380
034300             NEXT SENTENCE                                       VWSM3390
034400         WHEN TRV-TBL-NAME (TRV-TBL-IDX2) = VCT-NAME             VWSM3400
034500             MOVE 'Y' TO ENTRY-FOUND-SW.                         VWSM3410
034600     IF ENTRY-FOUND                                               VWSM3420
034700         MOVE TRV-TBL-DAYS (TRV-TBL-IDX2) TO VCT-TRAVEL.         VWSM3430
034800 360-EXIT.                                                       VWSM3440
034900     EXIT.                                                       VWSM3450
035000*                                                                 VWSM3460
035100 700-CLOSE-FILES.                                                VWSM3470
035200     MOVE '700-CLOSE-FILES' TO PARA-NAME.                       VWSM3480
035300     CLOSE PARAM-FILE, TRAVEL-FILE, REQST-FILE, COUNTS-FILE,     VWSM3490
035400                     VIEW-FILE, SYSOUT.                          VWSM3500
035500 700-EXIT.                                                       VWSM3510
035600     EXIT.                                                       VWSM3520
035700*                                                                 VWSM3530
035800 900-CLEANUP.                                                    VWSM3540
035900     MOVE '900-CLEANUP' TO PARA-NAME.                           VWSM3550
036000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                     VWSM3560
036100     DISPLAY '** TRAVEL RECORDS FOR TARGET MONTH **'.           VWSM3570
036200     DISPLAY TRAVEL-COUNT-FOR-MONTH.                             VWSM3580
036300     DISPLAY '** FALLBACK TO REQUEST-TEXT SCAN **'.             VWSM3590
036400     DISPLAY WS-FALLBACK-SW.                                     VWSM3600
036500     DISPLAY '** COUNTS LINES READ **'.                          VWSM3610
036600     DISPLAY RECORDS-READ.                                       VWSM3620
036700     DISPLAY '** LINES SKIPPED **'.                              VWSM3630
036800     DISPLAY LINES-SKIPPED.                                      VWSM3640
036900     DISPLAY '******** NORMAL END OF JOB VIEWSUM ********'.     VWSM3650
037000 900-EXIT.                                                       VWSM3660
037100     EXIT.                                                       VWSM3670
037200*                                                                 VWSM3680
037300 1000-ABEND-RTN.                                                 VWSM3690
037310     MOVE WS-PROGRAM-NAME TO ABEND-PGM.                          VWSM3692
037320     MOVE PARA-NAME TO ABEND-PARA.                               VWSM3695
037400     WRITE SYSOUT-REC FROM ABEND-REC.                            VWSM3700
037500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                     VWSM3710
037600     DISPLAY '*** ABNORMAL END OF JOB-VIEWSUM ***' UPON CONSOLE. VWSM3720
037700     DIVIDE ZERO-VAL INTO ONE-VAL.                                VWSM3730
