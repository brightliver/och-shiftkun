000100******************************************************************
000200*    COPYBOOK    PERSRULE
000300*    PERSON-RULE STAGING RECORD PLUS THE PER-PERSON RUNNING
000400*    STATE CARRIED ACROSS THE DAY LOOP IN ROSTGEN.  THE RULE
000500*    PORTION IS WRITTEN BY RQSTEDIT TO RULEWK; THE RUNNING-STATE
000600*    PORTION IS WORKING STORAGE ONLY, KEPT HERE SO THE SAME
000700*    FIELD NAMES ARE USED EVERYWHERE THE PERSON TABLE IS BUILT.
000800*
000900*    CHANGE LOG
001000*    040295 RBH  ORIGINAL CODING - REPLACES OLD PATMSTR LAYOUT
001100*    072697 PDQ  ADDED WEEKLY SHIFT-COUNT TABLE, 6 WEEKS/MONTH
001200*    030199 PDQ  Y2K - PR-ISO-WK WIDENED TO 9(02), WAS 9(01)
001300******************************************************************
001400 01  PERS-RULE-REC.
001500     05  PR-NAME                 PIC X(20).
001600     05  PR-WEEKEND-OFF          PIC X(01).
001700         88  PR-WEEKEND-IS-OFF       VALUE 'Y'.
001800     05  PR-WEEKLY-MAX           PIC 9(01).
001900     05  PR-RESTRICT             PIC X(01).
002000         88  PR-SHIFTS-RESTRICTED    VALUE 'Y'.
002100     05  PR-ALLOW-E              PIC X(01).
002200     05  PR-ALLOW-D              PIC X(01).
002300     05  PR-ALLOW-S              PIC X(01).
002400     05  PR-ALLOW-N              PIC X(01).
002500     05  FILLER                  PIC X(11).
002600*
002700 01  PERS-RUNNING-STATE.
002800     05  PRS-NAME                PIC X(20).
002900     05  PRS-TOTAL-SHIFTS        PIC S9(03) COMP.
003000     05  PRS-COUNT-E             PIC S9(02) COMP.
003100     05  PRS-COUNT-D             PIC S9(02) COMP.
003200     05  PRS-COUNT-S             PIC S9(02) COMP.
003300     05  PRS-COUNT-N             PIC S9(02) COMP.
003400     05  PRS-LAST-SHIFT          PIC X(01).
003500         88  PRS-NO-LAST-SHIFT       VALUE ' '.
003600     05  PRS-CONSEC-WORK-DAYS    PIC S9(02) COMP.
003700     05  PRS-CONSEC-SAME-SHIFT   PIC S9(02) COMP.
003800     05  PRS-ISO-WEEK-COUNTS.
003900         10  PRS-WEEK-CNT OCCURS 6 TIMES
004000                 INDEXED BY PRS-WK-IDX
004100                             PIC S9(02) COMP.
004200     05  PRS-ASSIGNED-TODAY      PIC X(01).
004300         88  PRS-WORKED-TODAY        VALUE 'Y'.
004400     05  FILLER                  PIC X(10).
