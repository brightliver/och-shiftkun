000100******************************************************************
000200*    COPYBOOK    AVAILWK
000300*    PARSED-AVAILABILITY STAGING RECORD.  ONE OCCURRENCE PER
000400*    DOCTOR/DAY COMBINATION FOR WHICH A REQUEST TEXT CARRIED A
000500*    RESTRICTION.  WRITTEN BY RQSTEDIT TO THE AVAILWK STAGING
000600*    FILE, READ BACK AND TABLE-LOADED BY ROSTGEN.
000700*
000800*    CHANGE LOG
000900*    040195 RBH  ORIGINAL CODING - REPLACES OLD PATDALY LAYOUT
001000*    061798 PDQ  ADDED AVL-ALLOW-N, FOUR SHIFT TYPES NOW KEPT
001100*    021599 PDQ  Y2K - AVL-DOCTOR WIDENED, NO DATE FIELDS HELD
001200******************************************************************
001300 01  AVAIL-WORK-REC.
001400     05  AVL-DOCTOR              PIC X(20).
001500     05  AVL-DAY                 PIC 9(02).
001600     05  AVL-HAS-ENTRY           PIC X(01).
001700         88  AVL-ENTRY-PRESENT       VALUE 'Y'.
001800     05  AVL-ALLOW-E             PIC X(01).
001900         88  AVL-EARLY-OK            VALUE 'Y'.
002000     05  AVL-ALLOW-D             PIC X(01).
002100         88  AVL-DAY-OK              VALUE 'Y'.
002200     05  AVL-ALLOW-S             PIC X(01).
002300         88  AVL-SWING-OK            VALUE 'Y'.
002400     05  AVL-ALLOW-N             PIC X(01).
002500         88  AVL-NIGHT-OK            VALUE 'Y'.
002600     05  FILLER                  PIC X(24).
