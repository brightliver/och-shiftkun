000100******************************************************************
000200*    COPYBOOK    RPTRECS
000300*    OUTPUT REPORT-LINE LAYOUTS SHARED ACROSS THE ROSTER BATCH -
000400*    ROSTER TABLE, COUNTS SUMMARY, TRAVEL VIEW SUMMARY, AND THE
000500*    CSV REQUEST EXPORT.  KEPT IN ONE MEMBER BECAUSE ALL FOUR ARE
000600*    SMALL FIXED-FORM PRINT-STYLE LINES BUILT THE SAME WAY.
000700*
000800*    CHANGE LOG
000900*    041095 RBH  ORIGINAL CODING
001000*    081596 RBH  ADDED VIEW-COUNT LAYOUT FOR TRAVEL MERGE STEP
001100*    022799 PDQ  Y2K - NO DATE FIELDS IN THIS MEMBER, NO CHANGE
001200*    090301 TMH  ADDED CSV-EXPORT LAYOUT FOR NEW U10 STEP
001210*    062206 JS   RESHAPED WS-ROSTER-LINE TO PIPE-DELIMITED FORM
001220*                 AND ADDED WS-COUNT-HDR-LINE - ROSTGEN NOW
001230*                 WRITES BOTH REPORTS STRAIGHT FROM THIS MEMBER
001240*    071106 JS   WIDENED WS-STATUS-LINE - NAME-ONLY LAYOUT WAS NOT
001250*                 ENOUGH FOR THE SUBCHK MISSING-SUBMISSION REPORT,
001260*                 ADDED MONTH/REASON/FINAL-SAVE FIELDS
001270*    081006 JS   ADDED HEADER-LINE REDEFINES FOR VIEWCNT AND CSV
001280*                 LAYOUTS SO VIEWSUM/CSVEXP CAN WRITE A LITERAL
001290*                 COLUMN-HEADING LINE THE SAME WAY ROSTGEN DOES
001300******************************************************************
001400 01  WS-ROSTER-LINE.
001410     05  FILLER                  PIC X(01)   VALUE '|'.
001420     05  ROS-MONTH               PIC 9(02).
001430     05  FILLER                  PIC X(01)   VALUE '/'.
001500     05  ROS-DAY                 PIC 9(02).
001600     05  FILLER                  PIC X(01)   VALUE '|'.
001700     05  ROS-WEEKDAY             PIC X(02).
001800     05  FILLER                  PIC X(01)   VALUE '|'.
001900     05  ROS-EARLY               PIC X(20).
002000     05  FILLER                  PIC X(01)   VALUE '|'.
002100     05  ROS-DAYSHIFT            PIC X(20).
002200     05  FILLER                  PIC X(01)   VALUE '|'.
002300     05  ROS-SWING               PIC X(20).
002400     05  FILLER                  PIC X(01)   VALUE '|'.
002500     05  ROS-NIGHT               PIC X(20).
002510     05  FILLER                  PIC X(01)   VALUE '|'.
002600     05  FILLER                  PIC X(07).
002700*
002800 01  WS-ROSTER-HDR-LINE REDEFINES WS-ROSTER-LINE.
002900     05  RHL-TEXT                PIC X(101).
003000*
003100 01  WS-COUNT-LINE.
003200     05  CNT-NAME                PIC X(20).
003300     05  FILLER                  PIC X(01)   VALUE ','.
003400     05  CNT-E                   PIC 9(02).
003500     05  FILLER                  PIC X(01)   VALUE ','.
003600     05  CNT-D                   PIC 9(02).
003700     05  FILLER                  PIC X(01)   VALUE ','.
003800     05  CNT-S                   PIC 9(02).
003900     05  FILLER                  PIC X(01)   VALUE ','.
004000     05  CNT-N                   PIC 9(02).
004100     05  FILLER                  PIC X(01)   VALUE ','.
004200     05  CNT-TOTAL               PIC 9(03).
004300     05  FILLER                  PIC X(09).
004310*
004320 01  WS-COUNT-HDR-LINE REDEFINES WS-COUNT-LINE.
004330     05  CNTH-TEXT               PIC X(46).
004400*
004500 01  WS-VIEWCNT-LINE.
004600     05  VCT-NAME                PIC X(20).
004700     05  FILLER                  PIC X(01)   VALUE ','.
004800     05  VCT-TOTAL               PIC 9(03).
004900     05  FILLER                  PIC X(01)   VALUE ','.
005000     05  VCT-TRAVEL              PIC 9(02).
005100     05  FILLER                  PIC X(01)   VALUE ','.
005200     05  VCT-TOTAL-WITH-TRAVEL   PIC 9(03).
005300     05  FILLER                  PIC X(18).
005310*
005320 01  WS-VIEWCNT-HDR-LINE REDEFINES WS-VIEWCNT-LINE.
005330     05  VCTH-TEXT               PIC X(49).
005400*
005500 01  WS-CSV-LINE.
005600     05  CSV-MONTH-TEXT          PIC X(10).
005700     05  FILLER                  PIC X(01)   VALUE ','.
005800     05  CSV-NAME                PIC X(20).
005900     05  FILLER                  PIC X(01)   VALUE ','.
006000     05  CSV-TEXT                PIC X(200).
006100     05  FILLER                  PIC X(08).
006110*
006120 01  WS-CSV-HDR-LINE REDEFINES WS-CSV-LINE.
006130     05  CSVH-TEXT               PIC X(239).
006200*
006300 01  WS-STATUS-LINE.
006310     05  STL-MONTH-TEXT          PIC X(10).
006320     05  FILLER                  PIC X(01)   VALUE SPACE.
006330     05  STL-NAME                PIC X(20).
006340     05  FILLER                  PIC X(01)   VALUE SPACE.
006350     05  STL-REASON              PIC X(20).
006360     05  FILLER                  PIC X(01)   VALUE SPACE.
006370     05  STL-FINAL-OK            PIC X(01).
006380     05  FILLER                  PIC X(25).
006390*
006395 01  WS-STATUS-HDR-LINE REDEFINES WS-STATUS-LINE.
006396     05  STHL-TEXT               PIC X(79).
