000100 IDENTIFICATION DIVISION.                                        CSVX0010
000200 PROGRAM-ID.  CSVEXP.                                            CSVX0020
000300 AUTHOR. TOM HALVERSEN.                                          CSVX0030
000400 INSTALLATION. COBOL DEV CENTER.                                 CSVX0040
000500 DATE-WRITTEN. 09/03/01.                                         CSVX0050
000600 DATE-COMPILED. 09/03/01.                                        CSVX0060
000700 SECURITY. NON-CONFIDENTIAL.                                     CSVX0070
000800*                                                                CSVX0080
000900******************************************************************
001000*REMARKS.                                                        CSVX0090
001100*                                                                CSVX0100
001200*          THIS PROGRAM EXPORTS THE RAW REQUEST RECORDS TO A     CSVX0110
001300*          CSV FILE FOR THE OFFICE STAFF WHO WANT TO OPEN THE    CSVX0120
001400*          MONTH'S SUBMISSIONS IN A SPREADSHEET RATHER THAN      CSVX0130
001500*          READ THEM OFF THE ROSTER SYSTEM SCREEN.               CSVX0140
001600*                                                                CSVX0150
001700*          ONE OUTPUT LINE PER REQUEST RECORD, IN THE SAME       CSVX0160
001800*          ORDER THE RECORDS ARE STORED ON REQST-FILE - NO       CSVX0170
001900*          SORTING, NO FILTERING BY MONTH.  EMBEDDED NEWLINES    CSVX0180
002000*          IN THE FREE-TEXT REQUEST ARE FLATTENED TO BLANKS SO   CSVX0190
002100*          EACH RECORD STAYS ON ONE SPREADSHEET ROW.             CSVX0200
002200*                                                                CSVX0210
002300*          THIS REPLACES THE OLD TRMTUPDT TREATMENT-UPDATE       CSVX0220
002400*          PROGRAM - THE SEQUENTIAL READ/REFORMAT/WRITE SHAPE    CSVX0230
002500*          CARRIES OVER BUT THE PATIENT-MASTER VSAM REWRITE      CSVX0240
002600*          LOGIC IS GONE - THIS STEP NEVER UPDATES ANYTHING.     CSVX0250
002700*                                                                CSVX0260
002800******************************************************************
002900*                                                                CSVX0270
003000*          INPUT FILE   REQUEST RECORDS        -  REQST-FILE     CSVX0280
003100*          OUTPUT FILE  CSV EXPORT             -  CSV-FILE       CSVX0290
003200*          DUMP FILE                            -  SYSOUT        CSVX0300
003300*                                                                CSVX0310
003400******************************************************************
003500*    CHANGE LOG                                                  CSVX0320
003600*    090301 TMH  ORIGINAL CODING AS TRMTUPDT                     CSVX0330
003700*    081006 JS   REWORKED AS MONTHLY REQUEST CSV EXPORT STEP,     CSVX0340
003800*                 TICKET 131 - DROPPED PATIENT-MASTER VSAM        CSVX0350
003900*                 REWRITE LOGIC, ADDED NEWLINE-TO-BLANK FLATTEN   CSVX0360
003950*    081006 JS   MOVED THE EOF SWITCH BACK TO 77-LEVEL THE WAY   CSVX0365
003960*                 TRMTUPDT HAD IT, ADDED FLAT/DISPLAY REDEFINES  CSVX0370
003970*                 OF THE REQUEST RECORD AND COUNTER GROUP        CSVX0375
003980*    081006 JS   220-BUILD-CSV-LINE WAS WRITING THE MONTH AS     CSVX0376
003985*                 YYYY/MM - SPEC CALLS FOR THE SAME YYYY NEN     CSVX0377
003990*                 M GATSU TEXT FORM USED ON PARAMS INPUT, NO     CSVX0378
003995*                 LEADING ZERO ON THE MONTH DIGIT                CSVX0379
004000******************************************************************
004100*                                                                CSVX0370
004200 ENVIRONMENT DIVISION.                                           CSVX0380
004300 CONFIGURATION SECTION.                                          CSVX0390
004400 SOURCE-COMPUTER. IBM-390.                                       CSVX0400
004500 OBJECT-COMPUTER. IBM-390.                                       CSVX0410
004600 SPECIAL-NAMES.                                                  CSVX0420
004700     C01 IS NEXT-PAGE.                                           CSVX0430
004800 INPUT-OUTPUT SECTION.                                           CSVX0440
004900 FILE-CONTROL.                                                   CSVX0450
005000     SELECT SYSOUT                                               CSVX0460
005100     ASSIGN TO UT-S-SYSOUT                                       CSVX0470
005200       ORGANIZATION IS SEQUENTIAL.                               CSVX0480
005300*                                                                 CSVX0490
005400     SELECT REQST-FILE                                           CSVX0500
005500     ASSIGN TO UT-S-REQST                                        CSVX0510
005600       ACCESS MODE IS SEQUENTIAL                                 CSVX0520
005700       FILE STATUS IS OFCODE.                                    CSVX0530
005800*                                                                 CSVX0540
005900     SELECT CSV-FILE                                             CSVX0550
006000     ASSIGN TO UT-S-CSVOUT                                       CSVX0560
006100       ACCESS MODE IS SEQUENTIAL                                 CSVX0570
006200       FILE STATUS IS OFCODE.                                    CSVX0580
006300*                                                                 CSVX0590
006400 DATA DIVISION.                                                  CSVX0600
006500 FILE SECTION.                                                   CSVX0610
006600 FD  SYSOUT                                                      CSVX0620
006700     RECORDING MODE IS F                                         CSVX0630
006800     LABEL RECORDS ARE STANDARD                                  CSVX0640
006900     RECORD CONTAINS 130 CHARACTERS                               CSVX0650
007000     BLOCK CONTAINS 0 RECORDS                                    CSVX0660
007100     DATA RECORD IS SYSOUT-REC.                                  CSVX0670
007200 01  SYSOUT-REC                     PIC X(130).                  CSVX0680
007300*                                                                 CSVX0690
007400 FD  REQST-FILE                                                  CSVX0700
007500     RECORDING MODE IS F                                         CSVX0710
007600     LABEL RECORDS ARE STANDARD                                  CSVX0720
007700     RECORD CONTAINS 228 CHARACTERS                              CSVX0730
007800     BLOCK CONTAINS 0 RECORDS                                    CSVX0740
007900     DATA RECORD IS REQST-FILE-REC.                              CSVX0750
008000 01  REQST-FILE-REC.                                              CSVX0760
008100     05  REQ-MONTH-YEAR              PIC 9(04).                  CSVX0770
008200     05  REQ-MONTH-MM                PIC 9(02).                  CSVX0780
008300     05  REQ-DOCTOR                  PIC X(20).                  CSVX0790
008400     05  REQ-TEXT                    PIC X(200).                 CSVX0800
008450*                                                                 CSVX0805
008460 01  REQST-FILE-REC-FLAT REDEFINES REQST-FILE-REC.                CSVX0806
008470     05  REQ-FLAT-TEXT               PIC X(226).                 CSVX0807
008500*                                                                 CSVX0810
008600 FD  CSV-FILE                                                    CSVX0820
008700     RECORDING MODE IS F                                         CSVX0830
008800     LABEL RECORDS ARE STANDARD                                  CSVX0840
008900     RECORD CONTAINS 239 CHARACTERS                               CSVX0850
009000     BLOCK CONTAINS 0 RECORDS                                    CSVX0860
009100     DATA RECORD IS CSV-FD-REC.                                  CSVX0870
009200 01  CSV-FD-REC                     PIC X(239).                  CSVX0880
009300*                                                                 CSVX0890
009400 WORKING-STORAGE SECTION.                                        CSVX0900
009500 01  WS-PROGRAM-NAME                PIC X(08) VALUE 'CSVEXP'.   CSVX0910
009600 01  PARA-NAME                      PIC X(30) VALUE SPACES.      CSVX0920
009700*                                                                 CSVX0930
009800 01  FILE-STATUS-CODES.                                          CSVX0940
009900     05  OFCODE                     PIC X(02).                  CSVX0950
010000         88  CODE-WRITE                VALUE SPACES.            CSVX0960
010100*                                                                 CSVX0970
010200 77  MORE-REQST-SW                  PIC X(01) VALUE 'Y'.        CSVX0990
010220     88  NO-MORE-REQST                  VALUE 'N'.               CSVX1000
010500*                                                                 CSVX1010
010600 01  COUNTERS-IDXS-AND-ACCUMULATORS.                             CSVX1020
010700     05  RECORDS-READ               PIC S9(07) COMP.             CSVX1030
010800     05  RECORDS-WRITTEN            PIC S9(07) COMP.             CSVX1040
010900     05  WS-SCAN-IDX                PIC S9(03) COMP.             CSVX1050
010950*                                                                 CSVX1055
010960 01  COUNTERS-IDXS-AND-ACCUM-DISPLAY                             CSVX1056
010970     REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.                   CSVX1057
010980     05  RECORDS-READ-D             PIC S9(07).                 CSVX1058
010990     05  RECORDS-WRITTEN-D          PIC S9(07).                 CSVX1059
011000     05  WS-SCAN-IDX-D              PIC S9(03).                 CSVX1060
011010*                                                                 CSVX1061
011100 01  WS-MONTH-TEXT-FIELDS.                                       CSVX1070
011200     05  WS-MONTH-TEXT              PIC X(10) VALUE SPACES.     CSVX1080
011300*                                                                 CSVX1090
011400 01  WS-MONTH-TEXT-ALT REDEFINES WS-MONTH-TEXT-FIELDS.          CSVX1100
011500     05  WS-MONTH-TEXT-RAW          PIC X(10).                  CSVX1110
011600*                                                                 CSVX1120
011700 01  WS-TEXT-WORK                   PIC X(200) VALUE SPACES.    CSVX1130
011800*                                                                 CSVX1140
011900     COPY RPTRECS.                                               CSVX1150
012000     COPY ABENDREC.                                              CSVX1160
012100*                                                                 CSVX1170
012200 PROCEDURE DIVISION.                                             CSVX1180
012300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                    CSVX1190
012400     PERFORM 200-READ-ONE-REQUEST THRU 200-EXIT                 CSVX1200
012500         UNTIL NO-MORE-REQST.                                    CSVX1210
012600     PERFORM 900-CLEANUP THRU 900-EXIT.                          CSVX1220
012700     MOVE ZERO TO RETURN-CODE.                                  CSVX1230
012800     GOBACK.                                                     CSVX1240
012900*                                                                 CSVX1250
013000 000-HOUSEKEEPING.                                               CSVX1260
013100     MOVE '000-HOUSEKEEPING' TO PARA-NAME.                      CSVX1270
013200     DISPLAY '******** BEGIN JOB CSVEXP ********'.               CSVX1280
013300     OPEN INPUT REQST-FILE.                                      CSVX1290
013400     OPEN OUTPUT CSV-FILE, SYSOUT.                               CSVX1300
013500     MOVE '月,氏名,希望' TO CSVH-TEXT.                            CSVX1310
013600     WRITE CSV-FD-REC FROM WS-CSV-HDR-LINE.                      CSVX1320
013700 000-EXIT.                                                       CSVX1330
013800     EXIT.                                                       CSVX1340
013900*                                                                 CSVX1350
014000 200-READ-ONE-REQUEST.                                           CSVX1360
014100     MOVE '200-READ-ONE-REQUEST' TO PARA-NAME.                  CSVX1370
014200     READ REQST-FILE                                             CSVX1380
014300         AT END                                                  CSVX1390
014400             MOVE 'N' TO MORE-REQST-SW                          CSVX1400
014500             GO TO 200-EXIT                                      CSVX1410
014600     END-READ.                                                   CSVX1420
014700     ADD 1 TO RECORDS-READ.                                      CSVX1430
014800     PERFORM 220-BUILD-CSV-LINE THRU 220-EXIT.                  CSVX1440
014900 200-EXIT.                                                       CSVX1450
015000     EXIT.                                                       CSVX1460
015100*                                                                 CSVX1470
015200 220-BUILD-CSV-LINE.                                             CSVX1480
015300     MOVE '220-BUILD-CSV-LINE' TO PARA-NAME.                    CSVX1490
015400     MOVE SPACES TO WS-MONTH-TEXT.                               CSVX1500
015500     MOVE REQ-MONTH-YEAR TO WS-MONTH-TEXT(1:4).                 CSVX1510
015510     MOVE '年' TO WS-MONTH-TEXT(5:2).                            CSVX1515
015520     IF REQ-MONTH-MM(1:1) = '0'                                 CSVX1516
015530         MOVE REQ-MONTH-MM(2:1) TO WS-MONTH-TEXT(7:1)           CSVX1517
015540         MOVE '月' TO WS-MONTH-TEXT(8:2)                        CSVX1518
015550     ELSE                                                        CSVX1519
015560         MOVE REQ-MONTH-MM TO WS-MONTH-TEXT(7:2)                CSVX1520A
015570         MOVE '月' TO WS-MONTH-TEXT(9:2).                       CSVX1521
015800     MOVE WS-MONTH-TEXT TO CSV-MONTH-TEXT.                      CSVX1540
015900     MOVE REQ-DOCTOR TO CSV-NAME.                                CSVX1550
016000     MOVE REQ-TEXT TO WS-TEXT-WORK.                              CSVX1560
016100     PERFORM 240-FLATTEN-NEWLINES THRU 240-EXIT.                CSVX1570
016200     MOVE WS-TEXT-WORK TO CSV-TEXT.                              CSVX1580
016300     WRITE CSV-FD-REC FROM WS-CSV-LINE.                          CSVX1590
016400     ADD 1 TO RECORDS-WRITTEN.                                   CSVX1600
016500 220-EXIT.                                                       CSVX1610
016600     EXIT.                                                       CSVX1620
016700*                                                                 CSVX1630
016800 240-FLATTEN-NEWLINES.                                           CSVX1640
016900     MOVE '240-FLATTEN-NEWLINES' TO PARA-NAME.                  CSVX1650
017000     INSPECT WS-TEXT-WORK REPLACING ALL X'0A' BY SPACE          CSVX1660
017100                                     ALL X'0D' BY SPACE.         CSVX1670
017200 240-EXIT.                                                       CSVX1680
017300     EXIT.                                                       CSVX1690
017400*                                                                 CSVX1700
017500 700-CLOSE-FILES.                                                CSVX1710
017600     MOVE '700-CLOSE-FILES' TO PARA-NAME.                       CSVX1720
017700     CLOSE REQST-FILE, CSV-FILE, SYSOUT.                         CSVX1730
017800 700-EXIT.                                                       CSVX1740
017900     EXIT.                                                       CSVX1750
018000*                                                                 CSVX1760
018100 900-CLEANUP.                                                    CSVX1770
018200     MOVE '900-CLEANUP' TO PARA-NAME.                           CSVX1780
018300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                     CSVX1790
018400     DISPLAY '** REQUEST RECORDS READ **'.                       CSVX1800
018500     DISPLAY RECORDS-READ.                                       CSVX1810
018600     DISPLAY '** CSV LINES WRITTEN **'.                          CSVX1820
018700     DISPLAY RECORDS-WRITTEN.                                    CSVX1830
018800     DISPLAY '******** NORMAL END OF JOB CSVEXP ********'.      CSVX1840
018900 900-EXIT.                                                       CSVX1850
019000     EXIT.                                                       CSVX1860
019100*                                                                 CSVX1870
019200 1000-ABEND-RTN.                                                 CSVX1880
019210     MOVE WS-PROGRAM-NAME TO ABEND-PGM.                          CSVX1883
019220     MOVE PARA-NAME TO ABEND-PARA.                               CSVX1886
019300     WRITE SYSOUT-REC FROM ABEND-REC.                            CSVX1890
019400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                     CSVX1900
019500     DISPLAY '*** ABNORMAL END OF JOB-CSVEXP ***' UPON CONSOLE.  CSVX1910
019600     DIVIDE ZERO-VAL INTO ONE-VAL.                                CSVX1920
