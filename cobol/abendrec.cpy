000100******************************************************************
000200*    COPYBOOK    ABENDREC
000300*    GENERIC ABEND / DUMP MESSAGE RECORD, SHARED BY EVERY STEP
000400*    OF THE MONTHLY ROSTER BATCH.  WRITTEN TO SYSOUT BY THE
000500*    TRAILER-BALANCE AND HARD-STOP PARAGRAPHS IN EACH PROGRAM.
000600*    FIELD NAMES FOLLOW THE OLD DALYEDIT ABEND-REC CONVENTION -
000700*    ABEND-REASON, EXPECTED-VAL, ACTUAL-VAL - WITH PGM/PARA
000800*    IDENTIFICATION ADDED SINCE SEVERAL PROGRAMS NOW SHARE IT.
000900*
001000*    CHANGE LOG
001100*    032695 RBH  ORIGINAL CODING FOR ROSTER BATCH CONVERSION
001200*    111598 PDQ  ADDED ABEND-PGM/ABEND-PARA, SEVERAL STEPS NOW
001300*                 SHARE ONE COPYBOOK INSTEAD OF EACH OWN LAYOUT
001400******************************************************************
001500 01  ABEND-REC.
001600     05  ABEND-PGM               PIC X(08).
001700     05  ABEND-PARA              PIC X(30).
001800     05  ABEND-REASON            PIC X(60).
001900     05  EXPECTED-VAL            PIC S9(07) COMP.
002000     05  ACTUAL-VAL              PIC S9(07) COMP.
002100     05  FILLER                  PIC X(23).
