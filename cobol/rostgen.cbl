000100 IDENTIFICATION DIVISION.                                        ROSG0010
000200 PROGRAM-ID.  ROSTGEN.                                           ROSG0020
000300 AUTHOR. JON SAYLES.                                             ROSG0030
000400 INSTALLATION. COBOL DEV CENTER.                                 ROSG0040
000500 DATE-WRITTEN. 01/01/08.                                         ROSG0050
000600 DATE-COMPILED. 01/01/08.                                        ROSG0060
000700 SECURITY. NON-CONFIDENTIAL.                                     ROSG0070
000800*                                                                ROSG0080
000900******************************************************************
001000*REMARKS.                                                        ROSG0090
001100*                                                                ROSG0100
001200*          THIS IS THE CORE ENGINE OF THE MONTHLY DUTY ROSTER     ROSG0110
001300*          BATCH.  IT READS THE STAFF LIST, THE RESOLVED PER-     ROSG0120
001400*          DOCTOR RULES AND AVAILABILITY EXTRACTS PRODUCED BY     ROSG0130
001500*          RQSTEDIT, AND BUILDS THE SHIFT ASSIGNMENT ONE DAY AT   ROSG0140
001600*          A TIME FOR THE WHOLE TARGET MONTH.                     ROSG0150
001700*                                                                 ROSG0160
001800*          FOR EACH DAY, SLOTS ARE FILLED IN THE ORDER NIGHT,      ROSG0170
001900*          EARLY, DAY, SWING.  EACH CANDIDATE MUST CLEAR SEVEN     ROSG0180
002000*          HARD SCHEDULING RULES (PARAS 341-347 BELOW) BEFORE      ROSG0190
002100*          BEING SCORED BY FAIRSCR - LOWEST SCORE WINS THE SLOT,   ROSG0200
002200*          TIES GOING TO WHOEVER SITS EARLIER IN THE STAFF LIST.   ROSG0210
002300*                                                                 ROSG0220
002400*          THIS REPLACES THE OLD PATSRCH EQUIPMENT-COST SEARCH -   ROSG0230
002500*          THE EQUIPMENT TABLE/SEARCH/CALL-A-SUBPROGRAM SHAPE OF   ROSG0240
002600*          THAT PROGRAM IS KEPT HERE FOR THE STAFF TABLE AND THE   ROSG0250
002700*          CALL TO FAIRSCR FOR SCORING.                            ROSG0260
002800*                                                                 ROSG0270
002900*          INPUT FILE   STAFF LIST            -  STAFF-FILE       ROSG0280
003000*          INPUT FILE   TARGET MONTH          -  PARAM-FILE       ROSG0290
003100*          INPUT FILE   AVAILABILITY WORK     -  AVAILWK-FILE     ROSG0300
003200*          INPUT FILE   RULE WORK             -  RULEWK-FILE      ROSG0310
003300*          OUTPUT FILE  ROSTER TABLE          -  ROSTER-FILE      ROSG0320
003400*          OUTPUT FILE  COUNTS SUMMARY        -  COUNTS-FILE      ROSG0330
003500*          DUMP FILE                          -  SYSOUT           ROSG0340
003600*                                                                 ROSG0350
003700******************************************************************
003800*    CHANGE LOG                                                   ROSG0360
003900*    010108 JS   ORIGINAL CODING AS PATSRCH                       ROSG0370
004000*    040295 RBH  REWORKED AS ROSTER-GENERATION ENGINE              ROSG0380
004100*    072697 PDQ  ADDED WEEKLY-MAX CHECK, WEEK-SLOT MAP TABLE       ROSG0390
004200*    051298 MM   ADDED CONSECUTIVE-WORK-DAY / SHIFT-SEQUENCE       ROSG0400
004300*                 RULES PER REVISED SCHEDULING POLICY              ROSG0410
004400*    021599 PDQ  Y2K - WS-TARGET-YEAR WIDENED TO 9(04)             ROSG0420
004500*    040301 TMH  ADDED HOLIDAY-AWARE REQUIRED-SLOT LOGIC           ROSG0430
004510*    062206 JS   ROSTER HEADER LABELS SWITCHED TO 日付/曜/早番/     ROSG0435
004520*                 日勤/準夜/夜勤 SO CNTPARS CAN TELL A HEADER       ROSG0436
004530*                 LINE FROM A DATA LINE ON THE REBUILD PASS         ROSG0437
004540*    081006 JS   MOVED THE EOF/CANDIDATE/ENTRY/WEEK SWITCHES        ROSG0438
004550*                 BACK TO 77-LEVEL ITEMS THE WAY PATSRCH HAD THEM   ROSG0439
004600******************************************************************
004700*                                                                 ROSG0440
004800 ENVIRONMENT DIVISION.                                            ROSG0450
004900 CONFIGURATION SECTION.                                           ROSG0460
005000 SOURCE-COMPUTER. IBM-390.                                        ROSG0470
005100 OBJECT-COMPUTER. IBM-390.                                        ROSG0480
005200 SPECIAL-NAMES.                                                   ROSG0490
005300     C01 IS NEXT-PAGE.                                            ROSG0500
005400 INPUT-OUTPUT SECTION.                                            ROSG0510
005500 FILE-CONTROL.                                                    ROSG0520
005600     SELECT SYSOUT                                                ROSG0530
005700     ASSIGN TO UT-S-SYSOUT                                        ROSG0540
005800       ORGANIZATION IS SEQUENTIAL.                                ROSG0550
005900*                                                                 ROSG0560
006000     SELECT STAFF-FILE                                            ROSG0570
006100     ASSIGN TO UT-S-STAFF                                         ROSG0580
006200       ACCESS MODE IS SEQUENTIAL                                  ROSG0590
006300       FILE STATUS IS OFCODE.                                     ROSG0600
006400*                                                                 ROSG0610
006500     SELECT PARAM-FILE                                            ROSG0620
006600     ASSIGN TO UT-S-PARAMS                                        ROSG0630
006700       ACCESS MODE IS SEQUENTIAL                                  ROSG0640
006800       FILE STATUS IS OFCODE.                                     ROSG0650
006900*                                                                 ROSG0660
007000     SELECT AVAILWK-FILE                                          ROSG0670
007100     ASSIGN TO UT-S-AVAILWK                                       ROSG0680
007200       ACCESS MODE IS SEQUENTIAL                                  ROSG0690
007300       FILE STATUS IS OFCODE.                                     ROSG0700
007400*                                                                 ROSG0710
007500     SELECT RULEWK-FILE                                           ROSG0720
007600     ASSIGN TO UT-S-RULEWK                                        ROSG0730
007700       ACCESS MODE IS SEQUENTIAL                                  ROSG0740
007800       FILE STATUS IS OFCODE.                                     ROSG0750
007900*                                                                 ROSG0760
008000     SELECT ROSTER-FILE                                           ROSG0770
008100     ASSIGN TO UT-S-ROSTER                                        ROSG0780
008200       ACCESS MODE IS SEQUENTIAL                                  ROSG0790
008300       FILE STATUS IS OFCODE.                                     ROSG0800
008400*                                                                 ROSG0810
008500     SELECT COUNTS-FILE                                           ROSG0820
008600     ASSIGN TO UT-S-COUNTS                                        ROSG0830
008700       ACCESS MODE IS SEQUENTIAL                                  ROSG0840
008800       FILE STATUS IS OFCODE.                                     ROSG0850
008900*                                                                 ROSG0860
009000 DATA DIVISION.                                                   ROSG0870
009100 FILE SECTION.                                                    ROSG0880
009200 FD  SYSOUT                                                       ROSG0890
009300     RECORDING MODE IS F                                         ROSG0900
009400     LABEL RECORDS ARE STANDARD                                   ROSG0910
009500     RECORD CONTAINS 130 CHARACTERS                               ROSG0920
009600     BLOCK CONTAINS 0 RECORDS                                     ROSG0930
009700     DATA RECORD IS SYSOUT-REC.                                   ROSG0940
009800 01  SYSOUT-REC                     PIC X(130).                  ROSG0950
009900*                                                                 ROSG0960
010000 FD  STAFF-FILE                                                   ROSG0970
010100     RECORDING MODE IS F                                         ROSG0980
010200     LABEL RECORDS ARE STANDARD                                   ROSG0990
010300     RECORD CONTAINS 20 CHARACTERS                                ROSG1000
010400     BLOCK CONTAINS 0 RECORDS                                     ROSG1010
010500     DATA RECORD IS STAFF-FILE-REC.                                ROSG1020
010600 01  STAFF-FILE-REC.                                               ROSG1030
010700     05  STF-NAME                   PIC X(20).                   ROSG1040
010800*                                                                 ROSG1050
010900 FD  PARAM-FILE                                                   ROSG1060
011000     RECORDING MODE IS F                                         ROSG1070
011100     LABEL RECORDS ARE STANDARD                                  ROSG1080
011200     RECORD CONTAINS 30 CHARACTERS                               ROSG1090
011300     BLOCK CONTAINS 0 RECORDS                                    ROSG1100
011400     DATA RECORD IS PARAM-FILE-REC.                               ROSG1110
011500 01  PARAM-FILE-REC.                                              ROSG1120
011600     05  WS-PARAM-LINE               PIC X(30).                  ROSG1130
011700*                                                                 ROSG1140
011800 01  WS-PARAM-NUMERIC-VIEW REDEFINES PARAM-FILE-REC.              ROSG1150
011900     05  WS-PARAM-YEAR-TXT           PIC X(04).                  ROSG1160
012000     05  WS-PARAM-MONTH-TXT          PIC X(02).                  ROSG1170
012100     05  FILLER                      PIC X(24).                  ROSG1180
012200*                                                                 ROSG1190
012300 FD  AVAILWK-FILE                                                 ROSG1200
012400     RECORDING MODE IS F                                         ROSG1210
012500     LABEL RECORDS ARE STANDARD                                  ROSG1220
012600     RECORD CONTAINS 51 CHARACTERS                                ROSG1230
012700     BLOCK CONTAINS 0 RECORDS                                    ROSG1240
012800     DATA RECORD IS AVAILWK-FD-REC.                               ROSG1250
012900 01  AVAILWK-FD-REC                  PIC X(51).                  ROSG1260
013000*                                                                 ROSG1270
013100 FD  RULEWK-FILE                                                  ROSG1280
013200     RECORDING MODE IS F                                         ROSG1290
013300     LABEL RECORDS ARE STANDARD                                  ROSG1300
013400     RECORD CONTAINS 38 CHARACTERS                                ROSG1310
013500     BLOCK CONTAINS 0 RECORDS                                    ROSG1320
013600     DATA RECORD IS RULEWK-FD-REC.                                ROSG1330
013700 01  RULEWK-FD-REC                   PIC X(38).                  ROSG1340
013800*                                                                 ROSG1350
013900 FD  ROSTER-FILE                                                  ROSG1360
014000     RECORDING MODE IS F                                         ROSG1370
014100     LABEL RECORDS ARE STANDARD                                  ROSG1380
014200     RECORD CONTAINS 101 CHARACTERS                               ROSG1390
014300     BLOCK CONTAINS 0 RECORDS                                    ROSG1400
014400     DATA RECORD IS ROSTER-FD-REC.                                ROSG1410
014500 01  ROSTER-FD-REC                   PIC X(101).                 ROSG1420
014600*                                                                 ROSG1430
014700 FD  COUNTS-FILE                                                  ROSG1440
014800     RECORDING MODE IS F                                         ROSG1450
014900     LABEL RECORDS ARE STANDARD                                  ROSG1460
015000     RECORD CONTAINS 46 CHARACTERS                                ROSG1470
015100     BLOCK CONTAINS 0 RECORDS                                    ROSG1480
015200     DATA RECORD IS COUNTS-FD-REC.                                ROSG1490
015300 01  COUNTS-FD-REC                   PIC X(46).                  ROSG1500
015400*                                                                 ROSG1510
015500 WORKING-STORAGE SECTION.                                         ROSG1520
015600 01  WS-PROGRAM-NAME                 PIC X(08) VALUE 'ROSTGEN'.  ROSG1530
015700 01  PARA-NAME                       PIC X(30) VALUE SPACES.     ROSG1540
015800*                                                                 ROSG1550
015900 01  FILE-STATUS-CODES.                                           ROSG1560
016000     05  OFCODE                      PIC X(02).                  ROSG1570
016100         88  CODE-WRITE                 VALUE SPACES.             ROSG1580
016200*                                                                 ROSG1590
016300 77  MORE-STAFF-SW               PIC X(01) VALUE 'Y'.            ROSG1600
016400     88  NO-MORE-STAFF               VALUE 'N'.                  ROSG1610
016500 77  MORE-AVAIL-SW               PIC X(01) VALUE 'Y'.            ROSG1620
016600     88  NO-MORE-AVAIL               VALUE 'N'.                  ROSG1630
016700 77  WS-CANDIDATE-OK-SW          PIC X(01) VALUE 'N'.            ROSG1650
016800     88  CANDIDATE-IS-OK             VALUE 'Y'.                  ROSG1660
016900 77  WS-ENTRY-FOUND-SW           PIC X(01) VALUE 'N'.            ROSG1670
017000     88  AVAIL-ENTRY-FOUND          VALUE 'Y'.                   ROSG1680
017100 77  WS-WEEK-FOUND-SW            PIC X(01) VALUE 'N'.            ROSG1690
017200     88  WEEK-SLOT-FOUND             VALUE 'Y'.                  ROSG1700
017300*                                                                 ROSG1710
017500 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              ROSG1720
017600     05  STAFF-COUNT                 PIC S9(03) COMP.             ROSG1730
017700     05  AVAIL-COUNT                 PIC S9(05) COMP.             ROSG1740
017800     05  STF-IDX                     PIC S9(03) COMP.             ROSG1750
017900     05  PST-IDX                     PIC S9(03) COMP.             ROSG1760
018000     05  WS-CUR-DAY                  PIC S9(02) COMP.              ROSG1770
018100     05  WS-DAYS-IN-MONTH            PIC S9(02) COMP.              ROSG1780
018200     05  WS-BEST-IDX                 PIC S9(03) COMP.              ROSG1790
018300     05  WS-WK-IDX                   PIC S9(01) COMP.              ROSG1800
018400     05  WS-WEEK-MAP-COUNT           PIC S9(01) COMP.              ROSG1810
018500*                                                                 ROSG1820
018600 01  WS-TARGET-MONTH-FIELDS.                                      ROSG1830
018700     05  WS-TARGET-YEAR              PIC 9(04).                  ROSG1840
018800     05  WS-TARGET-MONTH             PIC 9(02).                  ROSG1850
018900*                                                                 ROSG1860
019000 01  WS-SCORE-FIELDS.                                             ROSG1870
019100     05  WS-BEST-SCORE               PIC S9(05)V9(01) COMP-3.     ROSG1880
019200     05  WS-THIS-SCORE               PIC S9(05)V9(01) COMP-3.     ROSG1890
019210*                                                                 ROSG1895
019220 01  WS-TOKEN-FIELDS.                                             ROSG1896
019230     05  WS-TOK-A                    PIC X(200).                 ROSG1897
019240     05  WS-TOK-B                    PIC X(200).                 ROSG1898
019250     05  WS-TOK-C                    PIC X(200).                 ROSG1899
019260     05  WS-TOK-D                    PIC X(200).                 ROSG1899A
019300*                                                                 ROSG1900
019400 01  WS-SLOT-TYPE                    PIC X(01) VALUE SPACE.       ROSG1910
019500*                                                                 ROSG1920
019600 01  WS-REQUIRED-SLOTS.                                           ROSG1930
019700     05  WS-REQ-E                    PIC X(01) VALUE 'N'.        ROSG1940
019800     05  WS-REQ-D                    PIC X(01) VALUE 'N'.        ROSG1950
019900     05  WS-REQ-S                    PIC X(01) VALUE 'N'.        ROSG1960
020000     05  WS-REQ-N                    PIC X(01) VALUE 'N'.        ROSG1970
020100*                                                                 ROSG1980
020200 01  WS-TODAY-SHIFT-TABLE.                                        ROSG1990
020300     05  WS-TODAY-SHIFT OCCURS 60 TIMES                           ROSG2000
020400                        INDEXED BY TDY-IDX                        ROSG2010
020500                        PIC X(01).                                ROSG2020
020600*                                                                 ROSG2030
020700 01  STAFF-TABLE.                                                 ROSG2040
020800     05  STAFF-TBL-ENTRY OCCURS 60 TIMES                          ROSG2050
020900                         INDEXED BY STF-TBL-IDX.                  ROSG2060
021000         10  STF-TBL-NAME            PIC X(20).                  ROSG2070
021100*                                                                 ROSG2080
021200 01  STAFF-TABLE-ALT REDEFINES STAFF-TABLE.                       ROSG2090
021300     05  STAFF-TBL-FLAT              PIC X(1200).                ROSG2100
021400*                                                                 ROSG2110
021500 01  PERS-RULE-TABLE.                                             ROSG2120
021600     05  PRT-ENTRY OCCURS 60 TIMES                                ROSG2130
021700                   INDEXED BY PRT-IDX.                             ROSG2140
021800         10  PRT-NAME                PIC X(20).                  ROSG2150
021900         10  PRT-WEEKEND-OFF         PIC X(01).                  ROSG2160
022000             88  PRT-WEEKEND-IS-OFF      VALUE 'Y'.               ROSG2170
022100         10  PRT-WEEKLY-MAX          PIC 9(01).                  ROSG2180
022200         10  PRT-RESTRICT            PIC X(01).                  ROSG2190
022300             88  PRT-SHIFTS-RESTRICTED   VALUE 'Y'.               ROSG2200
022400         10  PRT-ALLOW-E             PIC X(01).                  ROSG2210
022500         10  PRT-ALLOW-D             PIC X(01).                  ROSG2220
022600         10  PRT-ALLOW-S             PIC X(01).                  ROSG2230
022700         10  PRT-ALLOW-N             PIC X(01).                  ROSG2240
022800*                                                                 ROSG2250
022900*    PERSON-STATE-TABLE CARRIES THE SAME FIELDS, PER-DOCTOR, AS   ROSG2260
023000*    THE PERS-RUNNING-STATE GROUP IN COPYBOOK PERSRULE - BUILT    ROSG2270
023100*    HERE AS AN OCCURS TABLE SINCE PERSRULE ONLY HOLDS THE SHAPE  ROSG2280
023200*    FOR A SINGLE DOCTOR, NOT THE WHOLE STAFF LIST.               ROSG2290
023300 01  PERSON-STATE-TABLE.                                          ROSG2300
023400     05  PST-ENTRY OCCURS 60 TIMES                                ROSG2310
023500                   INDEXED BY PST-TBL-IDX.                         ROSG2320
023600         10  PRS-NAME                PIC X(20).                  ROSG2330
023700         10  PRS-TOTAL-SHIFTS        PIC S9(03) COMP.             ROSG2340
023800         10  PRS-COUNT-E             PIC S9(02) COMP.             ROSG2350
023900         10  PRS-COUNT-D             PIC S9(02) COMP.             ROSG2360
024000         10  PRS-COUNT-S             PIC S9(02) COMP.             ROSG2370
024100         10  PRS-COUNT-N             PIC S9(02) COMP.             ROSG2380
024200         10  PRS-LAST-SHIFT          PIC X(01).                  ROSG2390
024300         10  PRS-CONSEC-WORK-DAYS    PIC S9(02) COMP.             ROSG2400
024400         10  PRS-CONSEC-SAME-SHIFT   PIC S9(02) COMP.             ROSG2410
024500         10  PRS-WEEK-CNT OCCURS 6 TIMES                          ROSG2420
024600                           INDEXED BY PRS-WK-IDX                   ROSG2430
024700                           PIC S9(02) COMP.                        ROSG2440
024800         10  PRS-ASSIGNED-TODAY      PIC X(01).                  ROSG2450
024900             88  PRS-WORKED-TODAY        VALUE 'Y'.               ROSG2460
025000*                                                                 ROSG2470
025100 01  AVAIL-WORK-TABLE.                                             ROSG2480
025200     05  AVAIL-TBL-ENTRY OCCURS 2000 TIMES                        ROSG2490
025300                         INDEXED BY AVL-TBL-IDX.                  ROSG2500
025400         10  AVT-DOCTOR              PIC X(20).                  ROSG2510
025500         10  AVT-DAY                 PIC 9(02).                  ROSG2520
025600         10  AVT-HAS-ENTRY           PIC X(01).                  ROSG2530
025700         10  AVT-ALLOW-E             PIC X(01).                  ROSG2540
025800         10  AVT-ALLOW-D             PIC X(01).                  ROSG2550
025900         10  AVT-ALLOW-S             PIC X(01).                  ROSG2560
026000         10  AVT-ALLOW-N             PIC X(01).                  ROSG2570
026100*                                                                 ROSG2580
026200 01  WS-WEEK-MAP-TABLE.                                            ROSG2590
026300     05  WS-WEEK-MAP-ENTRY OCCURS 6 TIMES                         ROSG2600
026400                            INDEXED BY WK-MAP-IDX                  ROSG2610
026500                            PIC 9(02).                             ROSG2620
026600*                                                                 ROSG2630
026700 01  WS-WEEKDAY-LABEL-REC.                                        ROSG2640
026800     05  WS-WKDY-LBL-1               PIC X(02) VALUE '月'.        ROSG2650
026900     05  WS-WKDY-LBL-2               PIC X(02) VALUE '火'.        ROSG2660
027000     05  WS-WKDY-LBL-3               PIC X(02) VALUE '水'.        ROSG2670
027100     05  WS-WKDY-LBL-4               PIC X(02) VALUE '木'.        ROSG2680
027200     05  WS-WKDY-LBL-5               PIC X(02) VALUE '金'.        ROSG2690
027300     05  WS-WKDY-LBL-6               PIC X(02) VALUE '土'.        ROSG2700
027400     05  WS-WKDY-LBL-7               PIC X(02) VALUE '日'.        ROSG2710
027500*                                                                 ROSG2720
027600 01  WS-WEEKDAY-LABEL-TABLE REDEFINES WS-WEEKDAY-LABEL-REC.       ROSG2730
027700     05  WS-WKDY-LBL                 OCCURS 7 TIMES PIC X(02).    ROSG2740
027800*                                                                 ROSG2750
027900 01  CALPARS-LINKAGE-W.                                           ROSG2760
028000     05  CALPW-FUNCTION              PIC X(01).                  ROSG2770
028100     05  CALPW-YEAR                  PIC 9(04).                  ROSG2780
028200     05  CALPW-MONTH                 PIC 9(02).                  ROSG2790
028300     05  CALPW-DAY                   PIC 9(02).                  ROSG2800
028400     05  CALPW-DAYS-IN-MONTH         PIC 9(02).                  ROSG2810
028500     05  CALPW-WEEKDAY-NUM           PIC 9(01).                  ROSG2820
028600     05  CALPW-WEEKEND-FLAG          PIC X(01).                  ROSG2830
028700         88  CALPW-IS-WEEKEND            VALUE 'Y'.               ROSG2840
028800     05  CALPW-HOLIDAY-FLAG          PIC X(01).                  ROSG2850
028900         88  CALPW-IS-HOLIDAY            VALUE 'Y'.               ROSG2860
029000     05  CALPW-ISO-WEEK-NUM          PIC 9(02).                  ROSG2870
029100     05  CALPW-RETURN-CODE           PIC S9(04) COMP.            ROSG2880
029200     05  FILLER                      PIC X(06).                 ROSG2890
029300*                                                                 ROSG2900
029400 01  FAIRSCR-LINKAGE-W.                                           ROSG2910
029500     05  FSCW-TOTAL-SHIFTS           PIC S9(03) COMP.             ROSG2920
029600     05  FSCW-SAME-TYPE-COUNT        PIC S9(02) COMP.             ROSG2930
029700     05  FSCW-SAME-AS-LAST-FLAG      PIC X(01).                   ROSG2940
029800         88  FSCW-SAME-AS-LAST           VALUE 'Y'.               ROSG2950
029900     05  FSCW-CONSEC-WORK-DAYS       PIC S9(02) COMP.             ROSG2960
030000     05  FSCW-FAIRNESS-SCORE         PIC S9(05)V9(01) COMP-3.     ROSG2970
030100     05  FILLER                      PIC X(08).                  ROSG2980
030200*                                                                 ROSG2990
030300 01  RETURN-CD-W                     PIC 9(04) COMP.              ROSG3000
030400*                                                                 ROSG3010
030500     COPY AVAILWK.                                                ROSG3012
030510*                                                                 ROSG3014
030520     COPY PERSRULE.                                               ROSG3016
030600*                                                                 ROSG3030
030610     COPY RPTRECS.                                                ROSG3020
030700     COPY ABENDREC.                                               ROSG3040
030800*                                                                 ROSG3050
030900 PROCEDURE DIVISION.                                               ROSG3060
031000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      ROSG3070
031100     PERFORM 300-PROCESS-ONE-DAY THRU 300-EXIT                    ROSG3080
031200         VARYING WS-CUR-DAY FROM 1 BY 1                           ROSG3090
031300         UNTIL WS-CUR-DAY > WS-DAYS-IN-MONTH.                     ROSG3100
031400     PERFORM 500-WRITE-COUNTS THRU 500-EXIT.                      ROSG3110
031500     PERFORM 900-CLEANUP THRU 900-EXIT.                           ROSG3120
031600     MOVE ZERO TO RETURN-CODE.                                    ROSG3130
031700     GOBACK.                                                      ROSG3140
031800*                                                                 ROSG3150
031900 000-HOUSEKEEPING.                                                ROSG3160
032000     MOVE '000-HOUSEKEEPING' TO PARA-NAME.                       ROSG3170
032100     DISPLAY '******** BEGIN JOB ROSTGEN ********'.               ROSG3180
032200     OPEN INPUT STAFF-FILE, PARAM-FILE, AVAILWK-FILE, RULEWK-FILE. ROSG3190
032300     OPEN OUTPUT ROSTER-FILE, COUNTS-FILE, SYSOUT.                ROSG3200
032400     PERFORM 020-VALIDATE-MONTH THRU 020-EXIT.                    ROSG3210
032500     PERFORM 050-LOAD-STAFF-TABLE THRU 050-EXIT                   ROSG3220
032600         VARYING STF-TBL-IDX FROM 1 BY 1                          ROSG3230
032700         UNTIL NO-MORE-STAFF OR STF-TBL-IDX > 60.                 ROSG3240
032800     IF STAFF-COUNT = 0                                           ROSG3250
032900         MOVE 'EMPTY STAFF FILE' TO ABEND-REASON                  ROSG3260
033000         GO TO 1000-ABEND-RTN.                                    ROSG3270
033100     PERFORM 060-LOAD-AVAIL-TABLE THRU 060-EXIT                   ROSG3280
033200         UNTIL NO-MORE-AVAIL.                                     ROSG3290
033300     PERFORM 080-WRITE-REPORT-HEADERS THRU 080-EXIT.              ROSG3300
033400 000-EXIT.                                                        ROSG3310
033500     EXIT.                                                        ROSG3320
033600*                                                                 ROSG3330
033700 020-VALIDATE-MONTH.                                              ROSG3340
033800     MOVE '020-VALIDATE-MONTH' TO PARA-NAME.                      ROSG3350
033900     READ PARAM-FILE                                              ROSG3360
034000         AT END                                                   ROSG3370
034100             MOVE 'MISSING PARAM RECORD' TO ABEND-REASON          ROSG3380
034200             GO TO 1000-ABEND-RTN                                 ROSG3390
034300     END-READ.                                                    ROSG3400
034400     IF WS-PARAM-YEAR-TXT IS NUMERIC                              ROSG3410
034500         AND WS-PARAM-MONTH-TXT IS NUMERIC                        ROSG3420
034600         MOVE WS-PARAM-YEAR-TXT TO WS-TARGET-YEAR                 ROSG3430
034700         MOVE WS-PARAM-MONTH-TXT TO WS-TARGET-MONTH                ROSG3440
034800     ELSE                                                         ROSG3450
034900         PERFORM 025-PARSE-TEXT-MONTH THRU 025-EXIT.              ROSG3460
035000     MOVE 'V' TO CALPW-FUNCTION.                                  ROSG3470
035100     MOVE WS-TARGET-YEAR TO CALPW-YEAR.                           ROSG3480
035200     MOVE WS-TARGET-MONTH TO CALPW-MONTH.                         ROSG3490
035300     CALL 'CALPARS' USING CALPARS-LINKAGE-W.                      ROSG3500
035400     IF CALPW-RETURN-CODE NOT = 0                                 ROSG3510
035500         MOVE 'INVALID TARGET MONTH - YYYY NEN M GATSU' TO        ROSG3520
035600             ABEND-REASON                                         ROSG3530
035700         GO TO 1000-ABEND-RTN.                                    ROSG3540
035800     MOVE CALPW-DAYS-IN-MONTH TO WS-DAYS-IN-MONTH.                ROSG3550
035900 020-EXIT.                                                        ROSG3560
036000     EXIT.                                                       ROSG3570
036100*                                                                ROSG3580
036200 025-PARSE-TEXT-MONTH.                                           ROSG3590
036300     MOVE '025-PARSE-TEXT-MONTH' TO PARA-NAME.                   ROSG3600
036400     MOVE 0 TO WS-TARGET-YEAR WS-TARGET-MONTH.                   ROSG3610
036500     UNSTRING WS-PARAM-LINE DELIMITED BY '年'                    ROSG3620
036600         INTO WS-TOK-A WS-TOK-B.                                 ROSG3630
036700     IF WS-TOK-A(1:4) IS NUMERIC                                 ROSG3640
036800         MOVE WS-TOK-A(1:4) TO WS-TARGET-YEAR.                    ROSG3650
036900     UNSTRING WS-TOK-B DELIMITED BY '月'                         ROSG3660
037000         INTO WS-TOK-C WS-TOK-D.                                 ROSG3670
037100     IF WS-TOK-C(1:2) IS NUMERIC                                 ROSG3680
037200         MOVE WS-TOK-C(1:2) TO WS-TARGET-MONTH                   ROSG3690
037300     ELSE IF WS-TOK-C(1:1) IS NUMERIC                            ROSG3700
037400         MOVE WS-TOK-C(1:1) TO WS-TARGET-MONTH.                   ROSG3710
037500 025-EXIT.                                                       ROSG3720
037600     EXIT.                                                       ROSG3730
037700*                                                                ROSG3740
037800 050-LOAD-STAFF-TABLE.                                            ROSG3750
037900     MOVE '050-LOAD-STAFF-TABLE' TO PARA-NAME.                   ROSG3760
038000     READ STAFF-FILE                                             ROSG3770
038100         AT END                                                  ROSG3780
038200             MOVE 'N' TO MORE-STAFF-SW                           ROSG3790
038300             GO TO 050-EXIT                                      ROSG3800
038400     END-READ.                                                   ROSG3810
038500     ADD 1 TO STAFF-COUNT.                                       ROSG3820
038600     MOVE STF-NAME TO STF-TBL-NAME (STF-TBL-IDX).                ROSG3830
038700     PERFORM 055-LOAD-ONE-RULE-ENTRY THRU 055-EXIT.              ROSG3840
038800 050-EXIT.                                                       ROSG3850
038900     EXIT.                                                       ROSG3860
039000*                                                                ROSG3870
039100 055-LOAD-ONE-RULE-ENTRY.                                        ROSG3880
039200     MOVE '055-LOAD-ONE-RULE-ENTRY' TO PARA-NAME.                ROSG3890
039300     READ RULEWK-FILE INTO PERS-RULE-REC                         ROSG3900
039400         AT END                                                  ROSG3910
039500             MOVE 'MISSING RULEWK RECORD FOR A STAFF MEMBER' TO  ROSG3920
039600                 ABEND-REASON                                    ROSG3930
039700             GO TO 1000-ABEND-RTN                                ROSG3940
039800     END-READ.                                                   ROSG3950
039900     MOVE PR-NAME           TO PRT-NAME (STF-TBL-IDX).           ROSG3960
040000     MOVE PR-WEEKEND-OFF    TO PRT-WEEKEND-OFF (STF-TBL-IDX).    ROSG3970
040100     MOVE PR-WEEKLY-MAX     TO PRT-WEEKLY-MAX (STF-TBL-IDX).     ROSG3980
040200     MOVE PR-RESTRICT       TO PRT-RESTRICT (STF-TBL-IDX).       ROSG3990
040300     MOVE PR-ALLOW-E        TO PRT-ALLOW-E (STF-TBL-IDX).        ROSG4000
040400     MOVE PR-ALLOW-D        TO PRT-ALLOW-D (STF-TBL-IDX).        ROSG4010
040500     MOVE PR-ALLOW-S        TO PRT-ALLOW-S (STF-TBL-IDX).        ROSG4020
040600     MOVE PR-ALLOW-N        TO PRT-ALLOW-N (STF-TBL-IDX).        ROSG4030
040700     MOVE STF-NAME          TO PRS-NAME (STF-TBL-IDX).           ROSG4040
040800     MOVE 0 TO PRS-TOTAL-SHIFTS (STF-TBL-IDX)                    ROSG4050
040900                PRS-COUNT-E (STF-TBL-IDX)                        ROSG4060
041000                PRS-COUNT-D (STF-TBL-IDX)                        ROSG4070
041100                PRS-COUNT-S (STF-TBL-IDX)                        ROSG4080
041200                PRS-COUNT-N (STF-TBL-IDX)                        ROSG4090
041300                PRS-CONSEC-WORK-DAYS (STF-TBL-IDX)                ROSG4100
041400                PRS-CONSEC-SAME-SHIFT (STF-TBL-IDX).              ROSG4110
041500     MOVE SPACE TO PRS-LAST-SHIFT (STF-TBL-IDX).                 ROSG4120
041600     MOVE 0 TO PRS-WEEK-CNT (STF-TBL-IDX, 1)                     ROSG4130
041700                PRS-WEEK-CNT (STF-TBL-IDX, 2)                    ROSG4140
041800                PRS-WEEK-CNT (STF-TBL-IDX, 3)                    ROSG4150
041900                PRS-WEEK-CNT (STF-TBL-IDX, 4)                    ROSG4160
042000                PRS-WEEK-CNT (STF-TBL-IDX, 5)                    ROSG4170
042100                PRS-WEEK-CNT (STF-TBL-IDX, 6).                   ROSG4180
042200 055-EXIT.                                                       ROSG4190
042300     EXIT.                                                       ROSG4200
042400*                                                                ROSG4210
042500 060-LOAD-AVAIL-TABLE.                                            ROSG4220
042600     MOVE '060-LOAD-AVAIL-TABLE' TO PARA-NAME.                   ROSG4230
042700     READ AVAILWK-FILE INTO AVAIL-WORK-REC                       ROSG4240
042800         AT END                                                  ROSG4250
042900             MOVE 'N' TO MORE-AVAIL-SW                           ROSG4260
043000             GO TO 060-EXIT                                      ROSG4270
043100     END-READ.                                                   ROSG4280
043200     ADD 1 TO AVAIL-COUNT.                                       ROSG4290
043300     SET AVL-TBL-IDX TO AVAIL-COUNT.                             ROSG4300
043400     MOVE AVL-DOCTOR    TO AVT-DOCTOR (AVL-TBL-IDX).             ROSG4310
043500     MOVE AVL-DAY       TO AVT-DAY (AVL-TBL-IDX).                ROSG4320
043600     MOVE AVL-HAS-ENTRY TO AVT-HAS-ENTRY (AVL-TBL-IDX).          ROSG4330
043700     MOVE AVL-ALLOW-E   TO AVT-ALLOW-E (AVL-TBL-IDX).            ROSG4340
043800     MOVE AVL-ALLOW-D   TO AVT-ALLOW-D (AVL-TBL-IDX).            ROSG4350
043900     MOVE AVL-ALLOW-S   TO AVT-ALLOW-S (AVL-TBL-IDX).            ROSG4360
044000     MOVE AVL-ALLOW-N   TO AVT-ALLOW-N (AVL-TBL-IDX).            ROSG4370
044100 060-EXIT.                                                       ROSG4380
044200     EXIT.                                                       ROSG4390
044300*                                                                ROSG4400
044400 080-WRITE-REPORT-HEADERS.                                       ROSG4410
044500     MOVE '080-WRITE-REPORT-HEADERS' TO PARA-NAME.               ROSG4420
044600     MOVE '|日付  |曜|早番                |日勤                |' ROSG4430
044700          TO RHL-TEXT(1:52).                                     ROSG4440
044800     MOVE '準夜                |夜勤                |'           ROSG4450
044900          TO RHL-TEXT(53:45).                                    ROSG4460
045000     WRITE ROSTER-FD-REC FROM WS-ROSTER-HDR-LINE.                ROSG4470
045100     MOVE '|------|--|--------------------|--------------------|' ROSG4480
045200          TO RHL-TEXT(1:55).                                     ROSG4490
045300     MOVE '--------------------|--------------------|'          ROSG4500
045400          TO RHL-TEXT(56:46).                                    ROSG4510
045500     WRITE ROSTER-FD-REC FROM WS-ROSTER-HDR-LINE.                ROSG4520
045600     MOVE '医師,早番,日勤,準夜,夜勤,合計' TO CNTH-TEXT.          ROSG4530
045700     WRITE COUNTS-FD-REC FROM WS-COUNT-HDR-LINE.                 ROSG4540
045800 080-EXIT.                                                       ROSG4550
045900     EXIT.                                                       ROSG4560
046000*                                                                ROSG4570
046100 300-PROCESS-ONE-DAY.                                            ROSG4580
046200     MOVE '300-PROCESS-ONE-DAY' TO PARA-NAME.                    ROSG4590
046300     PERFORM 305-GET-DAY-FACTS THRU 305-EXIT.                    ROSG4600
046400     PERFORM 310-DETERMINE-REQUIRED-SLOTS THRU 310-EXIT.         ROSG4610
046500     PERFORM 320-RESET-DAY-STATE THRU 320-EXIT.                  ROSG4620
046600     PERFORM 330-FILL-REQUIRED-SLOTS THRU 330-EXIT.              ROSG4630
046700     PERFORM 380-UPDATE-PERSON-STATE THRU 380-EXIT               ROSG4640
046800         VARYING PST-TBL-IDX FROM 1 BY 1                         ROSG4650
046900         UNTIL PST-TBL-IDX > STAFF-COUNT.                        ROSG4660
047000     PERFORM 390-WRITE-ROSTER-LINE THRU 390-EXIT.                ROSG4670
047100 300-EXIT.                                                       ROSG4680
047200     EXIT.                                                       ROSG4690
047300*                                                                ROSG4700
047400 305-GET-DAY-FACTS.                                              ROSG4710
047500     MOVE '305-GET-DAY-FACTS' TO PARA-NAME.                      ROSG4720
047600     MOVE 'D' TO CALPW-FUNCTION.                                 ROSG4730
047700     MOVE WS-TARGET-YEAR TO CALPW-YEAR.                          ROSG4740
047800     MOVE WS-TARGET-MONTH TO CALPW-MONTH.                        ROSG4750
047900     MOVE WS-CUR-DAY TO CALPW-DAY.                               ROSG4760
048000     CALL 'CALPARS' USING CALPARS-LINKAGE-W.                     ROSG4770
048100     IF CALPW-RETURN-CODE NOT = 0                                ROSG4780
048200         MOVE 'CALPARS REJECTED A DAY INSIDE A VALID MONTH' TO   ROSG4790
048300             ABEND-REASON                                        ROSG4800
048400         GO TO 1000-ABEND-RTN.                                   ROSG4810
048500     PERFORM 350-FIND-OR-ADD-WEEK-SLOT THRU 350-EXIT.            ROSG4820
048600 305-EXIT.                                                       ROSG4830
048700     EXIT.                                                       ROSG4840
048800*                                                                ROSG4850
048900 310-DETERMINE-REQUIRED-SLOTS.                                   ROSG4860
049000     MOVE '310-DETERMINE-REQUIRED-SLOTS' TO PARA-NAME.           ROSG4870
049100     MOVE 'Y' TO WS-REQ-E WS-REQ-S WS-REQ-N.                     ROSG4880
049200     IF CALPW-IS-WEEKEND OR CALPW-IS-HOLIDAY                     ROSG4890
049300         MOVE 'N' TO WS-REQ-D                                    ROSG4900
049400     ELSE                                                        ROSG4910
049500         MOVE 'Y' TO WS-REQ-D.                                   ROSG4920
049600 310-EXIT.                                                       ROSG4930
049700     EXIT.                                                       ROSG4940
049800*                                                                ROSG4950
049900 320-RESET-DAY-STATE.                                            ROSG4960
050000     MOVE '320-RESET-DAY-STATE' TO PARA-NAME.                    ROSG4970
050100     MOVE SPACES TO WS-ROSTER-LINE.                              ROSG4980
050200     MOVE '|' TO RHL-TEXT(1:1).                                   ROSG4990
050300     MOVE WS-TARGET-MONTH TO ROS-MONTH.                          ROSG5000
050400     MOVE WS-CUR-DAY TO ROS-DAY.                                 ROSG5010
050500     MOVE WS-WKDY-LBL (CALPW-WEEKDAY-NUM) TO ROS-WEEKDAY.        ROSG5020
050600     PERFORM 325-RESET-ONE-STAFF-TODAY                           ROSG5030
050700         VARYING PST-TBL-IDX FROM 1 BY 1                         ROSG5040
050800         UNTIL PST-TBL-IDX > STAFF-COUNT.                        ROSG5050
050900 320-EXIT.                                                       ROSG5060
051000     EXIT.                                                       ROSG5070
051100*                                                                ROSG5080
051200 325-RESET-ONE-STAFF-TODAY.                                      ROSG5090
051300     MOVE 'N' TO PRS-ASSIGNED-TODAY (PST-TBL-IDX).               ROSG5100
051400     MOVE SPACE TO WS-TODAY-SHIFT (PST-TBL-IDX).                 ROSG5110
051500 325-EXIT.                                                       ROSG5120
051600     EXIT.                                                       ROSG5130
051700*                                                                ROSG5140
051800 330-FILL-REQUIRED-SLOTS.                                        ROSG5150
051900     MOVE '330-FILL-REQUIRED-SLOTS' TO PARA-NAME.                ROSG5160
052000     IF WS-REQ-N = 'Y'                                           ROSG5170
052100         MOVE 'N' TO WS-SLOT-TYPE                                 ROSG5180
052200         PERFORM 340-FILL-ONE-SLOT THRU 340-EXIT.                ROSG5190
052300     IF WS-REQ-E = 'Y'                                           ROSG5200
052400         MOVE 'E' TO WS-SLOT-TYPE                                 ROSG5210
052500         PERFORM 340-FILL-ONE-SLOT THRU 340-EXIT.                ROSG5220
052600     IF WS-REQ-D = 'Y'                                           ROSG5230
052700         MOVE 'D' TO WS-SLOT-TYPE                                 ROSG5240
052800         PERFORM 340-FILL-ONE-SLOT THRU 340-EXIT.                ROSG5250
052900     IF WS-REQ-S = 'Y'                                           ROSG5260
053000         MOVE 'S' TO WS-SLOT-TYPE                                 ROSG5270
053100         PERFORM 340-FILL-ONE-SLOT THRU 340-EXIT.                ROSG5280
053200 330-EXIT.                                                       ROSG5290
053300     EXIT.                                                       ROSG5300
053400*                                                                ROSG5310
053500 340-FILL-ONE-SLOT.                                              ROSG5320
053600     MOVE '340-FILL-ONE-SLOT' TO PARA-NAME.                      ROSG5330
053700     SET WS-BEST-IDX TO 0.                                       ROSG5340
053800     MOVE 99999.9 TO WS-BEST-SCORE.                              ROSG5350
053900     PERFORM 345-TRY-CANDIDATE                                   ROSG5360
054000         VARYING STF-IDX FROM 1 BY 1                             ROSG5370
054100         UNTIL STF-IDX > STAFF-COUNT.                             ROSG5380
054200     IF WS-BEST-IDX > 0                                          ROSG5390
054300         PERFORM 370-ASSIGN-WINNER THRU 370-EXIT.                ROSG5400
054400 340-EXIT.                                                       ROSG5410
054500     EXIT.                                                       ROSG5420
054600*                                                                ROSG5430
054700 345-TRY-CANDIDATE.                                              ROSG5440
054800     MOVE '345-TRY-CANDIDATE' TO PARA-NAME.                      ROSG5450
054900     IF PRS-WORKED-TODAY (STF-IDX)                               ROSG5460
055000         GO TO 345-EXIT.                                         ROSG5470
055100     PERFORM 348-CHECK-ALL-CONSTRAINTS THRU 348-EXIT.            ROSG5480
055200     IF NOT CANDIDATE-IS-OK                                      ROSG5490
055300         GO TO 345-EXIT.                                         ROSG5500
055400     PERFORM 360-SCORE-CANDIDATE THRU 360-EXIT.                  ROSG5510
055500     IF WS-THIS-SCORE < WS-BEST-SCORE                            ROSG5520
055600         MOVE WS-THIS-SCORE TO WS-BEST-SCORE                     ROSG5530
055700         SET WS-BEST-IDX TO STF-IDX.                             ROSG5540
055800 345-EXIT.                                                       ROSG5550
055900     EXIT.                                                       ROSG5560
056000*                                                                ROSG5570
056100 348-CHECK-ALL-CONSTRAINTS.                                      ROSG5580
056200     MOVE '348-CHECK-ALL-CONSTRAINTS' TO PARA-NAME.              ROSG5590
056300     MOVE 'Y' TO WS-CANDIDATE-OK-SW.                             ROSG5600
056400     PERFORM 341-CHECK-AVAILABILITY THRU 341-EXIT.               ROSG5610
056500     IF NOT CANDIDATE-IS-OK                                      ROSG5620
056600         GO TO 348-EXIT.                                         ROSG5630
056700     PERFORM 342-CHECK-WEEKEND-OFF THRU 342-EXIT.                ROSG5640
056800     IF NOT CANDIDATE-IS-OK                                      ROSG5650
056900         GO TO 348-EXIT.                                         ROSG5660
057000     PERFORM 343-CHECK-RESTRICTED-SET THRU 343-EXIT.             ROSG5670
057100     IF NOT CANDIDATE-IS-OK                                      ROSG5680
057200         GO TO 348-EXIT.                                         ROSG5690
057300     PERFORM 344-CHECK-CONSECUTIVE-WORK THRU 344-EXIT.           ROSG5700
057400     IF NOT CANDIDATE-IS-OK                                      ROSG5710
057500         GO TO 348-EXIT.                                         ROSG5720
057600     PERFORM 345B-CHECK-SHIFT-SEQUENCE THRU 345B-EXIT.           ROSG5730
057700     IF NOT CANDIDATE-IS-OK                                      ROSG5740
057800         GO TO 348-EXIT.                                         ROSG5750
057900     PERFORM 346-CHECK-CONSEC-SAME-SHIFT THRU 346-EXIT.          ROSG5760
058000     IF NOT CANDIDATE-IS-OK                                      ROSG5770
058100         GO TO 348-EXIT.                                         ROSG5780
058200     PERFORM 347-CHECK-WEEKLY-MAX THRU 347-EXIT.                 ROSG5790
058300 348-EXIT.                                                       ROSG5800
058400     EXIT.                                                       ROSG5810
058500*                                                                ROSG5820
058600*    HARD RULE 1 - IF A STAFF MEMBER HAS AN AVAILABILITY ENTRY    ROSG5830
058700*    FOR THIS DAY, THE SLOT TYPE BEING FILLED MUST APPEAR IN IT. ROSG5840
058800 341-CHECK-AVAILABILITY.                                         ROSG5850
058900     MOVE '341-CHECK-AVAILABILITY' TO PARA-NAME.                 ROSG5860
059000     MOVE 'N' TO WS-ENTRY-FOUND-SW.                              ROSG5870
059100     SET AVL-TBL-IDX TO 1.                                       ROSG5880
059200     SEARCH AVAIL-TBL-ENTRY                                      ROSG5890
059300         AT END                                                  ROSG5900
059400             NEXT SENTENCE                                       ROSG5910
059500         WHEN AVT-DOCTOR (AVL-TBL-IDX) = PRS-NAME (STF-IDX)      ROSG5920
059600             AND AVT-DAY (AVL-TBL-IDX) = WS-CUR-DAY              ROSG5930
059700             MOVE 'Y' TO WS-ENTRY-FOUND-SW.                      ROSG5940
059800     IF AVAIL-ENTRY-FOUND AND AVT-HAS-ENTRY (AVL-TBL-IDX) = 'Y'  ROSG5950
059900         EVALUATE WS-SLOT-TYPE                                   ROSG5960
060000             WHEN 'E'                                            ROSG5970
060100                 IF AVT-ALLOW-E (AVL-TBL-IDX) NOT = 'Y'          ROSG5980
060200                     MOVE 'N' TO WS-CANDIDATE-OK-SW              ROSG5990
060300                 END-IF                                          ROSG6000
060400             WHEN 'D'                                            ROSG6010
060500                 IF AVT-ALLOW-D (AVL-TBL-IDX) NOT = 'Y'          ROSG6020
060600                     MOVE 'N' TO WS-CANDIDATE-OK-SW              ROSG6030
060700                 END-IF                                          ROSG6040
060800             WHEN 'S'                                            ROSG6050
060900                 IF AVT-ALLOW-S (AVL-TBL-IDX) NOT = 'Y'          ROSG6060
061000                     MOVE 'N' TO WS-CANDIDATE-OK-SW              ROSG6070
061100                 END-IF                                          ROSG6080
061200             WHEN 'N'                                            ROSG6090
061300                 IF AVT-ALLOW-N (AVL-TBL-IDX) NOT = 'Y'          ROSG6100
061400                     MOVE 'N' TO WS-CANDIDATE-OK-SW              ROSG6110
061500                 END-IF                                          ROSG6120
061600         END-EVALUATE.                                           ROSG6130
061700 341-EXIT.                                                       ROSG6140
061800     EXIT.                                                       ROSG6150
061900*                                                                ROSG6160
062000*    HARD RULE 2 - A DOCTOR ON THE WEEKEND-OFF RULE MAY NOT WORK  ROSG6170
062100*    A SATURDAY OR SUNDAY.  A HOLIDAY FALLING ON A WEEKDAY IS     ROSG6180
062200*    STILL ASSIGNABLE.                                           ROSG6190
062300 342-CHECK-WEEKEND-OFF.                                          ROSG6200
062400     MOVE '342-CHECK-WEEKEND-OFF' TO PARA-NAME.                  ROSG6210
062500     IF PRT-WEEKEND-IS-OFF (STF-IDX) AND CALPW-IS-WEEKEND        ROSG6220
062600         MOVE 'N' TO WS-CANDIDATE-OK-SW.                         ROSG6230
062700 342-EXIT.                                                       ROSG6240
062800     EXIT.                                                       ROSG6250
062900*                                                                ROSG6260
063000*    HARD RULE 3 - IF THE DOCTOR'S RULE RESTRICTS THE SHIFT SET, ROSG6270
063100*    THE SLOT TYPE BEING FILLED MUST BE ONE OF THE ALLOWED ONES. ROSG6280
063200 343-CHECK-RESTRICTED-SET.                                       ROSG6290
063300     MOVE '343-CHECK-RESTRICTED-SET' TO PARA-NAME.                ROSG6300
063400     IF PRT-SHIFTS-RESTRICTED (STF-IDX)                          ROSG6310
063500         EVALUATE WS-SLOT-TYPE                                   ROSG6320
063600             WHEN 'E'                                            ROSG6330
063700                 IF PRT-ALLOW-E (STF-IDX) NOT = 'Y'              ROSG6340
063800                     MOVE 'N' TO WS-CANDIDATE-OK-SW              ROSG6350
063900                 END-IF                                          ROSG6360
064000             WHEN 'D'                                            ROSG6370
064100                 IF PRT-ALLOW-D (STF-IDX) NOT = 'Y'              ROSG6380
064200                     MOVE 'N' TO WS-CANDIDATE-OK-SW              ROSG6390
064300                 END-IF                                          ROSG6400
064400             WHEN 'S'                                            ROSG6410
064500                 IF PRT-ALLOW-S (STF-IDX) NOT = 'Y'              ROSG6420
064600                     MOVE 'N' TO WS-CANDIDATE-OK-SW              ROSG6430
064700                 END-IF                                          ROSG6440
064800             WHEN 'N'                                            ROSG6450
064900                 IF PRT-ALLOW-N (STF-IDX) NOT = 'Y'              ROSG6460
065000                     MOVE 'N' TO WS-CANDIDATE-OK-SW              ROSG6470
065100                 END-IF                                          ROSG6480
065200         END-EVALUATE.                                           ROSG6490
065300 343-EXIT.                                                       ROSG6500
065400     EXIT.                                                       ROSG6510
065500*                                                                ROSG6520
065600*    HARD RULE 4 - FEWER THAN 5 CONSECUTIVE PRIOR WORK DAYS.     ROSG6530
065700*    A 5TH STRAIGHT DAY IS ALLOWED, A 6TH IS NOT.                ROSG6540
065800 344-CHECK-CONSECUTIVE-WORK.                                     ROSG6550
065900     MOVE '344-CHECK-CONSECUTIVE-WORK' TO PARA-NAME.             ROSG6560
066000     IF PRS-CONSEC-WORK-DAYS (STF-IDX) >= 5                      ROSG6570
066100         MOVE 'N' TO WS-CANDIDATE-OK-SW.                         ROSG6580
066200 344-EXIT.                                                       ROSG6590
066300     EXIT.                                                       ROSG6600
066400*                                                                ROSG6610
066500*    HARD RULE 5 - A DOCTOR WHO WORKED SWING YESTERDAY MAY ONLY  ROSG6620
066600*    TAKE SWING OR NIGHT TODAY; ONE WHO WORKED NIGHT YESTERDAY   ROSG6630
066700*    MAY ONLY TAKE NIGHT TODAY.  PRS-LAST-SHIFT IS BLANK WHEN    ROSG6640
066800*    YESTERDAY WAS A DAY OFF, SO THE RULE ONLY FIRES WHEN THE    ROSG6650
066900*    PRIOR DAY WAS ACTUALLY WORKED.                              ROSG6660
067000 345B-CHECK-SHIFT-SEQUENCE.                                      ROSG6670
067100     MOVE '345B-CHECK-SHIFT-SEQUENCE' TO PARA-NAME.               ROSG6680
067200     IF PRS-LAST-SHIFT (STF-IDX) = 'S'                           ROSG6690
067300         AND WS-SLOT-TYPE NOT = 'S' AND WS-SLOT-TYPE NOT = 'N'   ROSG6700
067400         MOVE 'N' TO WS-CANDIDATE-OK-SW.                         ROSG6710
067500     IF PRS-LAST-SHIFT (STF-IDX) = 'N'                           ROSG6720
067600         AND WS-SLOT-TYPE NOT = 'N'                              ROSG6730
067700         MOVE 'N' TO WS-CANDIDATE-OK-SW.                         ROSG6740
067800 345B-EXIT.                                                      ROSG6750
067900     EXIT.                                                       ROSG6760
068000*                                                                ROSG6770
068100*    HARD RULE 6 - THE SAME SHIFT TYPE TWO DAYS RUNNING IS OK,   ROSG6780
068200*    A THIRD STRAIGHT IDENTICAL SHIFT IS NOT.                    ROSG6790
068300 346-CHECK-CONSEC-SAME-SHIFT.                                    ROSG6800
068400     MOVE '346-CHECK-CONSEC-SAME-SHIFT' TO PARA-NAME.            ROSG6810
068500     IF WS-SLOT-TYPE = PRS-LAST-SHIFT (STF-IDX)                  ROSG6820
068600         AND PRS-CONSEC-SAME-SHIFT (STF-IDX) >= 2                ROSG6830
068700         MOVE 'N' TO WS-CANDIDATE-OK-SW.                         ROSG6840
068800 346-EXIT.                                                       ROSG6850
068900     EXIT.                                                       ROSG6860
069000*                                                                ROSG6870
069100*    HARD RULE 7 - A DOCTOR WITH A WEEKLY-MAX RULE MAY NOT WORK  ROSG6880
069200*    MORE SHIFTS THAN THE MAX IN THE ISO WEEK CONTAINING THIS    ROSG6890
069300*    DAY.  WS-WK-IDX WAS RESOLVED FOR TODAY BACK IN PARA 350.    ROSG6900
069400 347-CHECK-WEEKLY-MAX.                                           ROSG6910
069500     MOVE '347-CHECK-WEEKLY-MAX' TO PARA-NAME.                   ROSG6920
069600     IF PRT-WEEKLY-MAX (STF-IDX) > 0                             ROSG6930
069700         AND PRS-WEEK-CNT (STF-IDX, WS-WK-IDX)                   ROSG6940
069800                 >= PRT-WEEKLY-MAX (STF-IDX)                     ROSG6950
069900         MOVE 'N' TO WS-CANDIDATE-OK-SW.                         ROSG6960
070000 347-EXIT.                                                       ROSG6970
070100     EXIT.                                                       ROSG6980
070200*                                                                ROSG6990
070300*    RESOLVES WHICH OF THE SIX MONTH-RELATIVE WEEK SLOTS TODAY'S ROSG7000
070400*    ISO WEEK NUMBER MAPS TO, ADDING A NEW SLOT THE FIRST TIME   ROSG7010
070500*    A GIVEN ISO WEEK NUMBER IS SEEN THIS MONTH.                  ROSG7020
070600 350-FIND-OR-ADD-WEEK-SLOT.                                      ROSG7030
070700     MOVE '350-FIND-OR-ADD-WEEK-SLOT' TO PARA-NAME.              ROSG7040
070800     MOVE 'N' TO WS-WEEK-FOUND-SW.                               ROSG7050
070900     SET WK-MAP-IDX TO 1.                                        ROSG7060
071000     SEARCH WS-WEEK-MAP-ENTRY                                    ROSG7070
071100         VARYING WK-MAP-IDX                                      ROSG7080
071200         AT END                                                  ROSG7090
071300             NEXT SENTENCE                                       ROSG7100
071400         WHEN WS-WEEK-MAP-ENTRY (WK-MAP-IDX) = CALPW-ISO-WEEK-NUM ROSG7110
071500             MOVE 'Y' TO WS-WEEK-FOUND-SW.                       ROSG7120
071600     IF WEEK-SLOT-FOUND                                          ROSG7130
071700         SET WS-WK-IDX TO WK-MAP-IDX                             ROSG7140
071800     ELSE                                                        ROSG7150
071900         ADD 1 TO WS-WEEK-MAP-COUNT                              ROSG7160
072000         MOVE CALPW-ISO-WEEK-NUM TO                              ROSG7170
072100             WS-WEEK-MAP-ENTRY (WS-WEEK-MAP-COUNT)               ROSG7180
072200         MOVE WS-WEEK-MAP-COUNT TO WS-WK-IDX.                    ROSG7190
072300 350-EXIT.                                                       ROSG7200
072400     EXIT.                                                       ROSG7210
072500*                                                                ROSG7220
072600 360-SCORE-CANDIDATE.                                            ROSG7230
072700     MOVE '360-SCORE-CANDIDATE' TO PARA-NAME.                    ROSG7240
072800     MOVE PRS-TOTAL-SHIFTS (STF-IDX) TO FSCW-TOTAL-SHIFTS.       ROSG7250
072900     MOVE PRS-CONSEC-WORK-DAYS (STF-IDX)                         ROSG7260
073000         TO FSCW-CONSEC-WORK-DAYS.                               ROSG7270
073100     IF PRS-LAST-SHIFT (STF-IDX) = WS-SLOT-TYPE                  ROSG7280
073200         MOVE 'Y' TO FSCW-SAME-AS-LAST-FLAG                      ROSG7290
073300     ELSE                                                        ROSG7300
073400         MOVE 'N' TO FSCW-SAME-AS-LAST-FLAG.                     ROSG7310
073500     EVALUATE WS-SLOT-TYPE                                       ROSG7320
073600         WHEN 'E' MOVE PRS-COUNT-E (STF-IDX) TO                  ROSG7330
073700                       FSCW-SAME-TYPE-COUNT                      ROSG7340
073800         WHEN 'D' MOVE PRS-COUNT-D (STF-IDX) TO                  ROSG7350
073900                       FSCW-SAME-TYPE-COUNT                      ROSG7360
074000         WHEN 'S' MOVE PRS-COUNT-S (STF-IDX) TO                  ROSG7370
074100                       FSCW-SAME-TYPE-COUNT                      ROSG7380
074200         WHEN 'N' MOVE PRS-COUNT-N (STF-IDX) TO                  ROSG7390
074300                       FSCW-SAME-TYPE-COUNT                      ROSG7400
074400     END-EVALUATE.                                               ROSG7410
074500     CALL 'FAIRSCR' USING FAIRSCR-LINKAGE-W, RETURN-CD-W.        ROSG7420
074600     MOVE FSCW-FAIRNESS-SCORE TO WS-THIS-SCORE.                  ROSG7430
074700 360-EXIT.                                                       ROSG7440
074800     EXIT.                                                       ROSG7450
074900*                                                                ROSG7460
075000 370-ASSIGN-WINNER.                                              ROSG7470
075100     MOVE '370-ASSIGN-WINNER' TO PARA-NAME.                      ROSG7480
075200     MOVE 'Y' TO PRS-ASSIGNED-TODAY (WS-BEST-IDX).               ROSG7490
075300     MOVE WS-SLOT-TYPE TO WS-TODAY-SHIFT (WS-BEST-IDX).          ROSG7500
075400     EVALUATE WS-SLOT-TYPE                                       ROSG7510
075500         WHEN 'E' MOVE PRS-NAME (WS-BEST-IDX) TO ROS-EARLY       ROSG7520
075600         WHEN 'D' MOVE PRS-NAME (WS-BEST-IDX) TO ROS-DAYSHIFT    ROSG7530
075700         WHEN 'S' MOVE PRS-NAME (WS-BEST-IDX) TO ROS-SWING       ROSG7540
075800         WHEN 'N' MOVE PRS-NAME (WS-BEST-IDX) TO ROS-NIGHT       ROSG7550
075900     END-EVALUATE.                                               ROSG7560
076000 370-EXIT.                                                       ROSG7570
076100     EXIT.                                                       ROSG7580
076200*                                                                ROSG7590
076300 380-UPDATE-PERSON-STATE.                                        ROSG7600
076400     MOVE '380-UPDATE-PERSON-STATE' TO PARA-NAME.                ROSG7610
076500     IF PRS-WORKED-TODAY (PST-TBL-IDX)                           ROSG7620
076600         ADD 1 TO PRS-TOTAL-SHIFTS (PST-TBL-IDX)                 ROSG7630
076700         EVALUATE WS-TODAY-SHIFT (PST-TBL-IDX)                   ROSG7640
076800             WHEN 'E' ADD 1 TO PRS-COUNT-E (PST-TBL-IDX)         ROSG7650
076900             WHEN 'D' ADD 1 TO PRS-COUNT-D (PST-TBL-IDX)         ROSG7660
077000             WHEN 'S' ADD 1 TO PRS-COUNT-S (PST-TBL-IDX)         ROSG7670
077100             WHEN 'N' ADD 1 TO PRS-COUNT-N (PST-TBL-IDX)         ROSG7680
077200         END-EVALUATE                                            ROSG7690
077300         ADD 1 TO PRS-WEEK-CNT (PST-TBL-IDX, WS-WK-IDX)          ROSG7700
077400         IF PRS-LAST-SHIFT (PST-TBL-IDX) =                       ROSG7710
077500                 WS-TODAY-SHIFT (PST-TBL-IDX)                    ROSG7720
077600             ADD 1 TO PRS-CONSEC-SAME-SHIFT (PST-TBL-IDX)        ROSG7730
077700         ELSE                                                     ROSG7740
077800             MOVE 1 TO PRS-CONSEC-SAME-SHIFT (PST-TBL-IDX)        ROSG7750
077900         END-IF                                                   ROSG7760
078000         MOVE WS-TODAY-SHIFT (PST-TBL-IDX)                       ROSG7770
078100             TO PRS-LAST-SHIFT (PST-TBL-IDX)                     ROSG7780
078200         ADD 1 TO PRS-CONSEC-WORK-DAYS (PST-TBL-IDX)             ROSG7790
078300     ELSE                                                         ROSG7800
078400         MOVE 0 TO PRS-CONSEC-WORK-DAYS (PST-TBL-IDX)            ROSG7810
078500         MOVE 0 TO PRS-CONSEC-SAME-SHIFT (PST-TBL-IDX)           ROSG7820
078600         MOVE SPACE TO PRS-LAST-SHIFT (PST-TBL-IDX)               ROSG7830
078700     END-IF.                                                      ROSG7840
078800 380-EXIT.                                                        ROSG7850
078900     EXIT.                                                        ROSG7860
079000*                                                                 ROSG7870
079100 390-WRITE-ROSTER-LINE.                                           ROSG7880
079200     MOVE '390-WRITE-ROSTER-LINE' TO PARA-NAME.                  ROSG7890
079300     WRITE ROSTER-FD-REC FROM WS-ROSTER-LINE.                    ROSG7900
079400 390-EXIT.                                                       ROSG7910
079500     EXIT.                                                       ROSG7920
079600*                                                                ROSG7930
079700 500-WRITE-COUNTS.                                                ROSG7940
079800     MOVE '500-WRITE-COUNTS' TO PARA-NAME.                       ROSG7950
079900     PERFORM 520-WRITE-ONE-COUNT-LINE                            ROSG7960
080000         VARYING PST-TBL-IDX FROM 1 BY 1                         ROSG7970
080100         UNTIL PST-TBL-IDX > STAFF-COUNT.                         ROSG7980
080200 500-EXIT.                                                        ROSG7990
080300     EXIT.                                                        ROSG8000
080400*                                                                 ROSG8010
080500 520-WRITE-ONE-COUNT-LINE.                                       ROSG8020
080600     MOVE '520-WRITE-ONE-COUNT-LINE' TO PARA-NAME.               ROSG8030
080700     MOVE PRS-NAME (PST-TBL-IDX) TO CNT-NAME.                    ROSG8040
080800     MOVE PRS-COUNT-E (PST-TBL-IDX) TO CNT-E.                    ROSG8050
080900     MOVE PRS-COUNT-D (PST-TBL-IDX) TO CNT-D.                    ROSG8060
081000     MOVE PRS-COUNT-S (PST-TBL-IDX) TO CNT-S.                    ROSG8070
081100     MOVE PRS-COUNT-N (PST-TBL-IDX) TO CNT-N.                    ROSG8080
081200     COMPUTE CNT-TOTAL = PRS-COUNT-E (PST-TBL-IDX)                ROSG8090
081300         + PRS-COUNT-D (PST-TBL-IDX) + PRS-COUNT-S (PST-TBL-IDX) ROSG8100
081400         + PRS-COUNT-N (PST-TBL-IDX).                             ROSG8110
081500     WRITE COUNTS-FD-REC FROM WS-COUNT-LINE.                     ROSG8120
081600 520-EXIT.                                                        ROSG8130
081700     EXIT.                                                        ROSG8140
081800*                                                                 ROSG8150
081900 700-CLOSE-FILES.                                                 ROSG8160
082000     MOVE '700-CLOSE-FILES' TO PARA-NAME.                        ROSG8170
082100     CLOSE STAFF-FILE, PARAM-FILE, AVAILWK-FILE, RULEWK-FILE,     ROSG8180
082200           ROSTER-FILE, COUNTS-FILE, SYSOUT.                     ROSG8190
082300 700-EXIT.                                                        ROSG8200
082400     EXIT.                                                        ROSG8210
082500*                                                                 ROSG8220
082600 900-CLEANUP.                                                     ROSG8230
082700     MOVE '900-CLEANUP' TO PARA-NAME.                             ROSG8240
082800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                       ROSG8250
082900     DISPLAY '** STAFF ON FILE **'.                               ROSG8260
083000     DISPLAY STAFF-COUNT.                                         ROSG8270
083100     DISPLAY '** DAYS ROSTERED **'.                               ROSG8280
083200     DISPLAY WS-DAYS-IN-MONTH.                                    ROSG8290
083300     DISPLAY '******** NORMAL END OF JOB ROSTGEN ********'.       ROSG8300
083400 900-EXIT.                                                        ROSG8310
083500     EXIT.                                                        ROSG8320
083600*                                                                 ROSG8330
083700 1000-ABEND-RTN.                                                  ROSG8340
083800     WRITE SYSOUT-REC FROM ABEND-REC.                             ROSG8350
083900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                       ROSG8360
084000     DISPLAY '*** ABNORMAL END OF JOB-ROSTGEN ***' UPON CONSOLE.   ROSG8370
084100     DIVIDE ZERO-VAL INTO ONE-VAL.                                ROSG8380
