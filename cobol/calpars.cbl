000100 IDENTIFICATION DIVISION.                                        CALP0010
000200 PROGRAM-ID. CALPARS.                                            CALP0020
000300 AUTHOR. R B HOLLOWAY.                                           CALP0030
000400 INSTALLATION. COBOL DEV CENTER.                                 CALP0040
000500 DATE-WRITTEN. 04/02/95.                                         CALP0050
000600 DATE-COMPILED. 04/02/95.                                        CALP0060
000700 SECURITY. NON-CONFIDENTIAL.                                     CALP0070
000800*                                                                CALP0080
000900******************************************************************
001000*REMARKS.                                                        CALP0100
001100*                                                                CALP0110
001200*          THIS SUBPROGRAM IS CALLED BY ROSTGEN AND RQSTEDIT TO  CALP0120
001300*          ANSWER TWO QUESTIONS ABOUT THE TARGET MONTH FOR THE   CALP0130
001400*          DUTY ROSTER - "IS THIS A VALID YYYY/MM" AND, FOR ANY  CALP0140
001500*          GIVEN DAY OF THAT MONTH, "WHAT WEEKDAY IS IT, IS IT   CALP0150
001600*          A WEEKEND, IS IT A HOLIDAY, AND WHAT ISO WEEK NUMBER  CALP0160
001700*          DOES IT FALL IN".  NO FILES ARE OPENED HERE - THIS IS CALP0170
001800*          A PURE CALCULATION SUBPROGRAM, IN THE SAME STYLE AS   CALP0180
001900*          THE OLD REIMBURSEMENT-PERCENT LOOKUP IT REPLACES.     CALP0190
002000*                                                                CALP0200
002100*          CALLED AS -                                          CALP0210
002200*            CALL 'CALPARS' USING CALPARS-LINKAGE.               CALP0220
002300*                                                                CALP0230
002400*    CHANGE LOG                                                  CALP0240
002500*    040295 RBH  ORIGINAL CODING - REPLACES DB2 PCTPROC LOOKUP   CALP0250
002600*    061897 RBH  ADDED ISO WEEK NUMBER FUNCTION FOR U4 WKLY MAX  CALP0260
002700*    091798 PDQ  ADDED 2026 HOLIDAY TABLE PER DEPT SCHEDULING    CALP0270
002800*    021599 PDQ  Y2K - CALP-YEAR WAS 9(02), WIDENED TO 9(04)     CALP0280
002900*    040301 TMH  CORRECTED LEAP YEAR TEST FOR CENTURY YEARS      CALP0290
002950*    081006 JS   ADDED DISPLAY-FORMAT REDEFINES OF THE ORDINAL   CALP0295
002960*                 WORK AREA FOR SYSOUT DEBUG DUMPS, TICKET 131   CALP0296
002970*    081006 JS   MOVED THE LEAP-YEAR SWITCH BACK TO A 77-LEVEL   CALP0297
002980*                 ITEM THE WAY DALYEDIT HAD ITS SWITCHES         CALP0298
003000******************************************************************
003100*                                                                CALP0300
003200 ENVIRONMENT DIVISION.                                           CALP0310
003300 CONFIGURATION SECTION.                                          CALP0320
003400 SOURCE-COMPUTER. IBM-390.                                       CALP0330
003500 OBJECT-COMPUTER. IBM-390.                                       CALP0340
003600 SPECIAL-NAMES.                                                  CALP0350
003700     C01 IS NEXT-PAGE.                                           CALP0360
003800*                                                                CALP0370
003900 DATA DIVISION.                                                  CALP0380
004000 WORKING-STORAGE SECTION.                                        CALP0390
004100 01  WS-PROGRAM-NAME             PIC X(08) VALUE 'CALPARS'.      CALP0400
004200 01  PARA-NAME                   PIC X(30) VALUE SPACES.         CALP0410
004300*                                                                CALP0420
004400 77  WS-LEAP-SWITCH              PIC X(01) VALUE 'N'.            CALP0430
004500     88  WS-YEAR-IS-LEAP             VALUE 'Y'.                  CALP0440
004600*                                                                CALP0450
004700 01  WS-DAYS-TABLE-REC.                                          CALP0460
004800     05  WS-DAYS-TABLE   OCCURS 12 TIMES INDEXED BY WS-MO-IDX    CALP0470
004900                         PIC 9(02).                              CALP0480
005000*                                                                CALP0490
005100 01  WS-DAYS-TABLE-NUMERIC REDEFINES WS-DAYS-TABLE-REC.          CALP0500
005200     05  WS-DAYS-TABLE-N OCCURS 12 TIMES PIC 9(02).              CALP0510
005300*                                                                CALP0520
005400 01  WS-2026-HOLIDAY-TABLE.                                      CALP0530
005500     05  WS-HOLIDAY-MMDD OCCURS 18 TIMES INDEXED BY WS-HOL-IDX   CALP0540
005600                         PIC 9(04).                              CALP0550
005700*                                                                CALP0560
005800 01  WS-ZELLER-WORK-REC.                                         CALP0570
005900     05  WS-Z-MONTH              PIC S9(02) COMP.                CALP0580
006000     05  WS-Z-YEAR               PIC S9(04) COMP.                CALP0590
006100     05  WS-Z-CENTURY            PIC S9(02) COMP.                CALP0600
006200     05  WS-Z-YR-OF-CENT         PIC S9(02) COMP.                CALP0610
006300     05  WS-Z-TERM-A             PIC S9(04) COMP.                CALP0620
006400     05  WS-Z-TERM-B             PIC S9(04) COMP.                CALP0630
006500     05  WS-Z-REMAIN             PIC S9(04) COMP.                CALP0640
006600     05  WS-Z-H-VALUE            PIC S9(04) COMP.                CALP0650
006700     05  FILLER                  PIC X(04).                     CALP0660
006800*                                                                CALP0670
006900 01  WS-ZELLER-AS-DISPLAY REDEFINES WS-ZELLER-WORK-REC.          CALP0680
007000     05  WS-ZD-MONTH             PIC S9(02).                     CALP0690
007100     05  WS-ZD-YEAR              PIC S9(04).                     CALP0700
007200     05  WS-ZD-CENTURY           PIC S9(02).                     CALP0710
007300     05  WS-ZD-YR-OF-CENT        PIC S9(02).                     CALP0720
007400     05  WS-ZD-TERM-A            PIC S9(04).                     CALP0730
007500     05  WS-ZD-TERM-B            PIC S9(04).                     CALP0740
007600     05  WS-ZD-REMAIN            PIC S9(04).                     CALP0750
007700     05  WS-ZD-H-VALUE           PIC S9(04).                     CALP0760
007800     05  FILLER                  PIC X(04).                     CALP0770
007900*                                                                CALP0780
008000 01  WS-ORDINAL-WORK-REC.                                        CALP0790
008100     05  WS-ORD-DAY-OF-YEAR      PIC S9(04) COMP.                CALP0800
008200     05  WS-ORD-ISO-QUOTIENT     PIC S9(04) COMP.                CALP0810
008300     05  WS-ORD-ISO-REMAIN       PIC S9(04) COMP.                CALP0820
008400     05  FILLER                  PIC X(10).                     CALP0830
008450*                                                                CALP0835
008460 01  WS-ORDINAL-AS-DISPLAY REDEFINES WS-ORDINAL-WORK-REC.        CALP0836
008470     05  WS-ORDD-DAY-OF-YEAR     PIC S9(04).                     CALP0837
008480     05  WS-ORDD-ISO-QUOTIENT    PIC S9(04).                     CALP0838
008490     05  WS-ORDD-ISO-REMAIN      PIC S9(04).                     CALP0839
008495     05  FILLER                  PIC X(10).                     CALP0840
008500*                                                                CALP0840
008600 LINKAGE SECTION.                                                CALP0850
008700 01  CALPARS-LINKAGE.                                            CALP0860
008800     05  CALP-FUNCTION           PIC X(01).                      CALP0870
008900         88  CALP-FUNC-VALIDATE      VALUE 'V'.                  CALP0880
009000         88  CALP-FUNC-DATE-INFO     VALUE 'D'.                  CALP0890
009100     05  CALP-YEAR               PIC 9(04).                      CALP0900
009200     05  CALP-MONTH              PIC 9(02).                      CALP0910
009300     05  CALP-DAY                PIC 9(02).                      CALP0920
009400     05  CALP-DAYS-IN-MONTH      PIC 9(02).                      CALP0930
009500     05  CALP-WEEKDAY-NUM        PIC 9(01).                      CALP0940
009600     05  CALP-WEEKEND-FLAG       PIC X(01).                      CALP0950
009700         88  CALP-IS-WEEKEND         VALUE 'Y'.                  CALP0960
009800     05  CALP-HOLIDAY-FLAG       PIC X(01).                      CALP0970
009900         88  CALP-IS-HOLIDAY         VALUE 'Y'.                  CALP0980
010000     05  CALP-ISO-WEEK-NUM       PIC 9(02).                      CALP0990
010100     05  CALP-RETURN-CODE        PIC S9(04) COMP.                CALP1000
010200         88  CALP-VALID-MONTH        VALUE 0.                    CALP1010
010300         88  CALP-INVALID-MONTH      VALUE 8.                    CALP1020
010400     05  FILLER                  PIC X(06).                     CALP1030
010500*                                                                CALP1040
010600 PROCEDURE DIVISION USING CALPARS-LINKAGE.                       CALP1050
010700*                                                                CALP1060
010800 000-MAINLINE.                                                   CALP1070
010900     MOVE '000-MAINLINE' TO PARA-NAME.                           CALP1080
011000     MOVE 0 TO CALP-RETURN-CODE.                                 CALP1090
011100     PERFORM 050-LOAD-MONTH-TABLE.                               CALP1100
011200     PERFORM 060-LOAD-HOLIDAY-TABLE.                             CALP1110
011300     PERFORM 100-TEST-LEAP-YEAR.                                 CALP1120
011400     IF CALP-MONTH < 1 OR CALP-MONTH > 12                        CALP1130
011500         MOVE 8 TO CALP-RETURN-CODE                              CALP1140
011600         GO TO 000-MAINLINE-EXIT.                                CALP1150
011700     IF CALP-MONTH = 2 AND WS-YEAR-IS-LEAP                       CALP1160
011800         MOVE 29 TO CALP-DAYS-IN-MONTH                           CALP1170
011900     ELSE                                                        CALP1180
012000         MOVE WS-DAYS-TABLE (CALP-MONTH) TO CALP-DAYS-IN-MONTH.   CALP1190
012100     IF CALP-FUNC-DATE-INFO                                      CALP1200
012200         IF CALP-DAY < 1 OR CALP-DAY > CALP-DAYS-IN-MONTH         CALP1210
012300             MOVE 8 TO CALP-RETURN-CODE                          CALP1220
012400             GO TO 000-MAINLINE-EXIT                             CALP1230
012500         ELSE                                                     CALP1240
012600             PERFORM 200-CALC-WEEKDAY-NUM                         CALP1250
012700             PERFORM 300-TEST-WEEKEND                             CALP1260
012800             PERFORM 320-TEST-HOLIDAY                             CALP1270
012900             PERFORM 400-CALC-ISO-WEEK-NUM.                       CALP1280
013000 000-MAINLINE-EXIT.                                               CALP1290
013100     GOBACK.                                                      CALP1300
013200*                                                                 CALP1310
013300 050-LOAD-MONTH-TABLE.                                            CALP1320
013400     MOVE '050-LOAD-MONTH-TABLE' TO PARA-NAME.                    CALP1330
013500     MOVE 31 TO WS-DAYS-TABLE (1).                                CALP1340
013600     MOVE 28 TO WS-DAYS-TABLE (2).                                CALP1350
013700     MOVE 31 TO WS-DAYS-TABLE (3).                                CALP1360
013800     MOVE 30 TO WS-DAYS-TABLE (4).                                CALP1370
013900     MOVE 31 TO WS-DAYS-TABLE (5).                                CALP1380
014000     MOVE 30 TO WS-DAYS-TABLE (6).                                CALP1390
014100     MOVE 31 TO WS-DAYS-TABLE (7).                                CALP1400
014200     MOVE 31 TO WS-DAYS-TABLE (8).                                CALP1410
014300     MOVE 30 TO WS-DAYS-TABLE (9).                                CALP1420
014400     MOVE 31 TO WS-DAYS-TABLE (10).                               CALP1430
014500     MOVE 30 TO WS-DAYS-TABLE (11).                               CALP1440
014600     MOVE 31 TO WS-DAYS-TABLE (12).                               CALP1450
014700 050-LOAD-MONTH-TABLE-EXIT.                                       CALP1460
014800     EXIT.                                                        CALP1470
014900*                                                                 CALP1480
015000 060-LOAD-HOLIDAY-TABLE.                                          CALP1490
015100     MOVE '060-LOAD-HOLIDAY-TABLE' TO PARA-NAME.                  CALP1500
015200     MOVE 0101 TO WS-HOLIDAY-MMDD (1).                            CALP1510
015300     MOVE 0112 TO WS-HOLIDAY-MMDD (2).                            CALP1520
015400     MOVE 0211 TO WS-HOLIDAY-MMDD (3).                            CALP1530
015500     MOVE 0223 TO WS-HOLIDAY-MMDD (4).                            CALP1540
015600     MOVE 0320 TO WS-HOLIDAY-MMDD (5).                            CALP1550
015700     MOVE 0429 TO WS-HOLIDAY-MMDD (6).                            CALP1560
015800     MOVE 0503 TO WS-HOLIDAY-MMDD (7).                            CALP1570
015900     MOVE 0504 TO WS-HOLIDAY-MMDD (8).                            CALP1580
016000     MOVE 0505 TO WS-HOLIDAY-MMDD (9).                            CALP1590
016100     MOVE 0506 TO WS-HOLIDAY-MMDD (10).                           CALP1600
016200     MOVE 0720 TO WS-HOLIDAY-MMDD (11).                           CALP1610
016300     MOVE 0811 TO WS-HOLIDAY-MMDD (12).                           CALP1620
016400     MOVE 0921 TO WS-HOLIDAY-MMDD (13).                           CALP1630
016500     MOVE 0922 TO WS-HOLIDAY-MMDD (14).                           CALP1640
016600     MOVE 0923 TO WS-HOLIDAY-MMDD (15).                           CALP1650
016700     MOVE 1012 TO WS-HOLIDAY-MMDD (16).                           CALP1660
016800     MOVE 1103 TO WS-HOLIDAY-MMDD (17).                           CALP1670
016900     MOVE 1123 TO WS-HOLIDAY-MMDD (18).                           CALP1680
017000 060-LOAD-HOLIDAY-TABLE-EXIT.                                     CALP1690
017100     EXIT.                                                        CALP1700
017200*                                                                 CALP1710
017300 100-TEST-LEAP-YEAR.                                              CALP1720
017400     MOVE '100-TEST-LEAP-YEAR' TO PARA-NAME.                      CALP1730
017500     MOVE 'N' TO WS-LEAP-SWITCH.                                  CALP1740
017600     DIVIDE CALP-YEAR BY 4 GIVING WS-Z-TERM-A                     CALP1750
017700         REMAINDER WS-Z-REMAIN.                                   CALP1760
017800     IF WS-Z-REMAIN = 0                                           CALP1770
017900         MOVE 'Y' TO WS-LEAP-SWITCH                               CALP1780
018000         DIVIDE CALP-YEAR BY 100 GIVING WS-Z-TERM-A                CALP1790
018100             REMAINDER WS-Z-REMAIN                                 CALP1800
018200         IF WS-Z-REMAIN = 0                                        CALP1810
018300             MOVE 'N' TO WS-LEAP-SWITCH                            CALP1820
018400             DIVIDE CALP-YEAR BY 400 GIVING WS-Z-TERM-A            CALP1830
018500                 REMAINDER WS-Z-REMAIN                             CALP1840
018600             IF WS-Z-REMAIN = 0                                    CALP1850
018700                 MOVE 'Y' TO WS-LEAP-SWITCH.                       CALP1860
018800 100-TEST-LEAP-YEAR-EXIT.                                          CALP1870
018900     EXIT.                                                         CALP1880
019000*                                                                  CALP1890
019100 200-CALC-WEEKDAY-NUM.                                             CALP1900
019200     MOVE '200-CALC-WEEKDAY-NUM' TO PARA-NAME.                     CALP1910
019300     MOVE CALP-MONTH TO WS-Z-MONTH.                                CALP1920
019400     MOVE CALP-YEAR TO WS-Z-YEAR.                                  CALP1930
019500     IF WS-Z-MONTH < 3                                             CALP1940
019600         ADD 12 TO WS-Z-MONTH                                     CALP1950
019700         SUBTRACT 1 FROM WS-Z-YEAR.                                CALP1960
019800     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY                   CALP1970
019900         REMAINDER WS-Z-YR-OF-CENT.                                CALP1980
020000     COMPUTE WS-Z-TERM-A =                                         CALP1990
020100         (13 * (WS-Z-MONTH + 1)) / 5.                              CALP2000
020200     COMPUTE WS-Z-TERM-B =                                         CALP2010
020300         WS-Z-YR-OF-CENT + (WS-Z-YR-OF-CENT / 4)                   CALP2020
020400         + (WS-Z-CENTURY / 4) + (5 * WS-Z-CENTURY).                CALP2030
020500     COMPUTE WS-Z-H-VALUE =                                        CALP2040
020600         CALP-DAY + WS-Z-TERM-A + WS-Z-TERM-B.                     CALP2050
020700     DIVIDE WS-Z-H-VALUE BY 7 GIVING WS-Z-TERM-A                   CALP2060
020800         REMAINDER WS-Z-REMAIN.                                   CALP2070
020900     IF WS-Z-REMAIN < 0                                           CALP2080
021000         ADD 7 TO WS-Z-REMAIN.                                    CALP2090
021100     ADD 5 TO WS-Z-REMAIN.                                        CALP2100
021200     DIVIDE WS-Z-REMAIN BY 7 GIVING WS-Z-TERM-A                   CALP2110
021300         REMAINDER WS-Z-REMAIN.                                   CALP2120
021400     ADD 1 TO WS-Z-REMAIN GIVING CALP-WEEKDAY-NUM.                 CALP2130
021500 200-CALC-WEEKDAY-NUM-EXIT.                                        CALP2140
021600     EXIT.                                                         CALP2150
021700*                                                                  CALP2160
021800 300-TEST-WEEKEND.                                                 CALP2170
021900     MOVE '300-TEST-WEEKEND' TO PARA-NAME.                         CALP2180
022000     MOVE 'N' TO CALP-WEEKEND-FLAG.                                CALP2190
022100     IF CALP-WEEKDAY-NUM = 6 OR CALP-WEEKDAY-NUM = 7                CALP2200
022200         MOVE 'Y' TO CALP-WEEKEND-FLAG.                             CALP2210
022300 300-TEST-WEEKEND-EXIT.                                             CALP2220
022400     EXIT.                                                          CALP2230
022500*                                                                   CALP2240
022600 320-TEST-HOLIDAY.                                                  CALP2250
022700     MOVE '320-TEST-HOLIDAY' TO PARA-NAME.                         CALP2260
022800     MOVE 'N' TO CALP-HOLIDAY-FLAG.                                 CALP2270
022900     IF CALP-YEAR NOT = 2026                                       CALP2280
023000         GO TO 320-TEST-HOLIDAY-EXIT.                              CALP2290
023100     COMPUTE WS-Z-H-VALUE = (CALP-MONTH * 100) + CALP-DAY.         CALP2300
023200     SET WS-HOL-IDX TO 1.                                          CALP2310
023300     SEARCH WS-HOLIDAY-MMDD                                        CALP2320
023400         AT END                                                    CALP2330
023500             MOVE 'N' TO CALP-HOLIDAY-FLAG                         CALP2340
023600         WHEN WS-HOLIDAY-MMDD (WS-HOL-IDX) = WS-Z-H-VALUE           CALP2350
023700             MOVE 'Y' TO CALP-HOLIDAY-FLAG.                        CALP2360
023800 320-TEST-HOLIDAY-EXIT.                                             CALP2370
023900     EXIT.                                                          CALP2380
024000*                                                                   CALP2390
024100 400-CALC-ISO-WEEK-NUM.                                             CALP2400
024200     MOVE '400-CALC-ISO-WEEK-NUM' TO PARA-NAME.                     CALP2410
024300     MOVE 0 TO WS-ORD-DAY-OF-YEAR.                                  CALP2420
024400     SET WS-MO-IDX TO 1.                                            CALP2430
024500     PERFORM 420-ADD-PRIOR-MONTHS                                   CALP2440
024600         VARYING WS-MO-IDX FROM 1 BY 1                              CALP2450
024700         UNTIL WS-MO-IDX >= CALP-MONTH.                             CALP2460
024800     ADD CALP-DAY TO WS-ORD-DAY-OF-YEAR.                            CALP2470
024900     COMPUTE WS-ORD-ISO-QUOTIENT =                                  CALP2480
025000         (WS-ORD-DAY-OF-YEAR - CALP-WEEKDAY-NUM + 10) / 7.          CALP2490
025100     IF WS-ORD-ISO-QUOTIENT < 1                                     CALP2500
025200         MOVE 1 TO WS-ORD-ISO-QUOTIENT.                             CALP2510
025300     MOVE WS-ORD-ISO-QUOTIENT TO CALP-ISO-WEEK-NUM.                 CALP2520
025400 400-CALC-ISO-WEEK-NUM-EXIT.                                        CALP2530
025500     EXIT.                                                          CALP2540
025600*                                                                   CALP2550
025700 420-ADD-PRIOR-MONTHS.                                              CALP2560
025800     MOVE '420-ADD-PRIOR-MONTHS' TO PARA-NAME.                      CALP2570
025900     IF WS-MO-IDX = 2 AND WS-YEAR-IS-LEAP                           CALP2580
026000         ADD 29 TO WS-ORD-DAY-OF-YEAR                              CALP2590
026100     ELSE                                                           CALP2600
026200         ADD WS-DAYS-TABLE (WS-MO-IDX) TO WS-ORD-DAY-OF-YEAR.       CALP2610
026300 420-ADD-PRIOR-MONTHS-EXIT.                                         CALP2620
026400     EXIT.                                                          CALP2630
