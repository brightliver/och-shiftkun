000100 IDENTIFICATION DIVISION.                                        RQED0010
000200 PROGRAM-ID.  RQSTEDIT.                                           RQED0020
000300 AUTHOR. JON SAYLES.                                              RQED0030
000400 INSTALLATION. COBOL DEV CENTER.                                  RQED0040
000500 DATE-WRITTEN. 01/23/88.                                          RQED0050
000600 DATE-COMPILED. 01/23/88.                                         RQED0060
000700 SECURITY. NON-CONFIDENTIAL.                                      RQED0070
000800*                                                                 RQED0080
000900******************************************************************
001000*REMARKS.                                                         RQED0090
001100*                                                                 RQED0100
001200*          THIS PROGRAM EDITS THE MONTHLY SHIFT-REQUEST FILE AND  RQED0110
001300*          THE INDIVIDUAL-RULE FILE PRODUCED BY THE SCHEDULING    RQED0120
001400*          CLERKS' INTAKE SCREENS.                                RQED0130
001500*                                                                 RQED0140
001600*          IT TOKENIZES EACH DOCTOR'S FREE-TEXT REQUEST INTO      RQED0150
001700*          DAY/SHIFT AVAILABILITY ENTRIES, AND TURNS EACH         RQED0160
001800*          INDIVIDUAL-RULE LINE INTO A RESOLVED PER-DOCTOR RULE.  RQED0170
001900*                                                                 RQED0180
002000*          IT WRITES TWO CLEAN EXTRACTS FOR THE ROSTGEN STEP      RQED0190
002100*          THAT FOLLOWS - AVAILWK AND RULEWK - AND AN ERROR FILE  RQED0200
002200*          FOR ANY REQUEST RECORD CARRYING AN UNUSABLE MONTH.     RQED0210
002300*                                                                 RQED0220
002400******************************************************************
002500*                                                                 RQED0230
002600*          INPUT FILE   STAFF LIST        -   STAFF-FILE          RQED0240
002700*          INPUT FILE   INDIVIDUAL RULES  -   RULES-FILE          RQED0250
002800*          INPUT FILE   SHIFT REQUESTS    -   REQST-FILE          RQED0260
002900*          INPUT FILE   TARGET MONTH      -   PARAM-FILE          RQED0270
003000*          OUTPUT FILE  AVAILABILITY WORK -   AVAILWK-FILE        RQED0280
003100*          OUTPUT FILE  RULE WORK         -   RULEWK-FILE         RQED0290
003200*          OUTPUT ERROR FILE              -   RQSTERR-FILE        RQED0300
003300*          DUMP FILE                      -   SYSOUT              RQED0310
003400*                                                                 RQED0320
003500******************************************************************
003600*    CHANGE LOG                                                   RQED0330
003700*    012388 JS   ORIGINAL CODING AS DALYEDIT                      RQED0340
003800*    032695 RBH  REWORKED FOR SHIFT-REQUEST / RULE EDITING        RQED0350
003900*    051796 RBH  ADDED TOKEN MERGE LOGIC FOR REPEATED DAY ENTRIES RQED0360
004000*    081897 PDQ  ADDED WEEKLY-MAX AND SHIFT-RESTRICT RULE PARSING RQED0370
004100*    021599 PDQ  Y2K - WIDENED TARGET-YEAR FIELDS TO 9(04)        RQED0380
004200*    040301 TMH  ADDED ONLY-KEYWORD OVERRIDE HANDLING, TICKET 118 RQED0390
004210*    062206 JS   430-SET-SHIFT-RESTRICTION WAS MISSING THE SLASH   RQED0395
004220*                 FORM OF THE ONLY-KEYWORD, TICKET 131             RQED0396
004230*    081006 JS   MOVED THE EOF/ERROR/TOKEN/ENTRY SWITCHES BACK TO  RQED0397
004240*                 77-LEVEL ITEMS THE WAY DALYEDIT HAD THEM         RQED0398
004300******************************************************************
004400*                                                                 RQED0400
004500 ENVIRONMENT DIVISION.                                            RQED0410
004600 CONFIGURATION SECTION.                                           RQED0420
004700 SOURCE-COMPUTER. IBM-390.                                        RQED0430
004800 OBJECT-COMPUTER. IBM-390.                                        RQED0440
004900 SPECIAL-NAMES.                                                   RQED0450
005000     C01 IS NEXT-PAGE.                                            RQED0460
005100 INPUT-OUTPUT SECTION.                                            RQED0470
005200 FILE-CONTROL.                                                    RQED0480
005300     SELECT SYSOUT                                                RQED0490
005400     ASSIGN TO UT-S-SYSOUT                                        RQED0500
005500       ORGANIZATION IS SEQUENTIAL.                                RQED0510
005600*                                                                 RQED0520
005700     SELECT STAFF-FILE                                            RQED0530
005800     ASSIGN TO UT-S-STAFF                                         RQED0540
005900       ACCESS MODE IS SEQUENTIAL                                  RQED0550
006000       FILE STATUS IS OFCODE.                                     RQED0560
006100*                                                                 RQED0570
006200     SELECT RULES-FILE                                            RQED0580
006300     ASSIGN TO UT-S-RULES                                         RQED0590
006400       ACCESS MODE IS SEQUENTIAL                                  RQED0600
006500       FILE STATUS IS OFCODE.                                     RQED0610
006600*                                                                 RQED0620
006700     SELECT REQST-FILE                                            RQED0630
006800     ASSIGN TO UT-S-REQUESTS                                      RQED0640
006900       ACCESS MODE IS SEQUENTIAL                                  RQED0650
007000       FILE STATUS IS OFCODE.                                     RQED0660
007100*                                                                 RQED0670
007200     SELECT PARAM-FILE                                            RQED0680
007300     ASSIGN TO UT-S-PARAMS                                        RQED0690
007400       ACCESS MODE IS SEQUENTIAL                                  RQED0700
007500       FILE STATUS IS OFCODE.                                     RQED0710
007600*                                                                 RQED0720
007700     SELECT AVAILWK-FILE                                          RQED0730
007800     ASSIGN TO UT-S-AVAILWK                                       RQED0740
007900       ACCESS MODE IS SEQUENTIAL                                  RQED0750
008000       FILE STATUS IS OFCODE.                                     RQED0760
008100*                                                                 RQED0770
008200     SELECT RULEWK-FILE                                           RQED0780
008300     ASSIGN TO UT-S-RULEWK                                        RQED0790
008400       ACCESS MODE IS SEQUENTIAL                                  RQED0800
008500       FILE STATUS IS OFCODE.                                     RQED0810
008600*                                                                 RQED0820
008700     SELECT RQSTERR-FILE                                          RQED0830
008800     ASSIGN TO UT-S-RQSTERR                                       RQED0840
008900       ACCESS MODE IS SEQUENTIAL                                  RQED0850
009000       FILE STATUS IS OFCODE.                                     RQED0860
009100*                                                                 RQED0870
009200 DATA DIVISION.                                                   RQED0880
009300 FILE SECTION.                                                    RQED0890
009400 FD  SYSOUT                                                       RQED0900
009500     RECORDING MODE IS F                                         RQED0910
009600     LABEL RECORDS ARE STANDARD                                   RQED0920
009700     RECORD CONTAINS 130 CHARACTERS                               RQED0930
009800     BLOCK CONTAINS 0 RECORDS                                     RQED0940
009900     DATA RECORD IS SYSOUT-REC.                                   RQED0950
010000 01  SYSOUT-REC                     PIC X(130).                   RQED0960
010100*                                                                 RQED0970
010200 FD  STAFF-FILE                                                   RQED0980
010300     RECORDING MODE IS F                                         RQED0990
010400     LABEL RECORDS ARE STANDARD                                   RQED1000
010500     RECORD CONTAINS 20 CHARACTERS                                RQED1010
010600     BLOCK CONTAINS 0 RECORDS                                     RQED1020
010700     DATA RECORD IS STAFF-FILE-REC.                                RQED1030
010800 01  STAFF-FILE-REC.                                               RQED1040
010900     05  STF-NAME                   PIC X(20).                   RQED1050
011000*                                                                  RQED1060
011100 FD  RULES-FILE                                                    RQED1070
011200     RECORDING MODE IS F                                          RQED1080
011300     LABEL RECORDS ARE STANDARD                                   RQED1090
011400     RECORD CONTAINS 200 CHARACTERS                               RQED1100
011500     BLOCK CONTAINS 0 RECORDS                                     RQED1110
011600     DATA RECORD IS RULES-FILE-REC.                               RQED1120
011700 01  RULES-FILE-REC.                                              RQED1130
011800     05  RUL-TEXT                   PIC X(200).                  RQED1140
011900*                                                                 RQED1150
012000 FD  REQST-FILE                                                   RQED1160
012100     RECORDING MODE IS F                                         RQED1170
012200     LABEL RECORDS ARE STANDARD                                  RQED1180
012300     RECORD CONTAINS 228 CHARACTERS                              RQED1190
012400     BLOCK CONTAINS 0 RECORDS                                    RQED1200
012500     DATA RECORD IS REQST-FILE-REC.                               RQED1210
012600 01  REQST-FILE-REC.                                              RQED1220
012700     05  REQ-MONTH-YEAR              PIC 9(04).                  RQED1230
012800     05  REQ-MONTH-MM                PIC 9(02).                  RQED1240
012900     05  REQ-DOCTOR                  PIC X(20).                  RQED1250
013000     05  REQ-TEXT                    PIC X(200).                 RQED1260
013100*                                                                 RQED1270
013200 FD  PARAM-FILE                                                   RQED1280
013300     RECORDING MODE IS F                                         RQED1290
013400     LABEL RECORDS ARE STANDARD                                  RQED1300
013500     RECORD CONTAINS 30 CHARACTERS                               RQED1310
013600     BLOCK CONTAINS 0 RECORDS                                    RQED1320
013700     DATA RECORD IS PARAM-FILE-REC.                               RQED1330
013800 01  PARAM-FILE-REC.                                              RQED1340
013900     05  WS-PARAM-LINE               PIC X(30).                  RQED1350
014000*                                                                 RQED1360
014100 01  WS-PARAM-NUMERIC-VIEW REDEFINES PARAM-FILE-REC.              RQED1370
014200     05  WS-PARAM-YEAR-TXT           PIC X(04).                  RQED1380
014300     05  WS-PARAM-MONTH-TXT          PIC X(02).                  RQED1390
014400     05  FILLER                      PIC X(24).                  RQED1400
014500*                                                                 RQED1410
014600 FD  AVAILWK-FILE                                                 RQED1420
014700     RECORDING MODE IS F                                         RQED1430
014800     LABEL RECORDS ARE STANDARD                                  RQED1440
014900     RECORD CONTAINS 51 CHARACTERS                               RQED1450
015000     BLOCK CONTAINS 0 RECORDS                                    RQED1460
015100     DATA RECORD IS AVAIL-WORK-REC.                              RQED1470
015200     COPY AVAILWK.                                               RQED1480
015300*                                                                 RQED1490
015400 FD  RULEWK-FILE                                                  RQED1500
015500     RECORDING MODE IS F                                         RQED1510
015600     LABEL RECORDS ARE STANDARD                                  RQED1520
015700     RECORD CONTAINS 38 CHARACTERS                               RQED1530
015800     BLOCK CONTAINS 0 RECORDS                                    RQED1540
015900     DATA RECORD IS PERS-RULE-REC.                                RQED1550
016000     COPY PERSRULE.                                               RQED1560
016100*                                                                 RQED1570
016200 FD  RQSTERR-FILE                                                 RQED1580
016300     RECORDING MODE IS F                                         RQED1590
016400     LABEL RECORDS ARE STANDARD                                  RQED1600
016500     RECORD CONTAINS 240 CHARACTERS                              RQED1610
016600     BLOCK CONTAINS 0 RECORDS                                    RQED1620
016700     DATA RECORD IS RQSTERR-REC.                                 RQED1630
016800 01  RQSTERR-REC.                                                 RQED1640
016900     05  ERR-MSG                     PIC X(40).                  RQED1650
017000     05  REST-OF-REC                 PIC X(200).                 RQED1660
017100*                                                                 RQED1670
017200 WORKING-STORAGE SECTION.                                         RQED1680
017300 01  WS-PROGRAM-NAME                 PIC X(08) VALUE 'RQSTEDIT'. RQED1690
017400 01  PARA-NAME                       PIC X(30) VALUE SPACES.     RQED1700
017500*                                                                 RQED1710
017600 01  FILE-STATUS-CODES.                                           RQED1720
017700     05  OFCODE                      PIC X(02).                  RQED1730
017800         88  CODE-WRITE                 VALUE SPACES.             RQED1740
017900*                                                                 RQED1750
018000 77  MORE-STAFF-SW               PIC X(01) VALUE 'Y'.            RQED1760
018100     88  NO-MORE-STAFF               VALUE 'N'.                  RQED1770
018200 77  MORE-RULES-SW               PIC X(01) VALUE 'Y'.            RQED1780
018300     88  NO-MORE-RULES               VALUE 'N'.                  RQED1790
018400 77  MORE-REQST-SW               PIC X(01) VALUE 'Y'.            RQED1800
018500     88  NO-MORE-REQST               VALUE 'N'.                  RQED1810
018600 77  ERROR-FOUND-SW              PIC X(01) VALUE 'N'.            RQED1820
018700     88  RECORD-ERROR-FOUND          VALUE 'Y'.                  RQED1830
018800 77  TOKEN-OFF-SW                PIC X(01) VALUE 'N'.            RQED1840
018900     88  TOKEN-IS-OFF                 VALUE 'Y'.                 RQED1850
019000 77  TOKEN-EMPTY-SW              PIC X(01) VALUE 'N'.            RQED1860
019100     88  TOKEN-HAS-NO-RESTRICTION     VALUE 'Y'.                 RQED1870
019200 77  ENTRY-FOUND-SW              PIC X(01) VALUE 'N'.            RQED1880
019300     88  AVAIL-ENTRY-FOUND            VALUE 'Y'.                 RQED1890
019400*                                                                 RQED1900
019600 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              RQED1920
019700     05  RECORDS-READ                PIC S9(07) COMP.            RQED1930
019800     05  RECORDS-WRITTEN             PIC S9(07) COMP.            RQED1940
019900     05  RECORDS-IN-ERROR            PIC S9(07) COMP.            RQED1950
020000     05  STAFF-COUNT                 PIC S9(03) COMP.            RQED1960
020100     05  AVAIL-COUNT                 PIC S9(05) COMP.            RQED1970
020200     05  STF-IDX                     PIC S9(03) COMP.            RQED1980
020300     05  RUL-IDX                     PIC S9(03) COMP.            RQED1990
020400     05  AVL-IDX                     PIC S9(05) COMP.            RQED2000
020500     05  WS-PTR                      PIC S9(04) COMP.            RQED2010
020600     05  WS-NOTE-POS                 PIC S9(04) COMP.            RQED2020
020700     05  WS-SUBSTR-CNT               PIC S9(04) COMP.            RQED2030
020800*                                                                 RQED2040
020900 01  WS-TARGET-MONTH-FIELDS.                                      RQED2050
021000     05  WS-TARGET-YEAR              PIC 9(04).                  RQED2060
021100     05  WS-TARGET-MONTH             PIC 9(02).                  RQED2070
021200     05  WS-MONTH-VALID-SW           PIC X(01) VALUE 'N'.        RQED2080
021300         88  MONTH-IS-VALID              VALUE 'Y'.               RQED2090
021400*                                                                 RQED2100
021500 01  WS-TEXT-WORK-REC.                                            RQED2110
021600     05  WS-TEXT-WORK                PIC X(200).                 RQED2120
021700     05  WS-TOKEN                    PIC X(200).                 RQED2130
021800     05  WS-TOKEN-LEN                PIC S9(04) COMP.            RQED2140
021900     05  WS-TOK-A                    PIC X(200).                 RQED2150
022000     05  WS-TOK-B                    PIC X(200).                 RQED2160
022100     05  WS-TOK-C                    PIC X(200).                 RQED2170
022200     05  WS-TOK-D                    PIC X(200).                 RQED2180
022300*                                                                 RQED2190
022400 01  WS-DIGIT-SCAN-REC.                                           RQED2200
022450     05  WS-DIGIT-SCAN-TEXT          PIC X(200).                 RQED2205
022500     05  WS-DIGIT-1                  PIC X(01).                  RQED2210
022600     05  WS-DIGIT-2                  PIC X(01).                  RQED2220
022700     05  WS-DIGIT-COUNT              PIC S9(01) COMP.            RQED2230
022800     05  WS-EXTRACTED-DAY            PIC 9(02).                  RQED2240
022900*                                                                 RQED2250
023000 01  WS-TWO-DIGIT-TEXT               PIC X(02) VALUE '00'.        RQED2260
023100 01  WS-TWO-DIGIT-NUM REDEFINES WS-TWO-DIGIT-TEXT PIC 9(02).      RQED2270
023200*                                                                 RQED2280
023300 01  WS-SHIFT-SCAN-REC.                                           RQED2290
023400     05  WS-NEW-ALLOW-E              PIC X(01) VALUE 'N'.        RQED2300
023500     05  WS-NEW-ALLOW-D              PIC X(01) VALUE 'N'.        RQED2310
023600     05  WS-NEW-ALLOW-S              PIC X(01) VALUE 'N'.        RQED2320
023700     05  WS-NEW-ALLOW-N              PIC X(01) VALUE 'N'.        RQED2330
023800     05  WS-NEW-DAY                  PIC 9(02) VALUE 0.          RQED2340
023900*                                                                 RQED2350
024000 01  STAFF-TABLE.                                                 RQED2360
024100     05  STAFF-TBL-ENTRY OCCURS 60 TIMES                          RQED2370
024200                         INDEXED BY STF-TBL-IDX.                  RQED2380
024300         10  STF-TBL-NAME            PIC X(20).                  RQED2390
024400         10  STF-TBL-LEN             PIC S9(02) COMP.            RQED2400
024500*                                                                 RQED2410
024600 01  STAFF-TABLE-ALT REDEFINES STAFF-TABLE.                       RQED2420
024700     05  STAFF-TBL-FLAT              PIC X(1320).                RQED2430
024800*                                                                 RQED2440
024900 01  AVAIL-WORK-TABLE.                                            RQED2450
025000     05  AVAIL-TBL-ENTRY OCCURS 2000 TIMES                       RQED2460
025100                         INDEXED BY AVL-TBL-IDX.                  RQED2470
025200         10  AVT-DOCTOR              PIC X(20).                  RQED2480
025300         10  AVT-DAY                 PIC 9(02).                  RQED2490
025400         10  AVT-HAS-ENTRY           PIC X(01).                  RQED2500
025500         10  AVT-ALLOW-E             PIC X(01).                  RQED2510
025600         10  AVT-ALLOW-D             PIC X(01).                  RQED2520
025700         10  AVT-ALLOW-S             PIC X(01).                  RQED2530
025800         10  AVT-ALLOW-N             PIC X(01).                  RQED2540
025900*                                                                 RQED2550
026000 01  RULE-WORK-TABLE.                                             RQED2560
026100     05  RULE-TBL-ENTRY OCCURS 60 TIMES                          RQED2570
026200                        INDEXED BY RUL-TBL-IDX.                   RQED2580
026300         10  RWT-NAME                PIC X(20).                  RQED2590
026400         10  RWT-WEEKEND-OFF         PIC X(01).                  RQED2600
026500         10  RWT-WEEKLY-MAX          PIC 9(01).                  RQED2610
026600         10  RWT-RESTRICT            PIC X(01).                  RQED2620
026700         10  RWT-ALLOW-E             PIC X(01).                  RQED2630
026800         10  RWT-ALLOW-D             PIC X(01).                  RQED2640
026900         10  RWT-ALLOW-S             PIC X(01).                  RQED2650
027000         10  RWT-ALLOW-N             PIC X(01).                  RQED2660
027100*                                                                 RQED2670
027200 01  CALPARS-LINKAGE-W.                                           RQED2680
027300     05  CALPW-FUNCTION              PIC X(01).                  RQED2690
027400     05  CALPW-YEAR                  PIC 9(04).                  RQED2700
027500     05  CALPW-MONTH                 PIC 9(02).                  RQED2710
027600     05  CALPW-DAY                   PIC 9(02).                  RQED2720
027700     05  CALPW-DAYS-IN-MONTH         PIC 9(02).                  RQED2730
027800     05  CALPW-WEEKDAY-NUM           PIC 9(01).                  RQED2740
027900     05  CALPW-WEEKEND-FLAG          PIC X(01).                  RQED2750
028000     05  CALPW-HOLIDAY-FLAG          PIC X(01).                  RQED2760
028100     05  CALPW-ISO-WEEK-NUM          PIC 9(02).                  RQED2770
028200     05  CALPW-RETURN-CODE           PIC S9(04) COMP.            RQED2780
028300     05  FILLER                      PIC X(06).                 RQED2790
028400*                                                                 RQED2800
028500     COPY ABENDREC.                                               RQED2810
028600*                                                                 RQED2820
028700 PROCEDURE DIVISION.                                              RQED2830
028800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      RQED2840
028900     PERFORM 100-MAINLINE-RULES THRU 100-EXIT                     RQED2850
029000             UNTIL NO-MORE-RULES.                                RQED2860
029100     PERFORM 200-MAINLINE-REQUESTS THRU 200-EXIT                  RQED2870
029200             UNTIL NO-MORE-REQST.                                RQED2880
029300     PERFORM 999-CLEANUP THRU 999-EXIT.                          RQED2890
029400     MOVE +0 TO RETURN-CODE.                                     RQED2900
029500     GOBACK.                                                      RQED2910
029600*                                                                 RQED2920
029700 000-HOUSEKEEPING.                                                RQED2930
029800     MOVE '000-HOUSEKEEPING' TO PARA-NAME.                       RQED2940
029900     DISPLAY '******** BEGIN JOB RQSTEDIT ********'.             RQED2950
030000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                  RQED2960
030100     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        RQED2970
030200     PERFORM 020-VALIDATE-TARGET-MONTH THRU 020-EXIT.            RQED2980
030300     PERFORM 050-LOAD-STAFF-TABLE THRU 050-EXIT.                 RQED2990
030400     IF STAFF-COUNT = 0                                           RQED3000
030500         MOVE 'EMPTY STAFF FILE' TO ABEND-REASON                  RQED3010
030600         GO TO 1000-ABEND-RTN.                                    RQED3020
030700     PERFORM 070-INIT-RULE-TABLE THRU 070-EXIT.                  RQED3030
030800     PERFORM 910-READ-RULES THRU 910-EXIT.                       RQED3040
030900     PERFORM 900-READ-REQST THRU 900-EXIT.                       RQED3050
031000 000-EXIT.                                                        RQED3060
031100     EXIT.                                                        RQED3070
031200*                                                                 RQED3080
031300 020-VALIDATE-TARGET-MONTH.                                       RQED3090
031400     MOVE '020-VALIDATE-TARGET-MONTH' TO PARA-NAME.               RQED3100
031500     READ PARAM-FILE                                              RQED3110
031600         AT END                                                   RQED3120
031700             MOVE 'MISSING PARAM RECORD' TO ABEND-REASON           RQED3130
031800             GO TO 1000-ABEND-RTN                                 RQED3140
031900     END-READ.                                                    RQED3150
032000     IF WS-PARAM-YEAR-TXT IS NUMERIC                              RQED3160
032100         AND WS-PARAM-MONTH-TXT IS NUMERIC                        RQED3170
032200         MOVE WS-PARAM-YEAR-TXT TO WS-TARGET-YEAR                 RQED3180
032300         MOVE WS-PARAM-MONTH-TXT TO WS-TARGET-MONTH                RQED3190
032400     ELSE                                                         RQED3200
032500         PERFORM 025-PARSE-TEXT-MONTH THRU 025-EXIT.              RQED3210
032600     MOVE 'V' TO CALPW-FUNCTION.                                  RQED3220
032700     MOVE WS-TARGET-YEAR TO CALPW-YEAR.                           RQED3230
032800     MOVE WS-TARGET-MONTH TO CALPW-MONTH.                         RQED3240
032900     CALL 'CALPARS' USING CALPARS-LINKAGE-W.                      RQED3250
033000     IF CALPW-RETURN-CODE NOT = 0                                 RQED3260
033100         MOVE 'INVALID TARGET MONTH - YYYY NEN M GATSU' TO        RQED3270
033200             ABEND-REASON                                          RQED3280
033300         GO TO 1000-ABEND-RTN.                                    RQED3290
033400     MOVE 'Y' TO WS-MONTH-VALID-SW.                              RQED3300
033500 020-EXIT.                                                        RQED3310
033600     EXIT.                                                        RQED3320
033700*                                                                 RQED3330
033800 025-PARSE-TEXT-MONTH.                                            RQED3340
033900     MOVE '025-PARSE-TEXT-MONTH' TO PARA-NAME.                    RQED3350
034000     MOVE 0 TO WS-TARGET-YEAR WS-TARGET-MONTH.                    RQED3360
034100     UNSTRING WS-PARAM-LINE DELIMITED BY '年'                     RQED3370
034200         INTO WS-TOK-A WS-TOK-B.                                  RQED3380
034300     IF WS-TOK-A(1:4) IS NUMERIC                                  RQED3390
034400         MOVE WS-TOK-A(1:4) TO WS-TARGET-YEAR.                    RQED3400
034500     UNSTRING WS-TOK-B DELIMITED BY '月'                          RQED3410
034600         INTO WS-TOK-C WS-TOK-D.                                  RQED3420
034700     IF WS-TOK-C(1:2) IS NUMERIC                                  RQED3430
034800         MOVE WS-TOK-C(1:2) TO WS-TARGET-MONTH                    RQED3440
034900     ELSE IF WS-TOK-C(1:1) IS NUMERIC                             RQED3450
035000         MOVE WS-TOK-C(1:1) TO WS-TARGET-MONTH.                   RQED3460
035100 025-EXIT.                                                        RQED3470
035200     EXIT.                                                        RQED3480
035300*                                                                 RQED3490
035400 050-LOAD-STAFF-TABLE.                                            RQED3500
035500     MOVE '050-LOAD-STAFF-TABLE' TO PARA-NAME.                    RQED3510
035600     SET STF-TBL-IDX TO 1.                                        RQED3520
035700     PERFORM 055-LOAD-ONE-STAFF-ENTRY THRU 055-EXIT               RQED3530
035800         UNTIL NO-MORE-STAFF OR STAFF-COUNT = 60.                RQED3540
035900 050-EXIT.                                                        RQED3550
036000     EXIT.                                                        RQED3560
036100*                                                                 RQED3570
036200 055-LOAD-ONE-STAFF-ENTRY.                                        RQED3580
036300     MOVE '055-LOAD-ONE-STAFF-ENTRY' TO PARA-NAME.                RQED3590
036400     READ STAFF-FILE                                              RQED3600
036500         AT END                                                   RQED3610
036600             MOVE 'N' TO MORE-STAFF-SW                            RQED3620
036700             GO TO 055-EXIT                                       RQED3630
036800     END-READ.                                                    RQED3640
036900     ADD 1 TO STAFF-COUNT.                                        RQED3650
037000     MOVE STF-NAME TO STF-TBL-NAME (STF-TBL-IDX).                 RQED3660
037200     MOVE STF-NAME TO WS-TEXT-WORK.                               RQED3680
037300     CALL 'STRLTH' USING WS-TEXT-WORK, WS-TOKEN-LEN.              RQED3690
037400     MOVE WS-TOKEN-LEN TO STF-TBL-LEN (STF-TBL-IDX).              RQED3700
037500     SET STF-TBL-IDX UP BY 1.                                     RQED3710
037600 055-EXIT.                                                        RQED3720
037700     EXIT.                                                        RQED3730
037800*                                                                 RQED3740
037900 070-INIT-RULE-TABLE.                                             RQED3750
038000     MOVE '070-INIT-RULE-TABLE' TO PARA-NAME.                     RQED3760
038100     PERFORM 075-INIT-ONE-RULE-ENTRY                              RQED3770
038200         VARYING STF-TBL-IDX FROM 1 BY 1                          RQED3780
038300         UNTIL STF-TBL-IDX > STAFF-COUNT.                         RQED3790
038400 070-EXIT.                                                        RQED3800
038500     EXIT.                                                        RQED3810
038600*                                                                 RQED3820
038700 075-INIT-ONE-RULE-ENTRY.                                        RQED3830
038800     MOVE STF-TBL-NAME (STF-TBL-IDX) TO RWT-NAME (STF-TBL-IDX).   RQED3840
038900     MOVE 'N' TO RWT-WEEKEND-OFF (STF-TBL-IDX).                   RQED3850
039000     MOVE 0 TO RWT-WEEKLY-MAX (STF-TBL-IDX).                      RQED3860
039100     MOVE 'N' TO RWT-RESTRICT (STF-TBL-IDX).                      RQED3870
039200     MOVE 'N' TO RWT-ALLOW-E (STF-TBL-IDX).                       RQED3880
039300     MOVE 'N' TO RWT-ALLOW-D (STF-TBL-IDX).                       RQED3890
039400     MOVE 'N' TO RWT-ALLOW-S (STF-TBL-IDX).                       RQED3900
039500     MOVE 'N' TO RWT-ALLOW-N (STF-TBL-IDX).                       RQED3910
039600 075-EXIT.                                                        RQED3920
039700     EXIT.                                                        RQED3930
039800*                                                                 RQED3940
039900 100-MAINLINE-RULES.                                              RQED3950
040000     MOVE '100-MAINLINE-RULES' TO PARA-NAME.                     RQED4010
040100     PERFORM 400-PARSE-RULE-LINE THRU 400-EXIT.                  RQED4020
040200     PERFORM 910-READ-RULES THRU 910-EXIT.                       RQED4030
040300 100-EXIT.                                                        RQED4040
040400     EXIT.                                                        RQED4050
040500*                                                                 RQED4060
040600 200-MAINLINE-REQUESTS.                                           RQED4070
040700     MOVE '200-MAINLINE-REQUESTS' TO PARA-NAME.                  RQED4080
040800     ADD 1 TO RECORDS-READ.                                       RQED4090
040810     IF REQ-MONTH-YEAR NOT NUMERIC OR REQ-MONTH-MM NOT NUMERIC    RQED4095
040820         PERFORM 215-WRITE-ERROR-RECORD THRU 215-EXIT             RQED4098
040830         GO TO 200-EXIT-READ.                                     RQED4099
040900     IF REQ-MONTH-YEAR = WS-TARGET-YEAR                          RQED4100
041000         AND REQ-MONTH-MM = WS-TARGET-MONTH                      RQED4110
041100         PERFORM 210-STRIP-NOTE-SUFFIX THRU 210-EXIT               RQED4120
041200         PERFORM 220-SPLIT-TEXT-INTO-TOKENS THRU 220-EXIT          RQED4130
041300         ADD 1 TO RECORDS-WRITTEN.                                RQED4140
041350 200-EXIT-READ.                                                   RQED4145
041400     PERFORM 900-READ-REQST THRU 900-EXIT.                        RQED4150
041500 200-EXIT.                                                        RQED4160
041600     EXIT.                                                        RQED4170
041700*                                                                 RQED4180
041720 215-WRITE-ERROR-RECORD.                                          RQED4182
041730     MOVE '215-WRITE-ERROR-RECORD' TO PARA-NAME.                  RQED4184
041740     MOVE '*** BAD MONTH/YEAR ON REQUEST RECORD' TO ERR-MSG.      RQED4186
041750     MOVE REQST-FILE-REC TO REST-OF-REC.                          RQED4188
041760     WRITE RQSTERR-REC.                                           RQED4190
041770     ADD 1 TO RECORDS-IN-ERROR.                                   RQED4192
041780 215-EXIT.                                                        RQED4194
041790     EXIT.                                                        RQED4196
041795*                                                                 RQED4198
041800 210-STRIP-NOTE-SUFFIX.                                           RQED4190
041900     MOVE '210-STRIP-NOTE-SUFFIX' TO PARA-NAME.                   RQED4200
042000     MOVE REQ-TEXT TO WS-TEXT-WORK.                               RQED4210
042100     UNSTRING WS-TEXT-WORK DELIMITED BY '/ 備考:'                 RQED4220
042200         INTO WS-TOK-A WS-TOK-B.                                  RQED4230
042300     IF WS-TOK-A NOT = SPACES                                     RQED4240
042400         MOVE WS-TOK-A TO WS-TEXT-WORK.                          RQED4250
042500 210-EXIT.                                                        RQED4260
042600     EXIT.                                                        RQED4270
042700*                                                                 RQED4280
042800 220-SPLIT-TEXT-INTO-TOKENS.                                      RQED4290
042900     MOVE '220-SPLIT-TEXT-INTO-TOKENS' TO PARA-NAME.               RQED4300
043000     MOVE 1 TO WS-PTR.                                             RQED4310
043100     PERFORM 225-GET-NEXT-TOKEN THRU 225-EXIT                      RQED4320
043200         UNTIL WS-PTR > 200.                                      RQED4330
043300 220-EXIT.                                                         RQED4340
043400     EXIT.                                                        RQED4350
043500*                                                                 RQED4360
043600 225-GET-NEXT-TOKEN.                                              RQED4370
043700     MOVE SPACES TO WS-TOKEN.                                     RQED4380
043800     UNSTRING WS-TEXT-WORK DELIMITED BY '、' OR ',' OR ';'        RQED4390
043900                           OR X'0A'                               RQED4400
044000         INTO WS-TOKEN                                           RQED4410
044100         WITH POINTER WS-PTR.                                    RQED4420
044200     IF WS-TOKEN = SPACES                                        RQED4430
044300         GO TO 225-EXIT.                                         RQED4440
044400     CALL 'STRLTH' USING WS-TOKEN, WS-TOKEN-LEN.                 RQED4450
044500     IF WS-TOKEN-LEN > 0                                         RQED4460
044600         PERFORM 230-PROCESS-ONE-TOKEN THRU 230-EXIT.             RQED4470
044700 225-EXIT.                                                       RQED4480
044800     EXIT.                                                       RQED4490
044900*                                                                RQED4500
045000 230-PROCESS-ONE-TOKEN.                                          RQED4510
045100     MOVE '230-PROCESS-ONE-TOKEN' TO PARA-NAME.                  RQED4520
045200     MOVE 0 TO WS-NEW-DAY.                                       RQED4530
045300     PERFORM 240-EXTRACT-DAY-FROM-TOKEN THRU 240-EXIT.           RQED4540
045400     IF WS-NEW-DAY = 0                                           RQED4550
045500         GO TO 230-EXIT.                                         RQED4560
045600     PERFORM 250-EXTRACT-SHIFTS-FROM-TOKEN THRU 250-EXIT.        RQED4570
045700     IF TOKEN-HAS-NO-RESTRICTION                                 RQED4580
045800         GO TO 230-EXIT.                                         RQED4590
045900     PERFORM 270-MERGE-AVAIL-ENTRY THRU 270-EXIT.                RQED4600
046000 230-EXIT.                                                       RQED4610
046100     EXIT.                                                       RQED4620
046200*                                                                RQED4630
046300 240-EXTRACT-DAY-FROM-TOKEN.                                     RQED4640
046400     MOVE '240-EXTRACT-DAY-FROM-TOKEN' TO PARA-NAME.             RQED4650
046500     MOVE SPACES TO WS-TOK-A WS-TOK-B WS-TOK-C WS-TOK-D.         RQED4660
046600     UNSTRING WS-TOKEN DELIMITED BY '/'                          RQED4670
046700         INTO WS-TOK-A WS-TOK-B.                                 RQED4680
046800     IF WS-TOK-B NOT = SPACES                                    RQED4690
046900         MOVE WS-TOK-B TO WS-TOK-C                               RQED4720
047000         GO TO 240-FINISH.                                       RQED4730
047300     UNSTRING WS-TOKEN DELIMITED BY '月'                         RQED4740
047400         INTO WS-TOK-A WS-TOK-B.                                 RQED4750
047500     IF WS-TOK-B NOT = SPACES                                    RQED4760
047600         UNSTRING WS-TOK-B DELIMITED BY '日'                     RQED4770
047700             INTO WS-TOK-C WS-TOK-D                              RQED4780
047800         GO TO 240-FINISH.                                       RQED4790
047900     UNSTRING WS-TOKEN DELIMITED BY '日'                         RQED4800
048000         INTO WS-TOK-A WS-TOK-B.                                 RQED4810
048100     IF WS-TOK-B NOT = SPACES OR WS-TOK-A NOT = WS-TOKEN          RQED4820
048200         MOVE WS-TOK-A TO WS-TOK-C                               RQED4830
048300         GO TO 240-FINISH.                                       RQED4840
048400     MOVE WS-TOKEN TO WS-TOK-C.                                  RQED4850
048500 240-FINISH.                                                     RQED4860
048600     MOVE WS-TOK-C TO WS-DIGIT-SCAN-TEXT.                        RQED4870
048700     PERFORM 245-EXTRACT-LEADING-DIGITS THRU 245-EXIT.           RQED4880
048800     MOVE WS-EXTRACTED-DAY TO WS-NEW-DAY.                        RQED4890
048900 240-EXIT.                                                       RQED4900
049000     EXIT.                                                       RQED4910
049100*                                                                RQED4920
049200 245-EXTRACT-LEADING-DIGITS.                                     RQED4930
049300     MOVE '245-EXTRACT-LEADING-DIGITS' TO PARA-NAME.             RQED4940
049400     MOVE 0 TO WS-DIGIT-COUNT WS-EXTRACTED-DAY.                  RQED4950
049500     MOVE '00' TO WS-TWO-DIGIT-TEXT.                             RQED4960
049600     IF WS-DIGIT-SCAN-TEXT(1:1) IS NUMERIC                       RQED4970
049700         MOVE WS-DIGIT-SCAN-TEXT(1:1) TO WS-DIGIT-1              RQED4980
049800         ADD 1 TO WS-DIGIT-COUNT                                 RQED4990
049900         IF WS-DIGIT-SCAN-TEXT(2:1) IS NUMERIC                   RQED5000
050000             MOVE WS-DIGIT-SCAN-TEXT(2:1) TO WS-DIGIT-2          RQED5010
050100             ADD 1 TO WS-DIGIT-COUNT.                            RQED5020
050200     IF WS-DIGIT-COUNT = 1                                       RQED5030
050300         MOVE WS-DIGIT-1 TO WS-TWO-DIGIT-TEXT(2:1)                RQED5040
050400     ELSE IF WS-DIGIT-COUNT = 2                                  RQED5050
050500         MOVE WS-DIGIT-1 TO WS-TWO-DIGIT-TEXT(1:1)                RQED5060
050600         MOVE WS-DIGIT-2 TO WS-TWO-DIGIT-TEXT(2:1).               RQED5070
050700     MOVE WS-TWO-DIGIT-NUM TO WS-EXTRACTED-DAY.                   RQED5080
050800     IF WS-EXTRACTED-DAY = 0                                     RQED5090
050900         MOVE 0 TO WS-EXTRACTED-DAY.                             RQED5100
051000 245-EXIT.                                                       RQED5110
051100     EXIT.                                                       RQED5120
051200*                                                                RQED5130
051300 250-EXTRACT-SHIFTS-FROM-TOKEN.                                  RQED5140
051400     MOVE '250-EXTRACT-SHIFTS-FROM-TOKEN' TO PARA-NAME.          RQED5150
051500     MOVE 'N' TO WS-NEW-ALLOW-E WS-NEW-ALLOW-D                   RQED5160
051600                 WS-NEW-ALLOW-S WS-NEW-ALLOW-N.                  RQED5170
051700     MOVE 'N' TO TOKEN-OFF-SW TOKEN-EMPTY-SW.                    RQED5180
051800     INSPECT WS-TOKEN REPLACING ALL '　' BY ' '                  RQED5190
051900                              ALL '／' BY '/'.                    RQED5200
052000     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '早番'.      RQED5210
052100     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO WS-NEW-ALLOW-E.             RQED5220
052200     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '○'.        RQED5230
052300     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO WS-NEW-ALLOW-E.             RQED5240
052400     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '日勤'.      RQED5250
052500     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO WS-NEW-ALLOW-D.             RQED5260
052600     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL 'ー'.        RQED5270
052700     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO WS-NEW-ALLOW-D.             RQED5280
052800     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '準夜'.      RQED5290
052900     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO WS-NEW-ALLOW-S.             RQED5300
053000     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '☆'.        RQED5310
053100     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO WS-NEW-ALLOW-S.             RQED5320
053200     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '夜勤'.      RQED5330
053300     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO WS-NEW-ALLOW-N.             RQED5340
053400     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '●'.        RQED5350
053500     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO WS-NEW-ALLOW-N.             RQED5360
053600     IF WS-NEW-ALLOW-E = 'N' AND WS-NEW-ALLOW-D = 'N'             RQED5370
053700        AND WS-NEW-ALLOW-S = 'N' AND WS-NEW-ALLOW-N = 'N'         RQED5380
053800         PERFORM 255-TEST-OFF-MARKERS THRU 255-EXIT.             RQED5390
053900     PERFORM 260-APPLY-ONLY-OVERRIDES THRU 260-EXIT.              RQED5400
054000     IF TOKEN-IS-OFF                                              RQED5410
054100         MOVE 'N' TO WS-NEW-ALLOW-E WS-NEW-ALLOW-D                RQED5420
054200                     WS-NEW-ALLOW-S WS-NEW-ALLOW-N                RQED5430
054300     ELSE IF WS-NEW-ALLOW-E = 'N' AND WS-NEW-ALLOW-D = 'N'        RQED5440
054400        AND WS-NEW-ALLOW-S = 'N' AND WS-NEW-ALLOW-N = 'N'         RQED5450
054500         MOVE 'Y' TO TOKEN-EMPTY-SW.                             RQED5460
054600 250-EXIT.                                                       RQED5470
054700     EXIT.                                                       RQED5480
054800*                                                                RQED5490
054900 255-TEST-OFF-MARKERS.                                           RQED5500
055000     MOVE '255-TEST-OFF-MARKERS' TO PARA-NAME.                   RQED5510
055100     MOVE 0 TO WS-SUBSTR-CNT.                                    RQED5520
055200     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '休み'.      RQED5530
055300     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO TOKEN-OFF-SW.              RQED5540
055400     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '年休'.      RQED5550
055500     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO TOKEN-OFF-SW.              RQED5560
055600     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '×'.        RQED5570
055700     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO TOKEN-OFF-SW.              RQED5580
055800     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '出張'.      RQED5590
055900     IF WS-SUBSTR-CNT > 0 MOVE 'Y' TO TOKEN-OFF-SW.              RQED5600
056000 255-EXIT.                                                       RQED5610
056100     EXIT.                                                       RQED5620
056200*                                                                RQED5630
056300 260-APPLY-ONLY-OVERRIDES.                                       RQED5640
056400     MOVE '260-APPLY-ONLY-OVERRIDES' TO PARA-NAME.               RQED5650
056500     MOVE 0 TO WS-SUBSTR-CNT.                                    RQED5660
056600     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '早番のみ'.  RQED5670
056700     IF WS-SUBSTR-CNT > 0                                        RQED5680
056800         MOVE 'Y' TO WS-NEW-ALLOW-E                              RQED5690
056900         MOVE 'N' TO WS-NEW-ALLOW-D WS-NEW-ALLOW-S WS-NEW-ALLOW-N RQED5700
057000         GO TO 260-EXIT.                                         RQED5710
057100     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '日勤のみ'.  RQED5720
057200     IF WS-SUBSTR-CNT > 0                                        RQED5730
057300         MOVE 'Y' TO WS-NEW-ALLOW-D                              RQED5740
057400         MOVE 'N' TO WS-NEW-ALLOW-E WS-NEW-ALLOW-S WS-NEW-ALLOW-N RQED5750
057500         GO TO 260-EXIT.                                         RQED5760
057600     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '準夜のみ'.  RQED5770
057700     IF WS-SUBSTR-CNT > 0                                        RQED5780
057800         MOVE 'Y' TO WS-NEW-ALLOW-S                              RQED5790
057900         MOVE 'N' TO WS-NEW-ALLOW-E WS-NEW-ALLOW-D WS-NEW-ALLOW-N RQED5800
058000         GO TO 260-EXIT.                                         RQED5810
058100     INSPECT WS-TOKEN TALLYING WS-SUBSTR-CNT FOR ALL '夜勤のみ'.  RQED5820
058200     IF WS-SUBSTR-CNT > 0                                        RQED5830
058300         MOVE 'Y' TO WS-NEW-ALLOW-N                              RQED5840
058400         MOVE 'N' TO WS-NEW-ALLOW-E WS-NEW-ALLOW-D WS-NEW-ALLOW-S RQED5850
058500         GO TO 260-EXIT.                                         RQED5860
058600 260-EXIT.                                                       RQED5870
058700     EXIT.                                                       RQED5880
058800*                                                                RQED5890
058900 270-MERGE-AVAIL-ENTRY.                                          RQED5900
059000     MOVE '270-MERGE-AVAIL-ENTRY' TO PARA-NAME.                  RQED5910
059100     MOVE 'N' TO ENTRY-FOUND-SW.                                 RQED5920
059200     SET AVL-TBL-IDX TO 1.                                       RQED5930
059300     SEARCH AVAIL-TBL-ENTRY                                       RQED5940
059400         AT END                                                   RQED5950
059500             NEXT SENTENCE                                        RQED5960
059600         WHEN AVT-DOCTOR (AVL-TBL-IDX) = REQ-DOCTOR               RQED5970
059700             AND AVT-DAY (AVL-TBL-IDX) = WS-NEW-DAY               RQED5980
059800             MOVE 'Y' TO ENTRY-FOUND-SW.                          RQED5990
059900     IF NOT AVAIL-ENTRY-FOUND                                    RQED6000
060000         ADD 1 TO AVAIL-COUNT                                    RQED6010
060100         SET AVL-TBL-IDX TO AVAIL-COUNT                          RQED6020
060200         MOVE REQ-DOCTOR TO AVT-DOCTOR (AVL-TBL-IDX)              RQED6030
060300         MOVE WS-NEW-DAY TO AVT-DAY (AVL-TBL-IDX)                 RQED6040
060400         MOVE 'Y' TO AVT-HAS-ENTRY (AVL-TBL-IDX)                  RQED6050
060500         MOVE WS-NEW-ALLOW-E TO AVT-ALLOW-E (AVL-TBL-IDX)         RQED6060
060600         MOVE WS-NEW-ALLOW-D TO AVT-ALLOW-D (AVL-TBL-IDX)         RQED6070
060700         MOVE WS-NEW-ALLOW-S TO AVT-ALLOW-S (AVL-TBL-IDX)         RQED6080
060800         MOVE WS-NEW-ALLOW-N TO AVT-ALLOW-N (AVL-TBL-IDX)         RQED6090
060900     ELSE IF TOKEN-EMPTY-SW = 'Y'                                RQED6100
061000         MOVE 'N' TO AVT-ALLOW-E (AVL-TBL-IDX)                   RQED6110
061100                     AVT-ALLOW-D (AVL-TBL-IDX)                    RQED6120
061200                     AVT-ALLOW-S (AVL-TBL-IDX)                    RQED6130
061300                     AVT-ALLOW-N (AVL-TBL-IDX)                    RQED6140
061400     ELSE                                                         RQED6150
061500         IF WS-NEW-ALLOW-E = 'Y'                                  RQED6160
061600             MOVE 'Y' TO AVT-ALLOW-E (AVL-TBL-IDX)                RQED6170
061700         END-IF                                                   RQED6180
061800         IF WS-NEW-ALLOW-D = 'Y'                                  RQED6190
061900             MOVE 'Y' TO AVT-ALLOW-D (AVL-TBL-IDX)                RQED6200
062000         END-IF                                                   RQED6210
062100         IF WS-NEW-ALLOW-S = 'Y'                                  RQED6220
062200             MOVE 'Y' TO AVT-ALLOW-S (AVL-TBL-IDX)                RQED6230
062300         END-IF                                                   RQED6240
062400         IF WS-NEW-ALLOW-N = 'Y'                                  RQED6250
062500             MOVE 'Y' TO AVT-ALLOW-N (AVL-TBL-IDX)                RQED6260
062600         END-IF.                                                  RQED6270
062700 270-EXIT.                                                        RQED6280
062800     EXIT.                                                        RQED6290
062900*                                                                 RQED6300
063000 400-PARSE-RULE-LINE.                                             RQED6310
063100     MOVE '400-PARSE-RULE-LINE' TO PARA-NAME.                     RQED6320
063200     PERFORM 405-CHECK-RULE-FOR-ONE-STAFF                         RQED6330
063300         VARYING STF-TBL-IDX FROM 1 BY 1                          RQED6340
063400         UNTIL STF-TBL-IDX > STAFF-COUNT.                         RQED6350
063500 400-EXIT.                                                        RQED6360
063600     EXIT.                                                        RQED6370
063700*                                                                 RQED6380
063800 405-CHECK-RULE-FOR-ONE-STAFF.                                    RQED6390
063900     MOVE 0 TO WS-SUBSTR-CNT.                                     RQED6400
064000     IF STF-TBL-LEN (STF-TBL-IDX) > 0                             RQED6410
064100         INSPECT RUL-TEXT TALLYING WS-SUBSTR-CNT FOR ALL          RQED6420
064200             STF-TBL-NAME (STF-TBL-IDX)                           RQED6430
064300             (1:STF-TBL-LEN (STF-TBL-IDX))                        RQED6440
064400         IF WS-SUBSTR-CNT > 0                                     RQED6450
064500             PERFORM 410-SET-WEEKEND-OFF-RULE THRU 410-EXIT       RQED6460
064600             PERFORM 420-SET-WEEKLY-MAX-RULE THRU 420-EXIT        RQED6470
064700             PERFORM 430-SET-SHIFT-RESTRICTION THRU 430-EXIT.     RQED6480
064800 405-EXIT.                                                        RQED6490
064900     EXIT.                                                        RQED6500
065000*                                                                 RQED6510
065100 410-SET-WEEKEND-OFF-RULE.                                        RQED6520
065200     MOVE 0 TO WS-SUBSTR-CNT.                                     RQED6530
065300     INSPECT RUL-TEXT TALLYING WS-SUBSTR-CNT FOR ALL '土日'.      RQED6540
065400     IF WS-SUBSTR-CNT = 0                                         RQED6550
065500         GO TO 410-EXIT.                                          RQED6560
065600     MOVE 0 TO WS-SUBSTR-CNT.                                     RQED6570
065700     INSPECT RUL-TEXT TALLYING WS-SUBSTR-CNT FOR ALL '休'.        RQED6580
065800     IF WS-SUBSTR-CNT > 0                                         RQED6590
065900         MOVE 'Y' TO RWT-WEEKEND-OFF (STF-TBL-IDX).               RQED6600
066000 410-EXIT.                                                        RQED6610
066100     EXIT.                                                        RQED6620
066200*                                                                 RQED6630
066300 420-SET-WEEKLY-MAX-RULE.                                        RQED6640
066400     MOVE SPACES TO WS-TOK-A WS-TOK-B.                            RQED6650
066500     UNSTRING RUL-TEXT DELIMITED BY '週'                          RQED6660
066600         INTO WS-TOK-A WS-TOK-B.                                  RQED6670
066700     IF WS-TOK-B = SPACES                                         RQED6680
066800         GO TO 420-EXIT.                                          RQED6690
066900     INSPECT WS-TOK-B REPLACING ALL ' ' BY SPACE.                 RQED6700
067000     IF WS-TOK-B(1:1) IS NUMERIC                                  RQED6710
067100         MOVE WS-TOK-B(1:1) TO RWT-WEEKLY-MAX (STF-TBL-IDX)       RQED6720
067200     ELSE                                                         RQED6730
067300         MOVE SPACES TO WS-TOK-C                                 RQED6740
067400         UNSTRING WS-TOK-B DELIMITED BY SPACE INTO WS-TOK-C       RQED6750
067500         IF WS-TOK-C(1:1) IS NUMERIC                             RQED6760
067600             MOVE WS-TOK-C(1:1) TO RWT-WEEKLY-MAX (STF-TBL-IDX).  RQED6770
067700 420-EXIT.                                                        RQED6780
067800     EXIT.                                                        RQED6790
067900*                                                                 RQED6800
068000 430-SET-SHIFT-RESTRICTION.                                       RQED6810
068010     MOVE 0 TO WS-SUBSTR-CNT.                                     RQED6811
068020     INSPECT RUL-TEXT TALLYING WS-SUBSTR-CNT FOR ALL '早番/日勤のみ'. RQED6812
068030     IF WS-SUBSTR-CNT > 0                                        RQED6813
068040         PERFORM 435-SET-EARLY-DAY-ONLY THRU 435-EXIT             RQED6814
068050         GO TO 430-EXIT.                                         RQED6815
068100     MOVE 0 TO WS-SUBSTR-CNT.                                     RQED6820
068200     INSPECT RUL-TEXT TALLYING WS-SUBSTR-CNT FOR ALL '早番もしくは日勤のみ'. RQED6830
068300     IF WS-SUBSTR-CNT > 0                                        RQED6840
068400         PERFORM 435-SET-EARLY-DAY-ONLY THRU 435-EXIT             RQED6850
068500         GO TO 430-EXIT.                                         RQED6860
068600     MOVE 0 TO WS-SUBSTR-CNT.                                     RQED6870
068700     INSPECT RUL-TEXT TALLYING WS-SUBSTR-CNT FOR ALL '早番日勤のみ'. RQED6880
068800     IF WS-SUBSTR-CNT > 0                                        RQED6890
068900         PERFORM 435-SET-EARLY-DAY-ONLY THRU 435-EXIT             RQED6900
069000         GO TO 430-EXIT.                                         RQED6910
069100     MOVE 0 TO WS-SUBSTR-CNT.                                     RQED6920
069200     INSPECT RUL-TEXT TALLYING WS-SUBSTR-CNT FOR ALL '夜勤のみ'.   RQED6930
069300     IF WS-SUBSTR-CNT > 0                                        RQED6940
069400         MOVE 'Y' TO RWT-RESTRICT (STF-TBL-IDX)                  RQED6950
069500         MOVE 'N' TO RWT-ALLOW-E (STF-TBL-IDX)                   RQED6960
069600         MOVE 'N' TO RWT-ALLOW-D (STF-TBL-IDX)                   RQED6970
069700         MOVE 'N' TO RWT-ALLOW-S (STF-TBL-IDX)                   RQED6980
069800         MOVE 'Y' TO RWT-ALLOW-N (STF-TBL-IDX).                  RQED6990
069900 430-EXIT.                                                        RQED7000
070000     EXIT.                                                        RQED7010
070100*                                                                 RQED7020
070200 435-SET-EARLY-DAY-ONLY.                                          RQED7030
070300     MOVE 'Y' TO RWT-RESTRICT (STF-TBL-IDX).                     RQED7040
070400     MOVE 'Y' TO RWT-ALLOW-E (STF-TBL-IDX).                      RQED7050
070500     MOVE 'Y' TO RWT-ALLOW-D (STF-TBL-IDX).                      RQED7060
070600     MOVE 'N' TO RWT-ALLOW-S (STF-TBL-IDX).                      RQED7070
070700     MOVE 'N' TO RWT-ALLOW-N (STF-TBL-IDX).                      RQED7080
070800 435-EXIT.                                                        RQED7090
070900     EXIT.                                                        RQED7100
071000*                                                                 RQED7110
071100 800-OPEN-FILES.                                                  RQED7120
071200     MOVE '800-OPEN-FILES' TO PARA-NAME.                         RQED7130
071300     OPEN INPUT STAFF-FILE, RULES-FILE, REQST-FILE, PARAM-FILE.  RQED7140
071400     OPEN OUTPUT AVAILWK-FILE, RULEWK-FILE, RQSTERR-FILE, SYSOUT. RQED7150
071500 800-EXIT.                                                        RQED7160
071600     EXIT.                                                        RQED7170
071700*                                                                 RQED7180
071800 850-CLOSE-FILES.                                                 RQED7190
071900     MOVE '850-CLOSE-FILES' TO PARA-NAME.                        RQED7200
072000     CLOSE STAFF-FILE, RULES-FILE, REQST-FILE, PARAM-FILE,       RQED7210
072100           AVAILWK-FILE, RULEWK-FILE, RQSTERR-FILE, SYSOUT.       RQED7220
072200 850-EXIT.                                                        RQED7230
072300     EXIT.                                                        RQED7240
072400*                                                                 RQED7250
072500 900-READ-REQST.                                                  RQED7260
072600     MOVE '900-READ-REQST' TO PARA-NAME.                         RQED7270
072700     READ REQST-FILE                                              RQED7280
072800         AT END MOVE 'N' TO MORE-REQST-SW                        RQED7290
072900         GO TO 900-EXIT                                           RQED7300
073000     END-READ.                                                    RQED7310
073100 900-EXIT.                                                        RQED7320
073200     EXIT.                                                        RQED7330
073300*                                                                 RQED7340
073400 910-READ-RULES.                                                  RQED7350
073500     MOVE '910-READ-RULES' TO PARA-NAME.                         RQED7360
073600     READ RULES-FILE                                              RQED7370
073700         AT END MOVE 'N' TO MORE-RULES-SW                        RQED7380
073800         GO TO 910-EXIT                                           RQED7390
073900     END-READ.                                                    RQED7400
074000 910-EXIT.                                                        RQED7410
074100     EXIT.                                                        RQED7420
074200*                                                                 RQED7430
074300 940-WRITE-AVAIL-TABLE.                                           RQED7440
074400     MOVE '940-WRITE-AVAIL-TABLE' TO PARA-NAME.                  RQED7450
074500     PERFORM 945-WRITE-ONE-AVAIL-ENTRY                           RQED7460
074600         VARYING AVL-TBL-IDX FROM 1 BY 1                          RQED7470
074700         UNTIL AVL-TBL-IDX > AVAIL-COUNT.                        RQED7480
074800 940-EXIT.                                                        RQED7490
074900     EXIT.                                                        RQED7500
075000*                                                                 RQED7510
075100 945-WRITE-ONE-AVAIL-ENTRY.                                      RQED7520
075200     MOVE AVT-DOCTOR (AVL-TBL-IDX) TO AVL-DOCTOR.                 RQED7530
075300     MOVE AVT-DAY (AVL-TBL-IDX) TO AVL-DAY.                       RQED7540
075400     MOVE AVT-HAS-ENTRY (AVL-TBL-IDX) TO AVL-HAS-ENTRY.           RQED7550
075500     MOVE AVT-ALLOW-E (AVL-TBL-IDX) TO AVL-ALLOW-E.               RQED7560
075600     MOVE AVT-ALLOW-D (AVL-TBL-IDX) TO AVL-ALLOW-D.               RQED7570
075700     MOVE AVT-ALLOW-S (AVL-TBL-IDX) TO AVL-ALLOW-S.               RQED7580
075800     MOVE AVT-ALLOW-N (AVL-TBL-IDX) TO AVL-ALLOW-N.               RQED7590
075900     WRITE AVAIL-WORK-REC.                                       RQED7600
076000*                                                                 RQED7610
076100 950-WRITE-RULE-TABLE.                                            RQED7620
076200     MOVE '950-WRITE-RULE-TABLE' TO PARA-NAME.                   RQED7630
076300     PERFORM 955-WRITE-ONE-RULE-ENTRY                            RQED7640
076400         VARYING RUL-TBL-IDX FROM 1 BY 1                          RQED7650
076500         UNTIL RUL-TBL-IDX > STAFF-COUNT.                        RQED7660
076600 950-EXIT.                                                        RQED7670
076700     EXIT.                                                        RQED7680
076800*                                                                 RQED7690
076900 955-WRITE-ONE-RULE-ENTRY.                                        RQED7700
077000     MOVE RWT-NAME (RUL-TBL-IDX) TO PR-NAME.                     RQED7710
077100     MOVE RWT-WEEKEND-OFF (RUL-TBL-IDX) TO PR-WEEKEND-OFF.       RQED7720
077200     MOVE RWT-WEEKLY-MAX (RUL-TBL-IDX) TO PR-WEEKLY-MAX.         RQED7730
077300     MOVE RWT-RESTRICT (RUL-TBL-IDX) TO PR-RESTRICT.             RQED7740
077400     MOVE RWT-ALLOW-E (RUL-TBL-IDX) TO PR-ALLOW-E.               RQED7750
077500     MOVE RWT-ALLOW-D (RUL-TBL-IDX) TO PR-ALLOW-D.               RQED7760
077600     MOVE RWT-ALLOW-S (RUL-TBL-IDX) TO PR-ALLOW-S.               RQED7770
077700     MOVE RWT-ALLOW-N (RUL-TBL-IDX) TO PR-ALLOW-N.               RQED7780
077800     WRITE PERS-RULE-REC.                                        RQED7790
077900*                                                                 RQED7800
078000 999-CLEANUP.                                                     RQED7810
078100     MOVE '999-CLEANUP' TO PARA-NAME.                            RQED7820
078200     PERFORM 940-WRITE-AVAIL-TABLE THRU 940-EXIT.                RQED7830
078300     PERFORM 950-WRITE-RULE-TABLE THRU 950-EXIT.                 RQED7840
078400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                      RQED7850
078500     DISPLAY '** REQUEST RECORDS READ   **' RECORDS-READ.        RQED7860
078600     DISPLAY '** REQUEST RECORDS KEPT   **' RECORDS-WRITTEN.     RQED7870
078700     DISPLAY '** STAFF LOADED           **' STAFF-COUNT.         RQED7880
078800     DISPLAY '** AVAILABILITY ENTRIES   **' AVAIL-COUNT.         RQED7890
078900     DISPLAY '******** NORMAL END OF JOB RQSTEDIT ********'.     RQED7900
079000 999-EXIT.                                                        RQED7910
079100     EXIT.                                                        RQED7920
079200*                                                                 RQED7930
079300 1000-ABEND-RTN.                                                  RQED7940
079400     MOVE WS-PROGRAM-NAME TO ABEND-PGM.                           RQED7950
079500     MOVE PARA-NAME TO ABEND-PARA.                                RQED7960
079600     WRITE SYSOUT-REC FROM ABEND-REC.                     RQED7970
079700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                      RQED7980
079800     DISPLAY '*** ABNORMAL END OF JOB - RQSTEDIT ***' UPON        RQED7990
079900         CONSOLE.                                                 RQED8000
080000     DIVIDE ZERO-VAL INTO ONE-VAL.                                RQED8010
