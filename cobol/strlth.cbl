000100 IDENTIFICATION DIVISION.                                        STRL0010
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.                                             STRL0020
000400 AUTHOR. JON SAYLES.                                              STRL0030
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          STRL0040
000600 DATE-WRITTEN. 01/01/08.                                          STRL0050
000700 DATE-COMPILED. 01/01/08.                                         STRL0060
000800 SECURITY. NON-CONFIDENTIAL.                                      STRL0070
000900*                                                                 STRL0080
001000******************************************************************
001100*REMARKS.                                                         STRL0090
001200*                                                                 STRL0100
001300*          GENERAL PURPOSE TRIMMED-LENGTH UTILITY.  GIVEN A       STRL0110
001400*          SPACE-PADDED TEXT FIELD, RETURNS THE LENGTH OF THE     STRL0120
001500*          TEXT WITH TRAILING SPACES REMOVED.  RQSTEDIT CALLS     STRL0130
001600*          THIS ONCE PER REQUEST TOKEN WHILE SPLITTING A FREE     STRL0140
001700*          TEXT REQUEST INTO DAY/SHIFT TOKENS.                    STRL0150
001800*                                                                 STRL0160
001900*          CALLED AS -                                            STRL0170
002000*            CALL 'STRLTH' USING REQ-TEXT-FIELD, REQ-TEXT-LTH.    STRL0180
002100*                                                                 STRL0190
002200*    CHANGE LOG                                                  STRL0200
002300*    010108 JS   ORIGINAL CODING                                 STRL0210
002400*    022599 PDQ  Y2K - REVIEWED, NO DATE FIELDS HELD, NO CHANGE   STRL0220
002500*    081006 JS   TICKET 131 - RQSTEDIT CALLS THIS AGAINST THE     STRL0230
002600*                 JAPANESE-TEXT REQUEST FIELD NOW, NOT THE OLD    STRL0240
002700*                 PATIENT-NAME FIELD. FUNCTION REVERSE MANGLED    STRL0250
002800*                 MULTI-BYTE CHARACTERS WHEN TESTED AGAINST A     STRL0260
002900*                 SHIFT-JIS SAMPLE, SO THE TRIM WAS REWRITTEN TO  STRL0270
003000*                 WALK THE FIELD FROM THE RIGHT ONE BYTE AT A     STRL0280
003100*                 TIME WITH REFERENCE MODIFICATION INSTEAD OF     STRL0290
003200*                 REVERSING THE WHOLE FIELD. ALSO FOUND THE OLD   STRL0300
003300*                 "ADD L TO RETURN-LTH" NEVER ZEROED THE CALLER'S STRL0310
003400*                 FIELD FIRST - CHANGED TO A STRAIGHT MOVE.       STRL0320
003410*    081006 JS   ADDED A BYTE-TABLE REDEFINES OF THE TEXT FIELD   STRL0322
003420*                 AND A DISPLAY REDEFINES OF THE LENGTH FIELD     STRL0324
003430*                 FOR SYSOUT DEBUG DUMPS, SAME AS FAIRSCR/ROSTGEN STRL0326
003500******************************************************************
003600*                                                                 STRL0330
003700 ENVIRONMENT DIVISION.                                            STRL0340
003800 CONFIGURATION SECTION.                                           STRL0350
003900 SOURCE-COMPUTER. IBM-390.                                        STRL0360
004000 OBJECT-COMPUTER. IBM-390.                                        STRL0370
004100 SPECIAL-NAMES.                                                   STRL0380
004200     C01 IS NEXT-PAGE.                                            STRL0390
004300*                                                                 STRL0400
004400 DATA DIVISION.                                                   STRL0410
004500 WORKING-STORAGE SECTION.                                         STRL0420
004600 01  WS-PROGRAM-NAME            PIC X(08) VALUE 'STRLTH'.         STRL0430
004700 01  PARA-NAME                  PIC X(30) VALUE SPACES.           STRL0440
004800*                                                                 STRL0450
004900 77  WS-MORE-TO-SCAN-SW         PIC X(01) VALUE 'Y'.              STRL0460
005000     88  WS-SCAN-IS-DONE            VALUE 'N'.                   STRL0470
005100*                                                                 STRL0480
005200 01  WS-SCAN-FIELDS.                                              STRL0490
005300     05  WS-SCAN-PTR            PIC S9(04) COMP.                  STRL0500
005400     05  WS-TRIMMED-LTH         PIC S9(04) COMP.                  STRL0510
005500     05  FILLER                 PIC X(02).                       STRL0520
005600*                                                                 STRL0530
005700 01  WS-SCAN-FIELDS-DISPLAY REDEFINES WS-SCAN-FIELDS.             STRL0540
005800     05  WS-SCAN-PTR-D          PIC S9(04).                       STRL0550
005900     05  WS-TRIMMED-LTH-D       PIC S9(04).                       STRL0560
006000     05  FILLER                 PIC X(02).                       STRL0570
006100*                                                                 STRL0580
006200 LINKAGE SECTION.                                                 STRL0590
006300 01  REQ-TEXT-FIELD             PIC X(200).                       STRL0600
006310*                                                                 STRL0602
006320 01  REQ-TEXT-FIELD-BYTES REDEFINES REQ-TEXT-FIELD.                STRL0604
006330     05  REQ-TEXT-BYTE          OCCURS 200 TIMES                  STRL0606
006340                                PIC X(01).                        STRL0608
006350*                                                                 STRL0610A
006400 01  REQ-TEXT-LTH               PIC S9(04).                       STRL0610
006410*                                                                 STRL0612
006420 01  REQ-TEXT-LTH-DISPLAY REDEFINES REQ-TEXT-LTH PIC X(04).       STRL0614
006500*                                                                 STRL0620
006600 PROCEDURE DIVISION USING REQ-TEXT-FIELD, REQ-TEXT-LTH.           STRL0630
006700*                                                                 STRL0640
006800 000-MAINLINE.                                                    STRL0650
006900     MOVE '000-MAINLINE' TO PARA-NAME.                            STRL0660
007000     MOVE LENGTH OF REQ-TEXT-FIELD TO WS-SCAN-PTR.                STRL0670
007100     MOVE 'Y' TO WS-MORE-TO-SCAN-SW.                              STRL0680
007200     PERFORM 100-STEP-BACK-ONE-BYTE THRU 100-EXIT                 STRL0690
007300         UNTIL WS-SCAN-IS-DONE.                                   STRL0700
007400     MOVE WS-SCAN-PTR TO WS-TRIMMED-LTH.                          STRL0710
007500     MOVE WS-TRIMMED-LTH TO REQ-TEXT-LTH.                         STRL0720
007600     GOBACK.                                                      STRL0730
007700*                                                                 STRL0740
007800 100-STEP-BACK-ONE-BYTE.                                          STRL0750
007900     MOVE '100-STEP-BACK-ONE-BYTE' TO PARA-NAME.                  STRL0760
008000     IF WS-SCAN-PTR = 0                                           STRL0770
008100         MOVE 'N' TO WS-MORE-TO-SCAN-SW                           STRL0780
008200         GO TO 100-EXIT.                                          STRL0790
008300     IF REQ-TEXT-FIELD (WS-SCAN-PTR:1) NOT = SPACE                STRL0800
008400         MOVE 'N' TO WS-MORE-TO-SCAN-SW                           STRL0810
008500         GO TO 100-EXIT.                                          STRL0820
008600     SUBTRACT 1 FROM WS-SCAN-PTR.                                 STRL0830
008700 100-EXIT.                                                        STRL0840
008800     EXIT.                                                        STRL0850
